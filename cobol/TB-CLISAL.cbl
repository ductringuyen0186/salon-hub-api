000100*////////////////////////////////////////////////////////////////
000200*     COPY TBCLISAL.
000300***************************************************************
000400*        TABLA EN MEMORIA DEL MAESTRO DE CLIENTES (SALON)      *
000500*        SUSTITUYE EL ACCESO INDEXADO (ISAM) POR UNA TABLA      *
000600*        OCCURS CARGADA DESDE EL ARCHIVO SECUENCIAL             *
000700*        KC02788.ALUSALON.CLIENTE.MASTER, EL CUAL VIENE         *
000800*        ORDENADO POR CLI-ID ASCENDENTE; LA TABLA SE BUSCA      *
000900*        CON SEARCH ALL (BINARIA) POR WT-CLI-ID.                *
001000*        VER PGMINSAL/PGMCISAL PARRAFO 1100-CARGAR-TABLA-I      *
001100***************************************************************
001200 01  WT-TABLA-CLIENTES.
001300     03  WT-CLI-TOPE             PIC 9(05) COMP VALUE 20000.
001400     03  WT-CLI-CARGADOS         PIC 9(05) COMP VALUE ZEROS.
001500     03  FILLER                  PIC X(01) VALUE SPACES.
001600     03  WT-CLI-OCURR OCCURS 20000 TIMES
001700                      ASCENDING KEY IS WT-CLI-ID
001800                      INDEXED BY IX-CLI.
001900         05  WT-CLI-ID           PIC 9(09).
002000         05  WT-CLI-NOMBRE       PIC X(100).
002100         05  WT-CLI-TEL          PIC X(20).
002200         05  WT-CLI-EMAIL        PIC X(100).
002300         05  WT-CLI-IND-INVITADO PIC X(01).
002400*////////////////////////////////////////////////////////////////
