000100*////////////////////////////////////////////////////////////////
000200*     COPY CPTXCSAL.
000300***************************************************************
000400*        LAYOUT  TRANSACCION DE RESERVA DE CITA (SALON)        *
000500*        KC02788.ALUSALON.RESERVA.TXN                          *
000600*        LARGO DE REGISTRO = 133 BYTES                         *
000700*        ARCHIVO SECUENCIAL, SIN CLAVE, PROCESADO EN ORDEN      *
000800***************************************************************
000900*  POSICION RELATIVA (001:9)  TXC-CLI-ID  (REQUERIDO)
001000*  POSICION RELATIVA (010:9)  TXC-EMP-ID  (0 = SIN ASIGNAR)
001100*  POSICION RELATIVA (019:90) TXC-TAB-SERVICIOS (10 OCURR. DE 9)
001200*  POSICION RELATIVA (109:2)  TXC-CANT-SERVICIOS
001300*  POSICION RELATIVA (111:8)  TXC-FEC-INICIO AAAAMMDD
001400*  POSICION RELATIVA (119:6)  TXC-HOR-INICIO HHMMSS
001500*  POSICION RELATIVA (125:9)  FILLER, RELLENO A 133
001600***************************************************************
001700 01  REG-TXN-RESERVA.
001800     03  TXC-CLI-ID              PIC 9(09)    VALUE ZEROS.
001900     03  TXC-EMP-ID              PIC 9(09)    VALUE ZEROS.
002000     03  TXC-TAB-SERVICIOS.
002100         05  TXC-SVC-ID  OCCURS 10 TIMES
002200                         PIC 9(09)    VALUE ZEROS.
002300     03  TXC-CANT-SERVICIOS     PIC 9(02)    VALUE ZEROS.
002400     03  TXC-FEC-INICIO         PIC 9(08)    VALUE ZEROS.
002500     03  TXC-HOR-INICIO         PIC 9(06)    VALUE ZEROS.
002600     03  FILLER                 PIC X(09)    VALUE SPACES.
002700*////////////////////////////////////////////////////////////////
