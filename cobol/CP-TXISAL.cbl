000100*////////////////////////////////////////////////////////////////
000200*     COPY CPTXISAL.
000300***************************************************************
000400*        LAYOUT  TRANSACCION DE INGRESO (CHECK-IN) (SALON)     *
000500*        KC02788.ALUSALON.INGRESO.TXN                          *
000600*        LARGO DE REGISTRO = 721 BYTES                         *
000700*        ARCHIVO SECUENCIAL, SIN CLAVE, PROCESADO EN ORDEN      *
000800***************************************************************
000900*  POSICION RELATIVA (001:1)  TXI-IND-INVITADO  S=N/S
001000*  POSICION RELATIVA (002:100) TXI-NOMBRE (REQUERIDO SI INVITADO)
001100*  POSICION RELATIVA (102:20) TXI-TEL (CLAVE DE BUSQUEDA)
001200*  POSICION RELATIVA (122:100) TXI-EMAIL (CLAVE SECUNDARIA OPC.)
001300*  POSICION RELATIVA (222:495) TXI-NOTA (OPCIONAL)
001310*  POSICION RELATIVA (717:05) FILLER, RELLENO A 721
001400***************************************************************
001500 01  REG-TXN-INGRESO.
001600     03  TXI-IND-INVITADO    PIC X(01)    VALUE 'N'.
001700         88  TXI-ES-INVITADO             VALUE 'Y'.
001800         88  TXI-ES-CLIENTE               VALUE 'N'.
001900     03  TXI-NOMBRE          PIC X(100)   VALUE SPACES.
002000     03  TXI-TEL             PIC X(20)    VALUE SPACES.
002100     03  TXI-EMAIL           PIC X(100)   VALUE SPACES.
002200     03  TXI-NOTA            PIC X(495)   VALUE SPACES.
002250     03  FILLER              PIC X(05)    VALUE SPACES.
002300*////////////////////////////////////////////////////////////////
