000100*////////////////////////////////////////////////////////////////
000200*     COPY CPTURSAL.
000300***************************************************************
000400*        LAYOUT  ARCHIVO DE TURNOS EN ESPERA (SALON)           *
000500*        KC02788.ALUSALON.TURNO.MASTER                         *
000600*        LARGO DE REGISTRO = 600 BYTES                         *
000700*        ORDENADO POR Q-ID ASCENDENTE (CLAVE);                 *
000800*        RESECUENCIADO POR (Q-FEC-ALTA,Q-HOR-ALTA) EN EL        *
000900*        PROCESO DE REPOSICION (VER PGMTUSAL)                  *
001000***************************************************************
001100*  POSICION RELATIVA (001:9)  Q-ID  (CLAVE)
001200*  POSICION RELATIVA (010:9)  Q-CLI-ID
001300*  POSICION RELATIVA (019:9)  Q-EMP-ID  (0 = SIN ASIGNAR)
001400*  POSICION RELATIVA (028:9)  Q-CIT-ID  (0 = SIN CITA)
001500*  POSICION RELATIVA (037:5)  Q-NUMERO  (NUMERO DE TURNO DIARIO)
001600*  POSICION RELATIVA (042:11) Q-ESTADO
001700*  POSICION RELATIVA (053:5)  Q-ESPERA-ESTIMADA (MINUTOS)
001800*  POSICION RELATIVA (058:5)  Q-POSICION
001900*  POSICION RELATIVA (063:500) Q-NOTAS
002000*  POSICION RELATIVA (563:8)  Q-FEC-ALTA  AAAAMMDD
002100*  POSICION RELATIVA (571:6)  Q-HOR-ALTA  HHMMSS
002200*  POSICION RELATIVA (577:8)  Q-FEC-MOD   AAAAMMDD
002300*  POSICION RELATIVA (585:6)  Q-HOR-MOD   HHMMSS
002400*  POSICION RELATIVA (591:10) FILLER, RELLENO A 600
002500***************************************************************
002600 01  REG-TURNO.
002700     03  Q-ID                PIC 9(09)    VALUE ZEROS.
002800     03  Q-CLI-ID            PIC 9(09)    VALUE ZEROS.
002900     03  Q-EMP-ID            PIC 9(09)    VALUE ZEROS.
003000     03  Q-CIT-ID            PIC 9(09)    VALUE ZEROS.
003100     03  Q-NUMERO            PIC 9(05)    VALUE ZEROS.
003200     03  Q-ESTADO            PIC X(11)    VALUE SPACES.
003300         88  Q-EN-ESPERA               VALUE 'WAITING    '.
003400         88  Q-EN-PROCESO              VALUE 'IN_PROGRESS'.
003500         88  Q-COMPLETADO              VALUE 'COMPLETED  '.
003600         88  Q-CANCELADO               VALUE 'CANCELLED  '.
003700         88  Q-NO-SHOW                 VALUE 'NO_SHOW    '.
003800     03  Q-ESPERA-ESTIMADA   PIC 9(05)    VALUE ZEROS.
003900     03  Q-POSICION          PIC 9(05)    VALUE ZEROS.
004000     03  Q-NOTAS             PIC X(500)   VALUE SPACES.
004100     03  Q-FEC-ALTA          PIC 9(08)    VALUE ZEROS.
004200     03  Q-HOR-ALTA          PIC 9(06)    VALUE ZEROS.
004300     03  Q-FEC-MOD           PIC 9(08)    VALUE ZEROS.
004400     03  Q-HOR-MOD           PIC 9(06)    VALUE ZEROS.
004500     03  FILLER              PIC X(10)    VALUE SPACES.
004600*////////////////////////////////////////////////////////////////
