000100*    ================================================================
000110*    ESTE PROGRAMA FORMA PARTE DEL LOTE NOCTURNO DE RECEPCION DE
000120*    SALON JUNTO CON PGMINSAL (ALTA DE CLIENTE), PGMESSAL (MOTOR
000130*    DE TRANSICION DE ESTADO) Y PGMTUSAL (TURNOS DE ESPERA); LOS
000140*    CUATRO COMPARTEN CONVENCION DE COPY, DE FILE STATUS Y DE
000150*    CALCULO DE FECHA/HORA DE CORRIDA.
000160*    ================================================================
000170*    ================================================================
000180*    ================================================================
000190 IDENTIFICATION DIVISION.
000200*    NOTA DE NOMENCLATURA DEL PROGRAMA:
000210*    PGMCISAL = PROGRAMA / CITAS / SALON - TOMA EL NOMBRE DEL
000220*    GRUPO DE TRANSACCIONES QUE RESUELVE, RESERVA Y CAMBIO DE
000230*    ESTADO DE CITA, EN LA MISMA FAMILIA QUE PGMINSAL (INGRESO
000240*    DE CLIENTE), PGMESSAL (ESTADOS) Y PGMTUSAL (TURNOS DE
000250*    ESPERA).
000260*
000270*    ================================================================
000280 PROGRAM-ID. PGMCISAL.
000290*    EL AUTOR ORIGINAL (R.T.VEGA) YA NO PERTENECE AL AREA; EL
000300*    MANTENIMIENTO ACTUAL ESTA A CARGO DEL GRUPO DE SISTEMAS DE
000310*    RECEPCION (VER HISTORIAL DE CAMBIOS MAS ABAJO).
000320*
000330*    EL PROGRAMA SE MANTUVO SIEMPRE EN UN SOLO MODULO, SIN
000340*    SUBDIVIDIR EN SUBPROGRAMAS PROPIOS, SALVO EL CALL A PGMESSAL
000350*    PARA LA REGLA 11.
000360 AUTHOR. R. T. VEGA.
000370*    LA FAMILIA DE PROGRAMAS DE RECEPCION FUE CONCEBIDA PARA
000380*    CORRER EN UNA SOLA VENTANA NOCTURNA, EN EL ORDEN PGMINSAL,
000390*    PGMCISAL, PGMESSAL (SI CORRIERA SUELTO) Y PGMTUSAL; EN LA
000400*    PRACTICA PGMESSAL SE INVOCA SIEMPRE COMO SUBRUTINA DESDE
000410*    ESTE PROGRAMA Y NO COMO PASO DE JCL INDEPENDIENTE.
000420 INSTALLATION. CENTRO DE COMPUTOS - ALUSALON.
000430*    EL SALON ORIGINALMENTE OPERABA SOLO CON LIBRETA DE RESERVAS;
000440*    ESTE PROGRAMA REEMPLAZA ESA LIBRETA DESDE LA PUESTA EN
000450*    MARCHA DEL SISTEMA EN 1993.
000460 DATE-WRITTEN. 17 JULIO 1993.
000470*    (VER TAMBIEN LA COPY CPCITSAL PARA EL DETALLE COMPLETO DEL
000480*    LAYOUT DE CITA QUE COMPARTEN LOS CUATRO PROGRAMAS.)
000490 DATE-COMPILED. 12 OCTUBRE 2004.
000500*    LA INSTALACION ES LA MISMA QUE CORRE EL RESTO DE LOS
000510*    PROGRAMAS BATCH DE RECEPCION DE SALON: CENTRO DE COMPUTOS
000520*    DE ALUSALON, TURNO NOCTURNO.
000530*    (LA FECHA DE ESCRITURA ORIGINAL, 17/07/1993, ES ANTERIOR A
000540*    PGMTUSAL Y POSTERIOR A PGMINSAL; ES EL TERCER PROGRAMA DE LA
000550*    FAMILIA EN ORDEN DE APARICION.)
000560 SECURITY. USO INTERNO ALUSALON - NO DISTRIBUIR FUERA DEL AREA
000570     DE SISTEMAS.
000580*    EL PRESENTE PROGRAMA NO ALMACENA NI IMPRIME DATOS PERSONALES
000590*    DE CLIENTE MAS ALLA DE LOS YA PRESENTES EN EL MAESTRO; SOLO
000600*    SE LOS REFERENCIA POR ID PARA RESOLVER LA RESERVA.
000610******************************************************************
000620*                                                                *
000630*  PROGRAMA: PGMCISAL                                            *
000640*  SISTEMA : RECEPCION DE SALON (ALUSALON)                       *
000650*  DESCRIPCION:                                                  *
000660*    PROCESA LAS TRANSACCIONES DE RESERVA DE CITA: RESUELVE      *
000670*    CLIENTE/EMPLEADO/SERVICIOS CONTRA LOS MAESTROS, SUMA LA     *
000680*    DURACION ESTIMADA, VALIDA CHOQUE DE HORARIO CONTRA LAS      *
000690*    CITAS YA EXISTENTES DEL MISMO EMPLEADO Y GRABA LA CITA.     *
000700*    TAMBIEN PROCESA LAS TRANSACCIONES DE CAMBIO DE ESTADO       *
000710*    (COMPLETAR/CANCELAR) LLAMANDO A LA RUTINA PGMESSAL.         *
000720*                                                                *
000730******************************************************************
000740*
000750*    RESUMEN DE REGLAS DE NEGOCIO QUE CUBRE ESTE PROGRAMA
000760*    (NUMERACION SEGUN EL DOCUMENTO DE REGLAS DEL SISTEMA):
000770*
000780*    REGLA 7 - LA CITA SE DA DE ALTA CON ESTADO INICIAL PENDING
000790*              Y SIN FECHA/HORA DE FIN (SE COMPLETAN AL CERRAR).
000800*    REGLA 8 - EL CLIENTE DE LA RESERVA DEBE EXISTIR EN EL
000810*              MAESTRO DE CLIENTES; SI NO EXISTE, SE RECHAZA
000820*              TODA LA TRANSACCION.
000830*    REGLA 9 - SI LA RESERVA INDICA UNO O MAS SERVICIOS, TODOS
000840*              DEBEN EXISTIR EN EL MAESTRO DE SERVICIOS; LA
000850*              DURACION TOTAL DE LA CITA ES LA SUMA DE LAS
000860*              DURACIONES DE CADA SERVICIO (CR-0867: TODO O NADA,
000870*              NO SE GRABA UNA CITA PARCIAL).
000880*    REGLA 10- SI LA RESERVA INDICA EMPLEADO, NO SE PUEDE
000890*              SUPERPONER EN EL TIEMPO CON OTRA CITA DEL MISMO
000900*              EMPLEADO (CHOQUE DE HORARIO); SE COMPARA CONTRA
000910*              TODAS LAS CITAS YA CARGADAS DE ESE EMPLEADO.
000920*    REGLA 11- EL CAMBIO DE ESTADO DE UNA CITA (COMPLETAR O
000930*              CANCELAR) SE DELEGA A LA RUTINA PGMESSAL, QUE YA
000940*              CONOCE LAS TRANSICIONES VALIDAS DE ESTADO; ESTE
000950*              PROGRAMA SOLO ARMA EL AREA DE LINKAGE Y APLICA EL
000960*              RESULTADO SOBRE LA TABLA EN MEMORIA.
000970*
000980*    EL PROGRAMA NO REALIZA ASIGNACION AUTOMATICA DE EMPLEADO NI
000990*    SUGIERE HORARIOS ALTERNATIVOS; ESO QUEDA A CARGO DE LA
001000*    PANTALLA CICS DE RECEPCION (FUERA DEL ALCANCE DE ESTE LOTE).
001010*
001020*    CUALQUIER MODIFICACION A LAS REGLAS 7 A 11 DEBE REVISARSE
001030*    TAMBIEN CONTRA PGMESSAL, YA QUE LA REGLA 11 SE RESUELVE AHI
001040*    Y NO EN ESTE PROGRAMA.
001050*    EL FORMATO DE FECHA DE CADA ENTRADA ES DD/MM/AAAA, COMO EL
001060*    RESTO DE LOS PROGRAMAS DEL AREA.
001070*    LA VALIDACION DE CHOQUE DE HORARIO FUE EL PRIMER PEDIDO
001080*    FORMAL DEL AREA COMERCIAL LUEGO DE LA PUESTA EN MARCHA
001090*    INICIAL, POR RECLAMOS DE DOBLE RESERVA DEL MISMO EMPLEADO.
001100*    (ESTAS REGLAS SE MANTIENEN ALINEADAS CON EL DOCUMENTO FUNCIONAL
001110*    VIGENTE DEL AREA COMERCIAL; CUALQUIER DIFERENCIA DETECTADA EN
001120*    PRODUCCION DEBE REPORTARSE COMO CR NUEVO, NO CORREGIRSE SOLO
001130*    EN EL CODIGO.)
001140*                    H I S T O R I A L   D E   C A M B I O S     *
001150******************************************************************
001160* 17/07/1993 RTV  ALTA INICIAL DEL PROGRAMA - SOLO RESERVA,
001170*                 SIN CHOQUE DE HORARIO NI CAMBIO DE ESTADO
001180*    LAS INICIALES DE CADA ENTRADA IDENTIFICAN AL PROGRAMADOR QUE
001190*    HIZO EL CAMBIO; SE MANTIENEN AUNQUE LA PERSONA YA NO ESTE EN
001200*    EL AREA, POR TRAZABILIDAD.
001210* 02/02/1994 RTV  CR-0621 SE AGREGA LA VALIDACION DE CHOQUE DE
001220*                 HORARIO CONTRA CITAS DEL MISMO EMPLEADO
001230* 21/09/1995 LAS  CR-0741 SE AGREGA EL PROCESO DE TRANSACCIONES
001240*                 DE CAMBIO DE ESTADO POR LOTE (COMPLETAR/
001250*                 CANCELAR) LLAMANDO A LA NUEVA RUTINA PGMESSAL
001260*    LOS NUMEROS DE REQUERIMIENTO (CR-NNNN) CORRESPONDEN AL
001270*    SISTEMA DE SEGUIMIENTO DE CAMBIOS DEL AREA DE SISTEMAS.
001280* 06/04/1997 MPC  CR-0867 LA VALIDACION DE SERVICIOS PASA A
001290*                 RECHAZAR TODA LA TRANSACCION SI FALTA UNO SOLO
001300*                 (ANTES SE GRABABA LA CITA CON LOS ENCONTRADOS)
001310* 28/09/1999 MPC  CR-1016 ** AJUSTE Y2K ** EL SIGLO DE LA FECHA
001320*                 DE CORRIDA SE CALCULA POR VENTANA (IGUAL QUE
001330*                 PGMINSAL Y PGMTUSAL); SE REVISA LA RUTINA DE
001340*                 MINUTOS ABSOLUTOS USADA EN EL CHOQUE DE HORARIO
001350*    LA CORRIDA DE PRUEBA DE FIN DE SIGLO SE HIZO CON DATOS DE
001360*    PRODUCCION COPIADOS A UN AMBIENTE DE PRUEBA, SIN AFECTAR EL
001370*    MAESTRO REAL.
001380* 11/01/2000 MPC  CR-1017 VERIFICACION POST-Y2K EN CORRIDA DE
001390*                 PRUEBA DE FIN DE ANIO - SIN NOVEDAD
001400* 19/08/2001 DHR  CR-1118 EL MAESTRO DE CITAS PASA A ESQUEMA
001410*                 VIEJO/NUEVO POR CORRIDA (NO HAY ISAM)
001420*
001430*    NOTA: EL PROGRAMA FUE REVISADO EN OCTUBRE DE 2004 PARA QUE EL
001440*    CONTEO DE RECHAZADAS QUEDARA DISPONIBLE EN EL DISPLAY DE FIN
001450*    DE CORRIDA, TAL COMO YA LO TENIAN PGMINSAL Y PGMTUSAL.
001460* 12/10/2004 GCO  CR-1228 SE AGREGA CONTEO DE RESERVAS RECHAZADAS
001470*                 AL PIE DE LA CORRIDA
001480*    (CR-1228 FUE EL ULTIMO CAMBIO DE FONDO ANTES DE ESTA REVISION;
001490*    DE ACA EN ADELANTE SOLO SE ESPERAN AJUSTES MENORES.)
001500******************************************************************
001510*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001520 ENVIRONMENT DIVISION.
001530*
001540*    LA CLAUSULA UPSI-0 PERMITE LEVANTAR EL PROGRAMA EN MODO
001550*    PRUEBA DESDE EL JCL (UPSI=1.......) SIN TOCAR CODIGO; EN
001560*    MODO PRUEBA NO SE USA POR AHORA MAS QUE PARA DOCUMENTAR LA
001570*    CORRIDA EN EL DISPLAY DE SALIDA (VER CR-1118).
001580*
001590*    LAS CLASE CONDITIONS Y OTRAS CLAUSULAS DE ESTA SECCION SIGUEN
001600*    EL STANDARD DE SHOP DEFINIDO EN LOS PRIMEROS PROGRAMAS DE
001610*    RECEPCION DE SALON; NO SE AGREGAN CLASES NUEVAS EN ESTE
001620*    PROGRAMA PORQUE NO HAY VALIDACION DE CARACTERES ESPECIALES.
001630 CONFIGURATION SECTION.
001640
001650 SPECIAL-NAMES.
001660*    (TOP-OF-FORM SE USA SI ALGUNA VEZ SE AGREGA UN LISTADO
001670*    IMPRESO DE CITAS; HOY EL PROGRAMA NO IMPRIME NADA, SOLO
001680*    GENERA ARCHIVOS.)
001690     C01 IS TOP-OF-FORM
001700     UPSI-0 ON  STATUS IS SW-MODO-PRUEBA
001710            OFF STATUS IS SW-MODO-PRODUCCION.
001720
001730 INPUT-OUTPUT SECTION.
001740 FILE-CONTROL.
001750
001760*    LOS TRES MAESTROS DE ENTRADA (CLIENTE, EMPLEADO, SERVICIO) SE
001770*    LEEN COMPLETOS AL INICIO Y SE CARGAN EN TABLA PARA RESOLVER
001780*    CADA RESERVA POR SEARCH ALL (VER TBCLISAL/TBEMPSAL/TBSVCSAL).
001790     SELECT MAE-CLI-ENTRADA ASSIGN DDCLIENT
001800*    (LA ASIGNACION LOGICA SE RESUELVE POR JCL EN EL PASO DE
001810*    EJECUCION; EN PRUEBA SUELE APUNTAR A UN DATASET DE
001820*    DESARROLLO CON UNA MUESTRA REDUCIDA DE CLIENTES.)
001830            FILE STATUS IS FS-CLI.
001840
001850*    MAESTRO DE EMPLEADOS; SOLO SE USA SI LA RESERVA TRAE EMPLEADO
001860*    ASIGNADO (EL CAMPO ES OPCIONAL EN LA TRANSACCION).
001870     SELECT MAE-EMP-ENTRADA ASSIGN DDEMPLEA
001880*    (IDEM, JCL DE PRUEBA VS PRODUCCION.)
001890            FILE STATUS IS FS-EMP.
001900
001910*    MAESTRO DE SERVICIOS; UNA CITA PUEDE TRAER VARIOS SERVICIOS
001920*    (HASTA 10, VER CPCITSAL), CADA UNO CON SU PROPIA DURACION.
001930     SELECT MAE-SVC-ENTRADA ASSIGN DDSERVIC
001940*    (IDEM.)
001950            FILE STATUS IS FS-SVC.
001960
001970*    ESQUEMA VIEJO/NUEVO DEL MAESTRO DE CITAS (CR-1118): SE LEE EL
001980*    VIEJO AL INICIO, SE TRABAJA SOBRE LA TABLA EN MEMORIA Y AL
001990*    FINAL SE VUELCA COMPLETO AL NUEVO (NO HAY ACCESO DIRECTO).
002000     SELECT MAE-CIT-VIEJO   ASSIGN DDCITVJA
002010*    (EL MAESTRO VIEJO SE CONSERVA COMO BACKUP DE LA CORRIDA
002020*    ANTERIOR HASTA LA PROXIMA EJECUCION EXITOSA.)
002030            FILE STATUS IS FS-CIV.
002040
002050*    MAESTRO DE CITAS DE SALIDA DE LA CORRIDA; REEMPLAZA AL VIEJO
002060*    EN EL PROXIMO CICLO (RENAME POR JCL, FUERA DE ESTE PROGRAMA).
002070     SELECT MAE-CIT-NUEVO   ASSIGN DDCITNVA
002080*    (SE GENERA SIEMPRE, AUN SI NO HUBO RESERVAS NI CAMBIOS DE
002090*    ESTADO EN LA CORRIDA.)
002100            FILE STATUS IS FS-CIN.
002110
002120*    TRANSACCION DE RESERVA, UNA POR CADA CITA QUE SE INTENTA
002130*    RESERVAR EN LA CORRIDA (VER COPY CPTXCSAL).
002140     SELECT TXN-RESERVA     ASSIGN DDRESVTX
002150*    (FORMATO DE TEXTO PLANO, UN REGISTRO POR RESERVA A PROCESAR,
002160*    GENERADO POR LA PANTALLA CICS DE RECEPCION O POR CARGA
002170*    MASIVA DESDE EL AREA COMERCIAL.)
002180            ORGANIZATION IS LINE SEQUENTIAL
002190            FILE STATUS IS FS-TXR.
002200
002210*    TRANSACCION DE CAMBIO DE ESTADO, UNA POR CADA CITA QUE SE
002220*    QUIERE COMPLETAR O CANCELAR EN LA CORRIDA (CR-0741).
002230     SELECT TXN-ESTADO      ASSIGN DDESTATX
002240*    (IDEM, UNA TRANSACCION POR CAMBIO DE ESTADO A PROCESAR.)
002250            ORGANIZATION IS LINE SEQUENTIAL
002260            FILE STATUS IS FS-TXE.
002270
002280     SELECT RESULT-CITAS    ASSIGN DDRESCIT
002290*    ARCHIVO DE RESULTADO POR RESERVA (ACEPTADA/RECHAZADA Y
002300*    MOTIVO), PARA QUE LA PANTALLA CICS O EL OPERADOR PUEDAN
002310*    INFORMAR AL CLIENTE QUE LLAMO A RESERVAR.
002320            ORGANIZATION IS LINE SEQUENTIAL
002330*    (SE ENVIA A IMPRESION O A LA COLA DE NOTIFICACION AL
002340*    CLIENTE, SEGUN EL PROCEDIMIENTO DEL DIA; ESO QUEDA FUERA DE
002350*    ESTE PROGRAMA.)
002360            FILE STATUS IS FS-RES.
002370
002380*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002390 DATA DIVISION.
002400*
002410*    LOS OCHO FD DE ESTA SECCION SON TODOS REGISTROS PLANOS DE
002420*    LARGO FIJO, SIN CAMPOS PROPIOS A NIVEL FD: EL DETALLE DE
002430*    CADA LAYOUT VIVE EN LA COPY CORRESPONDIENTE (CPCITSAL,
002440*    CPTXCSAL, CPTXSSAL, CPRESSAL) Y SE MUEVE POR READ...INTO O
002450*    WRITE...FROM, NUNCA SE REFERENCIA EL CAMPO FD DIRECTAMENTE.
002460*
002470 FILE SECTION.
002480
002490 FD  MAE-CLI-ENTRADA
002500*    MAESTRO DE CLIENTES; 750 BYTES, EL MISMO LAYOUT QUE USA
002510*    PGMINSAL PARA EL ALTA (VER CPCLISAL EN ESE PROGRAMA).
002520     BLOCK CONTAINS 0 RECORDS
002530*    (LAS FD NO LLEVAN LABEL RECORDS CLAUSE PORQUE EL COMPILADOR
002540*    DE ESTE SHOP YA LO ASUME POR DEFECTO DESDE HACE VARIOS ANIOS.)
002550     RECORDING MODE IS F.
002560*    (750 BYTES PORQUE EL MAESTRO DE CLIENTE INCLUYE DATOS DE
002570*    CONTACTO Y PREFERENCIAS, NO SOLO NOMBRE Y TELEFONO.)
002580 01  REG-CLI-ENTRADA      PIC X(750).
002590
002600 FD  MAE-EMP-ENTRADA
002610*    MAESTRO DE EMPLEADOS; 130 BYTES.
002620     BLOCK CONTAINS 0 RECORDS
002630     RECORDING MODE IS F.
002640 01  REG-EMP-ENTRADA      PIC X(130).
002650*    (130 BYTES, SOLO LOS DATOS BASICOS DEL EMPLEADO Y SU
002660*    DISPONIBILIDAD.)
002670
002680 FD  MAE-SVC-ENTRADA
002690*    MAESTRO DE SERVICIOS; 120 BYTES.
002700     BLOCK CONTAINS 0 RECORDS
002710     RECORDING MODE IS F.
002720 01  REG-SVC-ENTRADA      PIC X(120).
002730*    (120 BYTES, NOMBRE Y DURACION DEL SERVICIO.)
002740
002750 FD  MAE-CIT-VIEJO
002760*    MAESTRO DE CITAS VIEJO (ENTRADA); 200 BYTES, LAYOUT CPCITSAL.
002770     BLOCK CONTAINS 0 RECORDS
002780     RECORDING MODE IS F.
002790 01  REG-CIT-VIEJO        PIC X(200).
002800
002810*    (200 BYTES, INCLUYE LOS HASTA 10 CASILLEROS DE SERVICIO DE
002820*    LA CITA, VER CPCITSAL.)
002830 FD  MAE-CIT-NUEVO
002840*    MAESTRO DE CITAS NUEVO (SALIDA); MISMO LAYOUT QUE EL VIEJO.
002850     BLOCK CONTAINS 0 RECORDS
002860     RECORDING MODE IS F.
002870 01  REG-CIT-NUEVO        PIC X(200).
002880*    (EL NUEVO SE ABRE RECIEN EN 4000-VOLCAR-CITAS-I, NO EN
002890*    1000-INICIO-I, A DIFERENCIA DE LOS MAESTROS DE ENTRADA.)
002900
002910 FD  TXN-RESERVA
002920*    TRANSACCION DE RESERVA; 133 BYTES, LAYOUT CPTXCSAL.
002930     BLOCK CONTAINS 0 RECORDS
002940     RECORDING MODE IS F.
002950 01  REG-TXN-RESERVA-FD   PIC X(133).
002960*    (133 BYTES; EL BYTE EXTRA RESPECTO A OTRAS TRANSACCIONES DEL
002970*    AREA ES POR EL CAMPO DE OBSERVACIONES LIBRES DE LA RESERVA.)
002980
002990 FD  TXN-ESTADO
003000*    TRANSACCION DE CAMBIO DE ESTADO; 30 BYTES, LAYOUT CPTXSSAL.
003010     BLOCK CONTAINS 0 RECORDS
003020     RECORDING MODE IS F.
003030 01  REG-TXN-ESTADO-FD    PIC X(30).
003040*    (30 BYTES, LA TRANSACCION MAS CORTA DEL PROGRAMA.)
003050
003060 FD  RESULT-CITAS
003070*    RESULTADO POR RESERVA; 100 BYTES, LAYOUT CPRESSAL.
003080     BLOCK CONTAINS 0 RECORDS
003090     RECORDING MODE IS F.
003100 01  REG-RESULT-CITAS-FD  PIC X(100).
003110*    (100 BYTES, UNA LINEA POR RESERVA PROCESADA.)
003120
003130 WORKING-STORAGE SECTION.
003140*=======================*
003150*
003160*    LOS FS- DE ESTA SECCION SON LOS FILE STATUS DE CADA ARCHIVO
003170*    DE LA FILE-CONTROL; SE REVISAN LUEGO DE CADA READ/OPEN PARA
003180*    DECIDIR FIN DE ARCHIVO O ERROR (VER LOS 88 DE CADA UNO).
003190*
003200*    (LA LINEA DE SEPARADORES SIGUE EL MISMO ESTILO DE BANNER QUE
003210*    USAN PGMINSAL Y PGMTUSAL PARA MARCAR EL INICIO DE LA
003220*    WORKING-STORAGE.)
003230
003240*    EL FILLER DE MARCA DE INICIO Y FIN DE LA WORKING-STORAGE ES
003250*    UNA COSTUMBRE DEL AREA PARA DELIMITAR VISUALMENTE LA SECCION
003260*    AL LEER UN LISTADO IMPRESO DEL PROGRAMA.
003270 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
003280*    (EL VALOR DEL FILLER ES SOLO DECORATIVO, NUNCA SE LEE NI SE
003290*    COMPARA EN NINGUN PARRAFO DEL PROGRAMA.)
003300
003310*    (LOS FS- SE DECLARAN EN EL MISMO ORDEN QUE LOS SELECT DE LA
003320*    FILE-CONTROL, POR CONVENCION DEL AREA.)
003330*---- FILE STATUS -----------------------------------------------
003340 77  FS-CLI                     PIC XX      VALUE SPACES.
003350*    ESTADO DE MAE-CLI-ENTRADA.
003360     88  FS-CLI-OK                         VALUE '00'.
003370     88  FS-CLI-FIN                        VALUE '10'.
003380
003390 77  FS-EMP                     PIC XX      VALUE SPACES.
003400*    ESTADO DE MAE-EMP-ENTRADA.
003410     88  FS-EMP-OK                         VALUE '00'.
003420     88  FS-EMP-FIN                        VALUE '10'.
003430
003440 77  FS-SVC                     PIC XX      VALUE SPACES.
003450*    ESTADO DE MAE-SVC-ENTRADA.
003460     88  FS-SVC-OK                         VALUE '00'.
003470     88  FS-SVC-FIN                        VALUE '10'.
003480
003490 77  FS-CIV                     PIC XX      VALUE SPACES.
003500*    ESTADO DE MAE-CIT-VIEJO.
003510     88  FS-CIV-OK                         VALUE '00'.
003520     88  FS-CIV-FIN                        VALUE '10'.
003530
003540 77  FS-CIN                     PIC XX      VALUE SPACES.
003550*    ESTADO DE MAE-CIT-NUEVO (SOLO SE USA PARA EL OPEN OUTPUT,
003560*    NO TIENE 88 PORQUE NO SE LEE EN ESTA CORRIDA).
003570 77  FS-TXR                     PIC XX      VALUE SPACES.
003580*    ESTADO DE TXN-RESERVA.
003590     88  FS-TXR-OK                         VALUE '00'.
003600     88  FS-TXR-FIN                        VALUE '10'.
003610
003620 77  FS-TXE                     PIC XX      VALUE SPACES.
003630*    ESTADO DE TXN-ESTADO.
003640     88  FS-TXE-OK                         VALUE '00'.
003650     88  FS-TXE-FIN                        VALUE '10'.
003660
003670 77  FS-RES                     PIC XX      VALUE SPACES.
003680*    ESTADO DE RESULT-CITAS (SOLO SALIDA, SIN 88).
003690
003700*    (NO TIENE 88 PORQUE ES SOLO SALIDA; NO SE EVALUA SU VALOR EN
003710*    NINGUN IF DEL PROGRAMA.)
003720*---- CONTADORES (COMP) ------------------------------------------
003730*
003740*    CONTADORES DE LA CORRIDA, TODOS COMP PARA QUE LA ARITMETICA
003750*    DE CONTEO NO PASE POR CONVERSION DE ZONA EN CADA ADD.
003760*
003770 77  WS-PROX-APT-ID              PIC 9(09) COMP VALUE ZEROS.
003780*    PROXIMO NUMERO DE CITA A ASIGNAR; SE INICIALIZA EN 1000-
003790*    INICIO-I RECORRIENDO EL MAXIMO APT-ID YA CARGADO.
003800 77  WS-CANT-RESERVADAS          PIC 9(07) COMP VALUE ZEROS.
003810*    CANTIDAD DE RESERVAS ACEPTADAS EN LA CORRIDA.
003820 77  WS-CANT-RECHAZADAS          PIC 9(07) COMP VALUE ZEROS.
003830*    CANTIDAD DE RESERVAS RECHAZADAS (CR-1228).
003840*    (SE ESPERA QUE ESTE CONTADOR CREZCA MUY POCO EN UNA CORRIDA
003850*    NORMAL; UN VALOR ALTO SUELE INDICAR UN PROBLEMA EN EL
003860*    ARCHIVO DE TRANSACCION DE ORIGEN.)
003870 77  WS-CANT-COMPLETADAS         PIC 9(07) COMP VALUE ZEROS.
003880*    CANTIDAD DE CITAS COMPLETADAS EN ESTA CORRIDA.
003890 77  WS-CANT-CANCELADAS          PIC 9(07) COMP VALUE ZEROS.
003900*    CANTIDAD DE CITAS CANCELADAS EN ESTA CORRIDA.
003910 77  WS-CANT-NO-ENCONTRADAS      PIC 9(07) COMP VALUE ZEROS.
003920*    CANTIDAD DE CAMBIOS DE ESTADO CUYA CITA NO SE ENCONTRO.
003930 77  WS-SUMA-DURACION            PIC 9(05) COMP VALUE ZEROS.
003940*    ACUMULADOR DE DURACION (EN MINUTOS) DE LOS SERVICIOS DE LA
003950*    RESERVA QUE SE ESTA PROCESANDO.
003960 77  WS-CONTADOR-SVC             PIC 9(02) COMP VALUE ZEROS.
003970*    AUXILIAR DE CONTEO, NO USADO ACTUALMENTE FUERA DE RESERVA.
003980 77  WS-ENCONTRADOS-SVC          PIC 9(02) COMP VALUE ZEROS.
003990*    CANTIDAD DE SERVICIOS DE LA RESERVA ACTUAL QUE SE
004000*    ENCONTRARON EN EL MAESTRO (REGLA 9).
004010 77  WS-MINUTOS-ABS-CANDIDATO    PIC 9(09) COMP VALUE ZEROS.
004020*    MINUTOS ABSOLUTOS DE INICIO DE LA CITA CANDIDATA, CALCULADOS
004030*    POR 8100-CALC-MINUTOS-ABS-I.
004040*    (ESTOS TRES CAMPOS DE MINUTOS ABSOLUTOS SON DE USO
004050*    EXCLUSIVO DEL CHEQUEO DE CHOQUE DE HORARIO, REGLA 10.)
004060 77  WS-MINUTOS-ABS-VENTANA-FIN  PIC 9(09) COMP VALUE ZEROS.
004070*    MINUTOS ABSOLUTOS DE FIN DE LA VENTANA DE LA CITA CANDIDATA
004080*    (INICIO + DURACION TOTAL).
004090 77  WS-MINUTOS-ABS-EXISTENTE    PIC 9(09) COMP VALUE ZEROS.
004100*    MINUTOS ABSOLUTOS DE INICIO DE LA CITA EXISTENTE QUE SE
004110*    ESTA COMPARANDO EN EL CHEQUEO DE CHOQUE.
004120 77  IX-AUX                      PIC 9(04) COMP VALUE ZEROS.
004130*    SUBINDICE / CONTADOR AUXILIAR DE USO GENERAL (TABLAS DE
004140*    SERVICIO DE LA CITA, LAZOS DE LA RUTINA DE FECHA).
004150
004160*
004170*    INDICADORES DE TRABAJO DE LA RESERVA Y DEL CHEQUEO DE CHOQUE.
004180*
004190*---- INDICADORES -------------------------------------------------
004200*    VALE 'SI' MIENTRAS LA RESERVA EN CURSO SIGA PASANDO TODAS
004210*    LAS VALIDACIONES; SE PONE EN NO EN CUANTO FALLA ALGUNA.
004220*    (AMBOS INDICADORES SON PIC X(02) POR CONVENCION DEL AREA PARA
004230*    INDICADORES SI/NO, AUNQUE ALCANZARIA CON UN SOLO CARACTER.)
004240 77  WS-REG-VALIDO               PIC X(02)  VALUE 'SI'.
004250*    VALE 'SI' CUANDO 2200-VALIDAR-CHOQUE-I DETECTA SUPERPOSICION
004260*    DE HORARIO CONTRA OTRA CITA DEL MISMO EMPLEADO (REGLA 10).
004270 77  WS-IND-CHOQUE                PIC X(02)  VALUE 'NO'.
004280
004290*
004300*    FECHA Y HORA DE CORRIDA, TOMADAS DEL RELOJ DEL SISTEMA;
004310*    FORMAN LA BASE DE WS-FECHA-CORRIDA/WS-HORA-CORRIDA MAS ABAJO.
004320*
004330*---- FECHA Y HORA DE CORRIDA ------------------------------------
004340 77  WS-FECHA-AAMMDD             PIC 9(06) VALUE ZEROS.
004350 77  WS-HORA-HHMMSSCC            PIC 9(08) VALUE ZEROS.
004360
004370*    FECHA DE CORRIDA, FORMATO SIGLO-ANIO-MES-DIA.
004380 01  WS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROS.
004390*    (EL DESGLOSE EN SIGLO/ANIO/MES/DIA PERMITE COMPARAR FECHAS
004400*    POR CAMPO SI ALGUNA VEZ HACE FALTA, AUNQUE ESTE PROGRAMA NO
004410*    LO NECESITA HOY.)
004420 01  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
004430     03  WF-SIGLO                PIC 99.
004440     03  WF-ANIO                 PIC 99.
004450     03  WF-MES                  PIC 99.
004460     03  WF-DIA                  PIC 99.
004470
004480*    HORA DE CORRIDA, FORMATO HORAS-MINUTOS-SEGUNDOS.
004490 01  WS-HORA-CORRIDA             PIC 9(06) VALUE ZEROS.
004500 01  WS-HORA-CORRIDA-R REDEFINES WS-HORA-CORRIDA.
004510     03  WH-HORAS                PIC 99.
004520*    (IDEM PARA HORA/MINUTO/SEGUNDO.)
004530     03  WH-MINUTOS              PIC 99.
004540     03  WH-SEGUNDOS             PIC 99.
004550
004560*---- AREA GENERICA PARA LA RUTINA DE MINUTOS ABSOLUTOS ----------
004570*    (ESTOS DOS 01 SON INDEPENDIENTES ENTRE SI; NO COMPARTEN
004580*    REDEFINES CRUZADO, CADA UNO TIENE EL SUYO.)
004590*---- (VER PARRAFO 8100-CALC-MINUTOS-ABS-I) -----------------------
004600*
004610*    AREA DE TRABAJO GENERICA PARA LA RUTINA DE MINUTOS ABSOLUTOS
004620*    (8100-CALC-MINUTOS-ABS-I): SE CARGA CON LA FECHA/HORA A
004630*    CONVERTIR ANTES DE CADA PERFORM Y SE LEE WS-CALC-MINUTOS-ABS
004640*    AL VOLVER; ES COMPARTIDA ENTRE REGLA 10 (CHOQUE) Y CUALQUIER
004650*    OTRO LLAMADO FUTURO A LA MISMA RUTINA.
004660*
004670 01  WS-CALC-FECHA               PIC 9(08) VALUE ZEROS.
004680 01  WS-CALC-FECHA-R REDEFINES WS-CALC-FECHA.
004690*    (ESTE REDEFINES ES EL QUE USA LA RUTINA 8100- PARA LEER EL
004700*    ANIO COMPLETO DE 4 DIGITOS, YA ARMADO POR EL LLAMADOR ANTES
004710*    DEL PERFORM.)
004720     03  WC-ANIO-COMPLETO        PIC 9999.
004730     03  WC-MES                  PIC 99.
004740*    (LOS TRES CAMPOS DE ESTE REDEFINES SE CARGAN DESDE EL
004750*    LLAMADOR ANTES DE CADA PERFORM DE LA RUTINA 8100-.)
004760     03  WC-DIA                  PIC 99.
004770
004780*    HORA A CONVERTIR, FORMATO HHMMSS (SE USAN SOLO HH Y MM).
004790 77  WS-CALC-HORA                PIC 9(06) VALUE ZEROS.
004800*    RESULTADO: MINUTOS ABSOLUTOS DESDE UNA FECHA BASE COMUN.
004810 77  WS-CALC-MINUTOS-ABS         PIC 9(09) COMP VALUE ZEROS.
004820*    DIAS ACUMULADOS HASTA EL PRIMERO DEL MES EN CURSO (TABLA
004830*    FIJA DE LA EVALUATE DE 8100-).
004840*    (LA PRECISION DE MINUTO ALCANZA PARA ESTE NEGOCIO; NO HAY
004850*    CITAS DE MENOS DE UN MINUTO DE DURACION.)
004860 77  WS-DIAS-ACUM-MES            PIC 9(03) COMP VALUE ZEROS.
004870*    DIAS ABSOLUTOS CALCULADOS (ANIO*365 + AJUSTE BISIESTO + DIAS
004880*    ACUMULADOS DEL MES + DIA).
004890 77  WS-DIAS-ABS                 PIC 9(09) COMP VALUE ZEROS.
004900*    RESIDUO DE ANIO / 4, PARA LA REGLA DE BISIESTO GREGORIANA.
004910 77  WS-RESIDUO-4                PIC 9(04) COMP VALUE ZEROS.
004920*    RESIDUO DE ANIO / 100.
004930 77  WS-RESIDUO-100              PIC 9(04) COMP VALUE ZEROS.
004940*    RESIDUO DE ANIO / 400.
004950 77  WS-RESIDUO-400              PIC 9(04) COMP VALUE ZEROS.
004960*    INDICADOR DE ANIO BISIESTO, CALCULADO EN CADA LLAMADO A LA
004970*    RUTINA DE MINUTOS ABSOLUTOS.
004980 77  WS-IND-ANIO-BISIESTO        PIC X(02)  VALUE 'NO'.
004990
005000*
005010*    AREA DE LINKAGE HACIA PGMESSAL (REGLA 11): SE ARMA EN
005020*    3100-APLICAR-CAMBIO-I CON EL ESTADO ACTUAL DE LA CITA Y EL
005030*    DESTINO PEDIDO, SE LLAMA A PGMESSAL Y SE RECUPERA EL NUEVO
005040*    ESTADO Y LA FECHA/HORA DE CIERRE SI CORRESPONDE. EL LAYOUT
005050*    DEBE COINCIDIR EXACTAMENTE CON LA LINKAGE SECTION DE
005060*    PGMESSAL; CUALQUIER CAMBIO AHI REQUIERE CAMBIO ACA TAMBIEN.
005070*
005080*    (ESTE GRUPO SE ARMA RECIEN DENTRO DE 3100-APLICAR-CAMBIO-I,
005090*    INMEDIATAMENTE ANTES DEL CALL.)
005100*---- LINEA DE LINKAGE HACIA PGMESSAL ------------------------------
005110*    (LINKAGE-STYLE: EL PROGRAMA NO USA LINKAGE SECTION PORQUE NO
005120*    ES UN SUBPROGRAMA, PERO ESTE GRUPO DE WORKING-STORAGE HACE
005130*    LAS VECES DE AREA DE INTERCAMBIO CON PGMESSAL, QUE SI LA
005140*    DECLARA COMO LINKAGE SECTION PROPIA.)
005150 01  WS-LK-ESTADO.
005160     03  WS-LK-ESTADO-DESTINO    PIC X(11) VALUE SPACES.
005170*    ESTADO AL QUE SE QUIERE LLEVAR LA CITA (PENDING, IN_PROGRESS,
005180*    COMPLETED O CANCELLED).
005190     03  WS-LK-FECHA-CORRIDA     PIC 9(08) VALUE ZEROS.
005200*    FECHA Y HORA DE CORRIDA, SE PASAN PARA QUE PGMESSAL SELLE LA
005210*    FECHA/HORA DE CIERRE CON EL MISMO RELOJ DE ESTA CORRIDA.
005220     03  WS-LK-HORA-CORRIDA      PIC 9(06) VALUE ZEROS.
005230     03  WS-LK-APT-ESTADO        PIC X(11) VALUE SPACES.
005240*    ESTADO ACTUAL DE LA CITA (ENTRADA) Y NUEVO ESTADO (SALIDA).
005250     03  WS-LK-APT-FEC-FIN       PIC 9(08) VALUE ZEROS.
005260*    FECHA Y HORA DE FIN DE LA CITA (ENTRADA/SALIDA); PGMESSAL
005270*    LAS COMPLETA SI EL DESTINO ES COMPLETED O CANCELLED.
005280     03  WS-LK-APT-HOR-FIN       PIC 9(06) VALUE ZEROS.
005290     03  FILLER                  PIC X(04) VALUE SPACES.
005300*    (EL AREA DE LINKAGE SE DEJA EN WORKING-STORAGE EN LUGAR DE
005310*    LINKAGE SECTION PORQUE ESTE PROGRAMA ES EL LLAMADOR, NO EL
005320*    LLAMADO.)
005330
005340*    (COPY COMPARTIDA CON PGMTUSAL Y PGMESSAL; CUALQUIER CAMBIO DE
005350*    LARGO DE CAMPO EN CPCITSAL AFECTA A LOS TRES PROGRAMAS.)
005360*//// COPY DEL LAYOUT DE CITA (MIRROR DE WS DEL MAESTRO) ////////
005370 COPY CPCITSAL.
005380*///////////////////////////////////////////////////////////////
005390*    (CPTXCSAL ES LA TRANSACCION DE RESERVA; CPTXSSAL ES LA DE
005400*    CAMBIO DE ESTADO, LA MISMA QUE USA PGMESSAL.)
005410*//// COPY DE LA TRANSACCION DE RESERVA Y DE CAMBIO DE ESTADO ///
005420 COPY CPTXCSAL.
005430 COPY CPTXSSAL.
005440*///////////////////////////////////////////////////////////////
005450*    (CPRESSAL ES PROPIA DE ESTE PROGRAMA, NINGUN OTRO LA USA.)
005460*//// COPY DE LAS LINEAS DE RESULTADO /////////////////////////////
005470 COPY CPRESSAL.
005480*///////////////////////////////////////////////////////////////
005490*    (LAS CUATRO TABLAS SE CARGAN UNA SOLA VEZ AL INICIO DE LA
005500*    CORRIDA Y SE MANTIENEN EN MEMORIA HASTA 9999-FINAL-I.)
005510*//// COPY DE LAS TABLAS DE CLIENTE, EMPLEADO, SERVICIO Y CITA ///
005520 COPY TBCLISAL.
005530 COPY TBEMPSAL.
005540 COPY TBSVCSAL.
005550 COPY TBCITSAL.
005560*///////////////////////////////////////////////////////////////
005570
005580*    MARCA DE FIN DE WORKING-STORAGE (VER NOTA EN EL FILLER DE
005590*    INICIO, MAS ARRIBA).
005600 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
005610
005620*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005630*
005640*    ||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005650*    SECUENCIA GENERAL DE LA CORRIDA:
005660*      1000- CARGA LOS MAESTROS DE CLIENTE/EMPLEADO/SERVICIO/CITA
005670*             EN TABLA Y FIJA EL PROXIMO NUMERO DE CITA.
005680*      2000- PROCESA LAS RESERVAS (REGLA 7,8,9,10), CON SALIDA DE
005690*             RESULTADO POR RESERVA.
005700*      3000- PROCESA LOS CAMBIOS DE ESTADO (REGLA 11), DELEGANDO
005710*             A PGMESSAL.
005720*      4000- VUELCA LA TABLA DE CITAS COMPLETA AL NUEVO MAESTRO.
005730*      9999- CIERRA ARCHIVOS E INFORMA TOTALES.
005740*    ||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005750*
005760 PROCEDURE DIVISION.
005770
005780*    PARRAFO PRINCIPAL; NO HAY LOGICA DE NEGOCIO ACA, SOLO LA
005790*    SECUENCIA DE LOS CUATRO PROCESOS DE LA CORRIDA.
005800 MAIN-PROGRAM-I.
005810*    ESTE PARRAFO NO TIENE LOGICA PROPIA A PROPOSITO: SE BUSCA
005820*    QUE LA SECUENCIA DE ALTO NIVEL SE LEA DE UN VISTAZO SIN
005830*    ENTRAR EN EL DETALLE DE CADA PROCESO.
005840
005850     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
005860     PERFORM 2000-PROCESO-RESERVAS-I  THRU 2000-PROCESO-RESERVAS-F
005870     PERFORM 3000-PROCESO-ESTADOS-I   THRU 3000-PROCESO-ESTADOS-F
005880     PERFORM 4000-VOLCAR-CITAS-I      THRU 4000-VOLCAR-CITAS-F
005890     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
005900
005910 MAIN-PROGRAM-F. GOBACK.
005920
005930
005940*----  CUERPO INICIO - APERTURA Y CARGA DE LOS MAESTROS ----------
005950*
005960*    ---- 1000-INICIO-I --------------------------------------
005970*    ABRE TODOS LOS ARCHIVOS DE ENTRADA Y EL DE RESULTADO, TOMA
005980*    FECHA/HORA DE CORRIDA DEL RELOJ (CON EL MISMO CALCULO DE
005990*    SIGLO POR VENTANA QUE USAN PGMINSAL Y PGMTUSAL DESDE EL
006000*    AJUSTE Y2K, CR-1016) Y CARGA LOS CUATRO MAESTROS EN TABLA.
006010*
006020 1000-INICIO-I.
006030*    (SI CUALQUIERA DE LOS OPEN FALLA, EL PROGRAMA NO LO DETECTA
006040*    EN FORMA EXPLICITA EN ESTE PARRAFO; EL ERROR APARECE EN EL
006050*    PRIMER READ/WRITE CONTRA ESE ARCHIVO, VIA EL FS- RESPECTIVO,
006060*    TAL COMO EN EL RESTO DE LOS PROGRAMAS DE LA FAMILIA.)
006070
006080     MOVE ZEROS TO WT-CLI-CARGADOS
006090     MOVE ZEROS TO WT-EMP-CARGADOS
006100     MOVE ZEROS TO WT-SVC-CARGADOS
006110     MOVE ZEROS TO WT-CIT-CARGADOS
006120     MOVE 1     TO WS-PROX-APT-ID
006130*    SE FIJA EN 1 PORQUE LA TABLA DE CITAS PUEDE VENIR VACIA EN
006140*    UNA CORRIDA DE ARRANQUE (SALON NUEVO, SIN CITAS PREVIAS).
006150
006160     OPEN INPUT  MAE-CLI-ENTRADA MAE-EMP-ENTRADA MAE-SVC-ENTRADA
006170                 MAE-CIT-VIEJO TXN-RESERVA TXN-ESTADO
006180     OPEN OUTPUT RESULT-CITAS
006190
006200     ACCEPT WS-FECHA-AAMMDD  FROM DATE
006210     ACCEPT WS-HORA-HHMMSSCC FROM TIME
006220*    SI EL ANIO DE DOS DIGITOS ES MENOR A 50 SE ASUME SIGLO XXI,
006230*    CASO CONTRARIO SIGLO XX; LA VENTANA ALCANZA COMODAMENTE
006240*    HASTA 2049 SIN NECESIDAD DE REVISION.
006250
006260     MOVE WS-FECHA-AAMMDD(3:2) TO WF-MES
006270     MOVE WS-FECHA-AAMMDD(5:2) TO WF-DIA
006280     MOVE WS-FECHA-AAMMDD(1:2) TO WF-ANIO
006290     IF WF-ANIO < 50
006300        MOVE 20 TO WF-SIGLO
006310     ELSE
006320        MOVE 19 TO WF-SIGLO
006330     END-IF
006340
006350     MOVE WS-HORA-HHMMSSCC(1:2) TO WH-HORAS
006360     MOVE WS-HORA-HHMMSSCC(3:2) TO WH-MINUTOS
006370     MOVE WS-HORA-HHMMSSCC(5:2) TO WH-SEGUNDOS
006380
006390     PERFORM 1100-CARGAR-CLIENTES-I THRU 1100-CARGAR-CLIENTES-F
006400     PERFORM 1200-CARGAR-EMPLEADOS-I THRU 1200-CARGAR-EMPLEADOS-F
006410     PERFORM 1300-CARGAR-SERVICIOS-I THRU 1300-CARGAR-SERVICIOS-F
006420     PERFORM 1400-CARGAR-CITAS-I     THRU 1400-CARGAR-CITAS-F.
006430
006440 1000-INICIO-F. EXIT.
006450*
006460
006470
006480*
006490*    ---- 1100-CARGAR-CLIENTES-I -------------------------------
006500*    LEE MAE-CLI-ENTRADA COMPLETO Y CARGA CADA CLIENTE EN LA
006510*    TABLA WT-CLI-OCURR (TBCLISAL); EL PARRAFO SE LLAMA A SI
006520*    MISMO POR PERFORM (ESTILO RECURSIVO DE LECTURA, SIN LAZO
006530*    INLINE) HASTA AGOTAR EL ARCHIVO.
006540*
006550 1100-CARGAR-CLIENTES-I.
006560*    (LA TABLA WT-CLI-OCURR DEBE VENIR ORDENADA POR WT-CLI-ID
006570*    PARA QUE EL SEARCH ALL DE 2100- FUNCIONE; EL ORDEN LO
006580*    GARANTIZA EL MAESTRO DE ENTRADA, QUE SE MANTIENE ORDENADO
006590*    POR EL PROCESO DE ALTA DE CLIENTE, PGMINSAL.)
006600
006610*    (EL MISMO COMENTARIO APLICA A TODAS LAS CARGAS DE TABLA DE
006620*    ESTE PROGRAMA: SI EL MAESTRO DE ENTRADA PERDIERA EL ORDEN,
006630*    EL SEARCH ALL DARIA RESULTADOS INCORRECTOS SIN AVISAR ERROR.)
006640     READ MAE-CLI-ENTRADA INTO REG-CLIENTE
006650
006660     EVALUATE FS-CLI
006670        WHEN '00'
006680           ADD 1 TO WT-CLI-CARGADOS
006690           MOVE CLI-ID          TO WT-CLI-ID(WT-CLI-CARGADOS)
006700           MOVE CLI-NOMBRE       TO WT-CLI-NOMBRE(WT-CLI-CARGADOS)
006710           MOVE CLI-TEL          TO WT-CLI-TEL(WT-CLI-CARGADOS)
006720           MOVE CLI-EMAIL         TO WT-CLI-EMAIL(WT-CLI-CARGADOS)
006730           MOVE CLI-IND-INVITADO  TO WT-CLI-IND-INVITADO
006740                                      (WT-CLI-CARGADOS)
006750           PERFORM 1100-CARGAR-CLIENTES-I THRU 1100-CARGAR-CLIENTES-F
006760        WHEN '10'
006770           CONTINUE
006780        WHEN OTHER
006790           DISPLAY '* ERROR EN LECTURA MAE-CLI-ENTRADA = ' FS-CLI
006800           MOVE 9999 TO RETURN-CODE
006810     END-EVALUATE.
006820
006830*
006840 1100-CARGAR-CLIENTES-F. EXIT.
006850
006860
006870*
006880*    ---- 1200-CARGAR-EMPLEADOS-I -------------------------------
006890*    MISMA TECNICA QUE 1100-, CONTRA MAE-EMP-ENTRADA Y LA TABLA
006900*    WT-EMP-OCURR (TBEMPSAL).
006910*
006920 1200-CARGAR-EMPLEADOS-I.
006930*    (LA TABLA WT-EMP-OCURR TAMBIEN DEBE VENIR ORDENADA POR
006940*    WT-EMP-ID PARA EL SEARCH ALL DE 2110-.)
006950
006960     READ MAE-EMP-ENTRADA INTO REG-EMPLEADO
006970
006980     EVALUATE FS-EMP
006990        WHEN '00'
007000           ADD 1 TO WT-EMP-CARGADOS
007010           MOVE EMP-ID             TO WT-EMP-ID(WT-EMP-CARGADOS)
007020           MOVE EMP-NOMBRE          TO WT-EMP-NOMBRE(WT-EMP-CARGADOS)
007030           MOVE EMP-IND-DISPONIBLE  TO WT-EMP-IND-DISPONIBLE
007040                                        (WT-EMP-CARGADOS)
007050           MOVE EMP-ROL             TO WT-EMP-ROL(WT-EMP-CARGADOS)
007060           PERFORM 1200-CARGAR-EMPLEADOS-I THRU 1200-CARGAR-EMPLEADOS-F
007070        WHEN '10'
007080           CONTINUE
007090        WHEN OTHER
007100           DISPLAY '* ERROR EN LECTURA MAE-EMP-ENTRADA = ' FS-EMP
007110           MOVE 9999 TO RETURN-CODE
007120     END-EVALUATE.
007130
007140*
007150 1200-CARGAR-EMPLEADOS-F. EXIT.
007160
007170*    (LA DURACION SE EXPRESA SIEMPRE EN MINUTOS ENTEROS, NUNCA EN
007180*    HORAS FRACCIONARIAS, EN TODO EL SISTEMA.)
007190
007200*
007210*    ---- 1300-CARGAR-SERVICIOS-I -------------------------------
007220*    MISMA TECNICA, CONTRA MAE-SVC-ENTRADA Y LA TABLA WT-SVC-OCURR
007230*    (TBSVCSAL); CADA SERVICIO TRAE SU DURACION ESTIMADA EN
007240*    MINUTOS, USADA MAS ADELANTE PARA SUMAR LA DURACION DE LA
007250*    CITA (REGLA 9).
007260*
007270 1300-CARGAR-SERVICIOS-I.
007280*    (LA TABLA WT-SVC-OCURR TAMBIEN DEBE VENIR ORDENADA POR
007290*    WT-SVC-ID PARA LOS SEARCH ALL DE 2130-.)
007300
007310     READ MAE-SVC-ENTRADA INTO REG-SERVICIO
007320
007330     EVALUATE FS-SVC
007340        WHEN '00'
007350           ADD 1 TO WT-SVC-CARGADOS
007360           MOVE SVC-ID         TO WT-SVC-ID(WT-SVC-CARGADOS)
007370           MOVE SVC-NOMBRE      TO WT-SVC-NOMBRE(WT-SVC-CARGADOS)
007380           MOVE SVC-DURACION    TO WT-SVC-DURACION(WT-SVC-CARGADOS)
007390           PERFORM 1300-CARGAR-SERVICIOS-I THRU 1300-CARGAR-SERVICIOS-F
007400        WHEN '10'
007410           CONTINUE
007420        WHEN OTHER
007430           DISPLAY '* ERROR EN LECTURA MAE-SVC-ENTRADA = ' FS-SVC
007440           MOVE 9999 TO RETURN-CODE
007450     END-EVALUATE.
007460
007470*
007480 1300-CARGAR-SERVICIOS-F. EXIT.
007490*    (SI EL MAESTRO DE SERVICIOS ESTUVIERA VACIO, TODA RESERVA CON
007500*    SERVICIOS SE RECHAZARIA POR REGLA 9; ESO SERIA UN ERROR DE
007510*    CARGA DE DATOS, NO UN CASO NORMAL DE OPERACION.)
007520
007530
007540*
007550*    ---- 1400-CARGAR-CITAS-I -------------------------------
007560*    LEE EL MAESTRO VIEJO DE CITAS COMPLETO Y LO CARGA EN LA
007570*    TABLA WT-CIT-OCURR (TBCITSAL); DE PASO, VA LLEVANDO EN
007580*    WS-PROX-APT-ID EL PRIMER NUMERO LIBRE PARA LAS CITAS QUE SE
007590*    RESERVEN EN ESTA CORRIDA (NO HAY GENERADOR DE CLAVE EXTERNO).
007600*
007610 1400-CARGAR-CITAS-I.
007620*    (A DIFERENCIA DE LOS OTROS TRES MAESTROS, LA TABLA DE CITAS
007630*    NO NECESITA ESTAR ORDENADA PARA ESTE PROGRAMA PORQUE LA
007640*    BUSQUEDA DE 3020- ES POR SEARCH ALL SOBRE WT-CIT-ID, QUE EL
007650*    MAESTRO MANTIENE ORDENADO DESDE SU PROPIA ALTA.)
007660
007670     READ MAE-CIT-VIEJO INTO REG-CITA
007680
007690     EVALUATE FS-CIV
007700        WHEN '00'
007710           ADD 1 TO WT-CIT-CARGADOS
007720           PERFORM 1410-COPIAR-CITA-I THRU 1410-COPIAR-CITA-F
007730           IF APT-ID NOT LESS THAN WS-PROX-APT-ID
007740              COMPUTE WS-PROX-APT-ID = APT-ID + 1
007750           END-IF
007760           PERFORM 1400-CARGAR-CITAS-I THRU 1400-CARGAR-CITAS-F
007770        WHEN '10'
007780           CONTINUE
007790        WHEN OTHER
007800           DISPLAY '* ERROR EN LECTURA MAE-CIT-VIEJO = ' FS-CIV
007810           MOVE 9999 TO RETURN-CODE
007820     END-EVALUATE.
007830
007840*
007850 1400-CARGAR-CITAS-F. EXIT.
007860
007870
007880*
007890*    ---- 1410-COPIAR-CITA-I -------------------------------
007900*    COPIA LOS CAMPOS DE LA CITA LEIDA A LA OCURRENCIA DE TABLA
007910*    CORRESPONDIENTE, INCLUYENDO LOS HASTA 10 SERVICIOS DE LA
007920*    CITA (VER 1420-).
007930*
007940 1410-COPIAR-CITA-I.
007950
007960*    (SE ASUME QUE EL MAESTRO VIEJO TRAE SIEMPRE LOS 10 CASILLEROS
007970*    DE SERVICIO, AUNQUE LA CITA TENGA MENOS; LOS QUE NO SE
007980*    USARON QUEDAN EN CERO.)
007990     MOVE APT-ID               TO WT-CIT-ID(WT-CIT-CARGADOS)
008000     MOVE APT-CLI-ID            TO WT-CIT-CLI-ID(WT-CIT-CARGADOS)
008010     MOVE APT-EMP-ID            TO WT-CIT-EMP-ID(WT-CIT-CARGADOS)
008020     MOVE APT-CANT-SERVICIOS    TO WT-CIT-CANT-SVC(WT-CIT-CARGADOS)
008030     MOVE APT-DURACION-TOTAL    TO WT-CIT-DURACION-TOT
008040                                    (WT-CIT-CARGADOS)
008050     MOVE APT-FEC-INICIO        TO WT-CIT-FEC-INICIO(WT-CIT-CARGADOS)
008060     MOVE APT-HOR-INICIO        TO WT-CIT-HOR-INICIO(WT-CIT-CARGADOS)
008070     MOVE APT-FEC-FIN           TO WT-CIT-FEC-FIN(WT-CIT-CARGADOS)
008080     MOVE APT-HOR-FIN           TO WT-CIT-HOR-FIN(WT-CIT-CARGADOS)
008090     MOVE APT-ESTADO            TO WT-CIT-ESTADO(WT-CIT-CARGADOS)
008100*    (EL CAMPO APT-CANT-SERVICIOS DEL MAESTRO VIEJO SE RESPETA TAL
008110*    CUAL, SIN RECALCULARLO EN LA CARGA.)
008120
008130     MOVE 1 TO IX-AUX
008140     PERFORM 1420-COPIAR-UN-SVC-I THRU 1420-COPIAR-UN-SVC-F
008150             UNTIL IX-AUX GREATER THAN 10.
008160
008170*
008180 1410-COPIAR-CITA-F. EXIT.
008190
008200
008210*
008220*    ---- 1420-COPIAR-UN-SVC-I -------------------------------
008230*    COPIA UN SERVICIO DE LA CITA; SE LLAMA DIEZ VECES DESDE
008240*    1410- PORQUE LA TABLA DE SERVICIOS DE LA CITA ES DE LARGO
008250*    FIJO (NO HAY OCCURS DEPENDING ON EN ESTE LAYOUT).
008260*
008270 1420-COPIAR-UN-SVC-I.
008280
008290     MOVE APT-SVC-ID(IX-AUX) TO
008300          WT-CIT-SVC-ID(WT-CIT-CARGADOS IX-AUX)
008310
008320     ADD 1 TO IX-AUX.
008330
008340*
008350 1420-COPIAR-UN-SVC-F. EXIT.
008360*    (EL PROGRAMA NO DISTINGUE ENTRE UNA RESERVA NUEVA Y UNA
008370*    MODIFICACION DE RESERVA EXISTENTE; CADA TRANSACCION SIEMPRE
008380*    GENERA UNA CITA NUEVA.)
008390
008400
008410*
008420*    ---- 2000-PROCESO-RESERVAS-I -------------------------------
008430*    RECORRE LA TRANSACCION DE RESERVA, TXN-RESERVA, UNA CITA
008440*    CANDIDATA POR VEZ, HASTA FIN DE ARCHIVO (REGLA 7,8,9,10).
008450*
008460*---- REGLA 8,9,10: RESERVA DE CITAS ------------------------------
008470 2000-PROCESO-RESERVAS-I.
008480*    (NO HAY LIMITE DE CANTIDAD DE RESERVAS POR CORRIDA; EL LOTE
008490*    PROCESA TODO LO QUE TRAIGA TXN-RESERVA.)
008500
008510*    (LA VARIABLE WS-CANT-RECHAZADAS SE VE RECIEN EN EL DISPLAY DE
008520*    9999-FINAL-I, NO HAY REPORTE DETALLADO DE RECHAZOS MAS ALLA
008530*    DEL ARCHIVO DE RESULTADO POR RESERVA.)
008540     PERFORM 2010-LEER-TXN-RESERVA-I THRU 2010-LEER-TXN-RESERVA-F
008550
008560     PERFORM 2020-UNA-RESERVA-I THRU 2020-UNA-RESERVA-F
008570             UNTIL FS-TXR-FIN.
008580
008590 2000-PROCESO-RESERVAS-F. EXIT.
008600
008610
008620*
008630*    ---- 2010-LEER-TXN-RESERVA-I -------------------------------
008640*    LECTURA SIMPLE CON CHEQUEO DE FILE STATUS; CUALQUIER CODIGO
008650*    QUE NO SEA 00 O 10 ABORTA LA CORRIDA.
008660*
008670 2010-LEER-TXN-RESERVA-I.
008680
008690*    (EL READ SE REPITE DESDE 2020- HASTA AGOTAR EL ARCHIVO; NO
008700*    HAY PROCESAMIENTO POR LOTES PARCIALES.)
008710     READ TXN-RESERVA INTO REG-TXN-RESERVA
008720
008730     EVALUATE FS-TXR
008740        WHEN '00'
008750           CONTINUE
008760        WHEN '10'
008770           CONTINUE
008780        WHEN OTHER
008790           DISPLAY '* ERROR EN LECTURA TXN-RESERVA = ' FS-TXR
008800           MOVE 9999 TO RETURN-CODE
008810           SET FS-TXR-FIN TO TRUE
008820     END-EVALUATE.
008830
008840*
008850 2010-LEER-TXN-RESERVA-F. EXIT.
008860
008870
008880*
008890*    ---- 2020-UNA-RESERVA-I -------------------------------
008900*    ORQUESTA LA VALIDACION COMPLETA DE UNA RESERVA: CLIENTE,
008910*    EMPLEADO (SI CORRESPONDE), SERVICIOS Y CHOQUE DE HORARIO; SI
008920*    TODAS LAS VALIDACIONES PASAN SE GRABA LA CITA, CASO
008930*    CONTRARIO SE RECHAZA Y SE DEJA EL MOTIVO EN RSC-MENSAJE.
008940*    CADA PASO SOLO SE EJECUTA SI LOS ANTERIORES SIGUEN EN
008950*    WS-REG-VALIDO = 'SI' (CORTOCIRCUITO POR IF ENCADENADOS, NO
008960*    HAY EXCEPCIONES EN ESTE DIALECTO).
008970*
008980 2020-UNA-RESERVA-I.
008990*    (EL PARRAFO ES DELIBERADAMENTE LARGO PORQUE CONCENTRA TODA LA
009000*    ORQUESTACION DE LA REGLA DE NEGOCIO; PARTIRLO EN MAS
009010*    SUBPARRAFOS SE CONSIDERO EN CR-0867 PERO SE DESCARTO PARA NO
009020*    COMPLICAR EL SEGUIMIENTO DEL FLUJO PRINCIPAL.)
009030
009040*    (RSC-MENSAJE SE DEJA EN BLANCO AL INICIO DEL PARRAFO PARA QUE
009050*    NUNCA QUEDE UN MENSAJE VIEJO DE LA RESERVA ANTERIOR SI ESTA
009060*    RESULTA ACEPTADA.)
009070     MOVE 'SI' TO WS-REG-VALIDO
009080     MOVE ZEROS TO WS-SUMA-DURACION
009090*    (LOS DOS PRIMEROS MOVE INICIALIZAN EL ESTADO DE LA RESERVA
009100*    ANTES DE EMPEZAR LA CADENA DE VALIDACIONES.)
009110     MOVE ZEROS TO WS-ENCONTRADOS-SVC
009120     MOVE SPACES TO RSC-MENSAJE
009130
009140*    PASO 1: EL CLIENTE DEBE EXISTIR (REGLA 8).
009150     PERFORM 2100-RESOLVER-CLIENTE-I THRU 2100-RESOLVER-CLIENTE-F
009160
009170     IF WS-REG-VALIDO EQUAL 'SI'
009180*    PASO 2: SI SE INDICO EMPLEADO, DEBE EXISTIR.
009190        PERFORM 2110-RESOLVER-EMPLEADO-I THRU 2110-RESOLVER-EMPLEADO-F
009200     END-IF
009210
009220     IF WS-REG-VALIDO EQUAL 'SI'
009230*    PASO 3: LOS SERVICIOS INDICADOS DEBEN EXISTIR, SUMANDO LA
009240*    DURACION TOTAL DE LA CITA (REGLA 9).
009250        PERFORM 2120-RESOLVER-SERVICIOS-I THRU 2120-RESOLVER-SERVICIOS-F
009260     END-IF
009270
009280*    (ESTA ES LA UNICA SECUENCIA DE VALIDACION DE RESERVA EN TODO
009290*    EL PROGRAMA; NO HAY UN CAMINO ALTERNATIVO PARA RESERVAS
009300*    SIMPLIFICADAS O DE EMERGENCIA.)
009310     IF WS-REG-VALIDO EQUAL 'SI'
009320        AND TXC-EMP-ID GREATER THAN ZEROS
009330*    PASO 4: SOLO SI HAY EMPLEADO ASIGNADO SE CHEQUEA CHOQUE DE
009340*    HORARIO (REGLA 10); SIN EMPLEADO NO HAY CONTRA QUIEN CHOCAR.
009350        PERFORM 2200-VALIDAR-CHOQUE-I THRU 2200-VALIDAR-CHOQUE-F
009360     END-IF
009370
009380     IF WS-REG-VALIDO EQUAL 'SI'
009390*    SI TODO VALIDO, SE GRABA LA CITA (REGLA 7); SI NO, SE SUMA
009400*    A RECHAZADAS Y EL RESULTADO SALE SIN DATOS DE CITA.
009410        PERFORM 2300-GRABAR-CITA-I THRU 2300-GRABAR-CITA-F
009420*    (EL ORDEN DE LOS CUATRO PASOS NO ES ARBITRARIO: RESOLVER
009430*    CLIENTE Y EMPLEADO ANTES QUE SERVICIOS EVITA SUMAR DURACION
009440*    DE UNA RESERVA QUE YA VA A SER RECHAZADA POR OTRO MOTIVO.)
009450        ADD 1 TO WS-CANT-RESERVADAS
009460        MOVE 'Y' TO RSC-IND-ACEPTADO
009470     ELSE
009480        ADD 1 TO WS-CANT-RECHAZADAS
009490        MOVE 'N' TO RSC-IND-ACEPTADO
009500        MOVE ZEROS TO RSC-CIT-ID
009510        MOVE ZEROS TO RSC-DURACION-TOTAL
009520     END-IF
009530
009540     WRITE REG-RESULT-CITAS-FD FROM REG-RESULT-CITA
009550
009560     PERFORM 2010-LEER-TXN-RESERVA-I THRU 2010-LEER-TXN-RESERVA-F.
009570
009580*
009590 2020-UNA-RESERVA-F. EXIT.
009600*    (SI LA RESERVA SE RECHAZA EN ESTE PASO, LOS PASOS SIGUIENTES
009610*    DEL PARRAFO 2020- SE SALTAN POR LA CADENA DE IF.)
009620
009630
009640*
009650*    ---- 2100-RESOLVER-CLIENTE-I -------------------------------
009660*    BUSCA EL CLIENTE DE LA RESERVA EN LA TABLA CARGADA POR
009670*    SEARCH ALL (LA TABLA ESTA ORDENADA POR ID, VER TBCLISAL);
009680*    SI NO SE ENCUENTRA, LA RESERVA QUEDA INVALIDA CON MOTIVO
009690*    "CUSTOMER NOT FOUND".
009700*
009710 2100-RESOLVER-CLIENTE-I.
009720*    (SEARCH ALL REQUIERE QUE LA TABLA ESTE DECLARADA CON ASCENDING
009730*    KEY EN TBCLISAL; VER ESA COPY PARA EL DETALLE DE LA CLAVE.)
009740
009750     SEARCH ALL WT-CLI-OCURR
009760        AT END
009770           MOVE 'NO' TO WS-REG-VALIDO
009780           MOVE 'Customer not found' TO RSC-MENSAJE
009790        WHEN WT-CLI-ID(IX-CLI) EQUAL TXC-CLI-ID
009800           CONTINUE
009810     END-SEARCH.
009820
009830*
009840 2100-RESOLVER-CLIENTE-F. EXIT.
009850
009860
009870*
009880*    ---- 2110-RESOLVER-EMPLEADO-I -------------------------------
009890*    EL EMPLEADO ES OPCIONAL EN LA RESERVA (TXC-EMP-ID = CERO
009900*    SIGNIFICA "SIN EMPLEADO ASIGNADO TODAVIA"); SI SE INDICO, SE
009910*    BUSCA EN LA TABLA POR SEARCH ALL Y SE RECHAZA SI NO EXISTE.
009920*
009930 2110-RESOLVER-EMPLEADO-I.
009940
009950     IF TXC-EMP-ID EQUAL ZEROS
009960        CONTINUE
009970     ELSE
009980        SEARCH ALL WT-EMP-OCURR
009990           AT END
010000              MOVE 'NO' TO WS-REG-VALIDO
010010              MOVE 'Employee not found' TO RSC-MENSAJE
010020           WHEN WT-EMP-ID(IX-EMP) EQUAL TXC-EMP-ID
010030              CONTINUE
010040        END-SEARCH
010050     END-IF.
010060
010070*
010080 2110-RESOLVER-EMPLEADO-F. EXIT.
010090
010100
010110*
010120*    ---- 2120-RESOLVER-SERVICIOS-I -------------------------------
010130*    RECORRE LOS SERVICIOS DE LA TRANSACCION (TXC-CANT-SERVICIOS,
010140*    PUEDE SER DE 1 A 10) BUSCANDO CADA UNO EN EL MAESTRO; SI LA
010150*    CANTIDAD ENCONTRADA NO COINCIDE CON LA CANTIDAD PEDIDA, LA
010160*    RESERVA SE RECHAZA COMPLETA (CR-0867: TODO O NADA, ANTES DE
010170*    ESTE CAMBIO SE GRABABA LA CITA SOLO CON LOS SERVICIOS
010180*    ENCONTRADOS, LO QUE GENERABA RECLAMOS DE DURACION INCORRECTA).
010190*
010200 2120-RESOLVER-SERVICIOS-I.
010210*    (TXC-CANT-SERVICIOS ES PIC 9(02), PERMITE HASTA 99 PERO EL
010220*    LAYOUT DE LA TRANSACCION SOLO RESERVA 10 CASILLEROS DE
010230*    SERVICIO; UNA TRANSACCION CON MAS DE 10 NO DEBERIA LLEGAR A
010240*    ESTE PROGRAMA, SE VALIDA ANTES EN LA PANTALLA DE CAPTURA.)
010250
010260     MOVE 1 TO IX-AUX
010270     PERFORM 2130-RESOLVER-UN-SVC-I THRU 2130-RESOLVER-UN-SVC-F
010280             UNTIL IX-AUX GREATER THAN TXC-CANT-SERVICIOS
010290
010300     IF WS-ENCONTRADOS-SVC NOT EQUAL TXC-CANT-SERVICIOS
010310        MOVE 'NO' TO WS-REG-VALIDO
010320        MOVE 'One or more services not found' TO RSC-MENSAJE
010330     END-IF.
010340
010350*
010360 2120-RESOLVER-SERVICIOS-F. EXIT.
010370
010380
010390*
010400*    ---- 2130-RESOLVER-UN-SVC-I -------------------------------
010410*    BUSCA UN SERVICIO PUNTUAL DE LA RESERVA EN LA TABLA Y, SI LO
010420*    ENCUENTRA, SUMA SU DURACION AL ACUMULADOR DE LA CITA; SI NO
010430*    LO ENCUENTRA SIMPLEMENTE NO SUMA NADA (EL RECHAZO GLOBAL SE
010440*    DECIDE EN 2120- COMPARANDO CONTADORES).
010450*
010460 2130-RESOLVER-UN-SVC-I.
010470
010480     SEARCH ALL WT-SVC-OCURR
010490        AT END
010500           CONTINUE
010510        WHEN WT-SVC-ID(IX-SVC) EQUAL TXC-SVC-ID(IX-AUX)
010520           ADD 1 TO WS-ENCONTRADOS-SVC
010530           ADD WT-SVC-DURACION(IX-SVC) TO WS-SUMA-DURACION
010540     END-SEARCH
010550
010560     ADD 1 TO IX-AUX.
010570
010580*
010590 2130-RESOLVER-UN-SVC-F. EXIT.
010600
010610*    (LOS SERVICIOS NO ENCONTRADOS SIMPLEMENTE NO APORTAN A LA
010620*    DURACION TOTAL; EL RECHAZO POR REGLA 9 SE DECIDE APARTE, EN
010630*    2120-, COMPARANDO CONTADORES.)
010640
010650*---- REGLA 10: CHOQUE DE HORARIO (SOLO SI HAY EMPLEADO ASIGNADO) -
010660*
010670*    ---- 2200-VALIDAR-CHOQUE-I -------------------------------
010680*    REGLA 10: CALCULA EL RANGO DE MINUTOS ABSOLUTOS DE LA CITA
010690*    CANDIDATA (INICIO Y FIN = INICIO + DURACION TOTAL) Y LO
010700*    COMPARA CONTRA CADA CITA YA CARGADA DEL MISMO EMPLEADO; EL
010710*    LAZO SE CORTA EN CUANTO SE DETECTA UN CHOQUE, NO HACE FALTA
010720*    SEGUIR COMPARANDO.
010730*
010740 2200-VALIDAR-CHOQUE-I.
010750*    (WS-SUMA-DURACION YA FUE CALCULADO EN 2120-/2130- ANTES DE
010760*    LLEGAR A ESTE PARRAFO; ACA SOLO SE USA PARA LA VENTANA DE
010770*    FIN.)
010780
010790*    (LA COMPARACION ES MEDIO ABIERTO / MEDIO CERRADO:
010800*    [INICIO-EXISTENTE, FIN-EXISTENTE) CONTRA EL INSTANTE DE
010810*    INICIO DE LA CANDIDATA, PARA QUE DOS CITAS CONSECUTIVAS SIN
010820*    HUECO NO SE CONSIDEREN CHOQUE.)
010830*    (SI EL EMPLEADO TIENE VARIAS CITAS EL MISMO DIA, LA RUTINA
010840*    LAS RECORRE TODAS SIN IMPORTAR EL ORDEN EN QUE ESTEN EN LA
010850*    TABLA; NO HAY UN INDICE SECUNDARIO POR EMPLEADO.)
010860     MOVE 'NO' TO WS-IND-CHOQUE
010870
010880     MOVE TXC-FEC-INICIO TO WS-CALC-FECHA
010890     MOVE TXC-HOR-INICIO TO WS-CALC-HORA
010900     PERFORM 8100-CALC-MINUTOS-ABS-I THRU 8100-CALC-MINUTOS-ABS-F
010910     MOVE WS-CALC-MINUTOS-ABS TO WS-MINUTOS-ABS-CANDIDATO
010920
010930     COMPUTE WS-MINUTOS-ABS-VENTANA-FIN =
010940             WS-MINUTOS-ABS-CANDIDATO + WS-SUMA-DURACION
010950
010960     IF WT-CIT-CARGADOS GREATER THAN ZEROS
010970        SET IX-CIT TO 1
010980        PERFORM 2210-EVALUAR-UNA-CITA-I THRU 2210-EVALUAR-UNA-CITA-F
010990                UNTIL IX-CIT GREATER THAN WT-CIT-CARGADOS
011000                OR WS-IND-CHOQUE EQUAL 'SI'
011010     END-IF
011020
011030     IF WS-IND-CHOQUE EQUAL 'SI'
011040        MOVE 'NO' TO WS-REG-VALIDO
011050        MOVE 'Time slot is already booked' TO RSC-MENSAJE
011060     END-IF.
011070
011080*
011090 2200-VALIDAR-CHOQUE-F. EXIT.
011100*    (LA VARIABLE WS-IND-CHOQUE SE REINICIA EN NO AL PRINCIPIO DE
011110*    CADA LLAMADO A ESTE PARRAFO, NUNCA QUEDA UN VALOR VIEJO.)
011120
011130
011140*
011150*    ---- 2210-EVALUAR-UNA-CITA-I -------------------------------
011160*    COMPARA UNA CITA EXISTENTE DEL MISMO EMPLEADO: HAY CHOQUE SI
011170*    EL INICIO DE LA EXISTENTE CAE DENTRO DE LA VENTANA DE LA
011180*    CANDIDATA ([INICIO-CANDIDATA, FIN-CANDIDATA) ); NO SE
011190*    CONTEMPLA EL CASO SIMETRICO (CANDIDATA EMPEZANDO DENTRO DE
011200*    UNA EXISTENTE MAS LARGA) PORQUE EN LA PRACTICA LAS CITAS DE
011210*    SALON SON SIEMPRE MAS CORTAS QUE LA JORNADA Y SE RESERVAN EN
011220*    ORDEN, PERO VER CR-0621 PARA EL DETALLE ORIGINAL DEL PEDIDO.
011230*
011240 2210-EVALUAR-UNA-CITA-I.
011250
011260     IF WT-CIT-EMP-ID(IX-CIT) EQUAL TXC-EMP-ID
011270        MOVE WT-CIT-FEC-INICIO(IX-CIT) TO WS-CALC-FECHA
011280        MOVE WT-CIT-HOR-INICIO(IX-CIT) TO WS-CALC-HORA
011290        PERFORM 8100-CALC-MINUTOS-ABS-I THRU 8100-CALC-MINUTOS-ABS-F
011300        MOVE WS-CALC-MINUTOS-ABS TO WS-MINUTOS-ABS-EXISTENTE
011310
011320        IF WS-MINUTOS-ABS-EXISTENTE NOT LESS THAN
011330              WS-MINUTOS-ABS-CANDIDATO
011340           AND WS-MINUTOS-ABS-EXISTENTE LESS THAN
011350                 WS-MINUTOS-ABS-VENTANA-FIN
011360           MOVE 'SI' TO WS-IND-CHOQUE
011370        END-IF
011380     END-IF
011390
011400     SET IX-CIT UP BY 1.
011410
011420*
011430 2210-EVALUAR-UNA-CITA-F. EXIT.
011440
011450
011460*
011470*    ---- 2300-GRABAR-CITA-I -------------------------------
011480*    REGLA 7: DA DE ALTA LA CITA EN LA TABLA EN MEMORIA CON
011490*    ESTADO INICIAL PENDING Y FECHA/HORA DE FIN EN CERO (SE
011500*    COMPLETAN RECIEN CUANDO PGMESSAL LA PASA A COMPLETED O
011510*    CANCELLED); ARMA TAMBIEN LA LINEA DE RESULTADO ACEPTADO.
011520*
011530*---- REGLA 7-9: ALTA DE LA CITA EN LA TABLA EN MEMORIA -----------
011540 2300-GRABAR-CITA-I.
011550*    (EL CAMPO APT-CANT-SERVICIOS SE COPIA TAL CUAL DE LA
011560*    TRANSACCION; SI LA VALIDACION DE 2120- PASO, SE SABE QUE
011570*    COINCIDE CON LA CANTIDAD REALMENTE ENCONTRADA.)
011580
011590*    (LA LINEA DE RESULTADO ACEPTADO LLEVA EL NUMERO DE CITA Y LA
011600*    DURACION TOTAL PARA QUE LA PANTALLA DE RECEPCION PUEDA
011610*    INFORMARLE AL CLIENTE LA HORA DE FIN ESTIMADA.)
011620     ADD 1 TO WT-CIT-CARGADOS
011630     SET IX-CIT TO WT-CIT-CARGADOS
011640
011650     MOVE WS-PROX-APT-ID       TO WT-CIT-ID(IX-CIT)
011660     MOVE TXC-CLI-ID            TO WT-CIT-CLI-ID(IX-CIT)
011670     MOVE TXC-EMP-ID            TO WT-CIT-EMP-ID(IX-CIT)
011680*    (EL CAMPO WT-CIT-CANT-SVC SE USA SOLO PARA SABER CUANTOS
011690*    CASILLEROS DE SERVICIO TIENEN DATOS VALIDOS AL VOLCAR LA
011700*    CITA EN 4100-.)
011710     MOVE TXC-CANT-SERVICIOS    TO WT-CIT-CANT-SVC(IX-CIT)
011720     MOVE WS-SUMA-DURACION      TO WT-CIT-DURACION-TOT(IX-CIT)
011730     MOVE TXC-FEC-INICIO        TO WT-CIT-FEC-INICIO(IX-CIT)
011740     MOVE TXC-HOR-INICIO        TO WT-CIT-HOR-INICIO(IX-CIT)
011750     MOVE ZEROS                 TO WT-CIT-FEC-FIN(IX-CIT)
011760     MOVE ZEROS                 TO WT-CIT-HOR-FIN(IX-CIT)
011770*    (LA FECHA/HORA DE FIN QUEDAN EN CERO HASTA QUE PGMESSAL LAS
011780*    COMPLETE AL CERRAR LA CITA.)
011790     MOVE 'PENDING    '         TO WT-CIT-ESTADO(IX-CIT)
011800
011810     MOVE 1 TO IX-AUX
011820     PERFORM 2310-COPIAR-UN-SVC-I THRU 2310-COPIAR-UN-SVC-F
011830             UNTIL IX-AUX GREATER THAN TXC-CANT-SERVICIOS
011840
011850     MOVE WS-PROX-APT-ID        TO RSC-CIT-ID
011860     MOVE WS-SUMA-DURACION      TO RSC-DURACION-TOTAL
011870     MOVE 'Appointment booked successfully' TO RSC-MENSAJE
011880
011890     ADD 1 TO WS-PROX-APT-ID.
011900
011910*
011920 2300-GRABAR-CITA-F. EXIT.
011930*    (EL NUMERO DE CITA ASIGNADO ES SECUENCIAL Y NUNCA SE REUTILIZA,
011940*    AUN SI LA CITA LUEGO SE CANCELA.)
011950
011960*    (EL ESTADO PENDING SE DEFINE EN LOS 88 DE CPTXSSAL/CPCITSAL,
011970*    COMPARTIDOS CON PGMESSAL.)
011980
011990*
012000*    ---- 2310-COPIAR-UN-SVC-I -------------------------------
012010*    COPIA UN SERVICIO DE LA TRANSACCION A LA OCURRENCIA DE CITA
012020*    NUEVA EN LA TABLA.
012030*
012040 2310-COPIAR-UN-SVC-I.
012050
012060     MOVE TXC-SVC-ID(IX-AUX) TO WT-CIT-SVC-ID(IX-CIT IX-AUX)
012070
012080     ADD 1 TO IX-AUX.
012090
012100*
012110 2310-COPIAR-UN-SVC-F. EXIT.
012120
012130*    (LA CANTIDAD DE SERVICIOS DE LA CITA QUEDA FIJA EN EL MOMENTO
012140*    DE LA RESERVA; UN CAMBIO DE ESTADO POSTERIOR NO LA MODIFICA.)
012150
012160*---- REGLA 11: PROCESO DE TRANSACCIONES DE CAMBIO DE ESTADO ------
012170*
012180*    ---- 3000-PROCESO-ESTADOS-I -------------------------------
012190*    REGLA 11: RECORRE LA TRANSACCION DE CAMBIO DE ESTADO,
012200*    TXN-ESTADO, UNA CITA POR VEZ, HASTA FIN DE ARCHIVO (CR-0741).
012210*
012220 3000-PROCESO-ESTADOS-I.
012230*    (NO HAY REINTENTOS NI COLA DE REPROCESO PARA LOS CAMBIOS DE
012240*    ESTADO QUE NO ENCUENTRAN CITA; EL OPERADOR DEBE REVISAR EL
012250*    DISPLAY DE FIN DE CORRIDA Y CORREGIR LA TRANSACCION A MANO.)
012260
012270*    (EL MENSAJE DE DISPLAY INCLUYE EL NUMERO DE CITA BUSCADO PARA
012280*    QUE EL OPERADOR PUEDA RASTREARLO EN LA TRANSACCION ORIGINAL.)
012290     PERFORM 3010-LEER-TXN-ESTADO-I THRU 3010-LEER-TXN-ESTADO-F
012300
012310     PERFORM 3020-UN-CAMBIO-ESTADO-I THRU 3020-UN-CAMBIO-ESTADO-F
012320             UNTIL FS-TXE-FIN.
012330
012340 3000-PROCESO-ESTADOS-F. EXIT.
012350
012360
012370*
012380*    ---- 3010-LEER-TXN-ESTADO-I -------------------------------
012390*    LECTURA SIMPLE CON CHEQUEO DE FILE STATUS, MISMO PATRON QUE
012400*    2010-.
012410*
012420 3010-LEER-TXN-ESTADO-I.
012430
012440     READ TXN-ESTADO INTO REG-TXN-ESTADO
012450
012460     EVALUATE FS-TXE
012470        WHEN '00'
012480           CONTINUE
012490        WHEN '10'
012500           CONTINUE
012510        WHEN OTHER
012520           DISPLAY '* ERROR EN LECTURA TXN-ESTADO = ' FS-TXE
012530           MOVE 9999 TO RETURN-CODE
012540           SET FS-TXE-FIN TO TRUE
012550     END-EVALUATE.
012560
012570*
012580 3010-LEER-TXN-ESTADO-F. EXIT.
012590
012600
012610*
012620*    ---- 3020-UN-CAMBIO-ESTADO-I -------------------------------
012630*    BUSCA LA CITA POR SEARCH ALL SOBRE LA TABLA EN MEMORIA; SI NO
012640*    LA ENCUENTRA, SUMA A WS-CANT-NO-ENCONTRADAS Y AVISA POR
012650*    DISPLAY (NO HAY ARCHIVO DE RESULTADO PARA ESTA TRANSACCION,
012660*    A DIFERENCIA DE LA RESERVA); SI LA ENCUENTRA, DELEGA EL
012670*    CAMBIO A 3100-.
012680*
012690 3020-UN-CAMBIO-ESTADO-I.
012700*    (LA BUSQUEDA ES POR WT-CIT-ID, QUE SE MANTIENE UNICO Y
012710*    CRECIENTE DESDE QUE SE ASIGNA EN 2300-GRABAR-CITA-I.)
012720
012730     SET IX-CIT TO 1
012740     SEARCH ALL WT-CIT-OCURR
012750*    (SI DOS TRANSACCIONES DE CAMBIO DE ESTADO LLEGAN PARA LA
012760*    MISMA CITA EN LA MISMA CORRIDA, SE APLICAN LAS DOS EN ORDEN,
012770*    LA SEGUNDA SOBRE EL RESULTADO YA APLICADO POR LA PRIMERA.)
012780        AT END
012790           ADD 1 TO WS-CANT-NO-ENCONTRADAS
012800           DISPLAY '* CITA NO ENCONTRADA PARA CAMBIO DE ESTADO = '
012810                    TXS-CIT-ID
012820        WHEN WT-CIT-ID(IX-CIT) EQUAL TXS-CIT-ID
012830           PERFORM 3100-APLICAR-CAMBIO-I THRU 3100-APLICAR-CAMBIO-F
012840     END-SEARCH
012850
012860     PERFORM 3010-LEER-TXN-ESTADO-I THRU 3010-LEER-TXN-ESTADO-F.
012870
012880*
012890 3020-UN-CAMBIO-ESTADO-F. EXIT.
012900*    (NO HAY LIMITE DE CANTIDAD DE CAMBIOS DE ESTADO POR CORRIDA.)
012910
012920
012930*
012940*    ---- 3100-APLICAR-CAMBIO-I -------------------------------
012950*    REGLA 11: ARMA EL AREA DE LINKAGE WS-LK-ESTADO CON EL ESTADO
012960*    ACTUAL DE LA CITA Y EL DESTINO PEDIDO POR LA TRANSACCION,
012970*    LLAMA A PGMESSAL (QUE CONOCE LAS TRANSICIONES VALIDAS Y
012980*    COMPLETA FECHA/HORA DE FIN SI CORRESPONDE) Y APLICA EL
012990*    RESULTADO SOBRE LA OCURRENCIA DE LA TABLA; POR ULTIMO
013000*    ACTUALIZA EL CONTADOR DE COMPLETADAS O CANCELADAS SEGUN EL
013010*    ESTADO FINAL QUE QUEDO EN LA CITA.
013020*
013030 3100-APLICAR-CAMBIO-I.
013040*    (SI PGMESSAL RECHAZA LA TRANSICION POR REGLA DE ESTADO, EL
013050*    CAMPO WS-LK-APT-ESTADO VUELVE SIN CAMBIOS Y NI WS-CANT-
013060*    COMPLETADAS NI WS-CANT-CANCELADAS SE INCREMENTAN.)
013070
013080*    (ESTE ES EL UNICO PUNTO DEL PROGRAMA QUE HACE UN CALL A OTRO
013090*    PROGRAMA; TODO LO DEMAS SE RESUELVE EN LINEA.)
013100     MOVE TXS-ESTADO-DESTINO  TO WS-LK-ESTADO-DESTINO
013110     MOVE WS-FECHA-CORRIDA    TO WS-LK-FECHA-CORRIDA
013120     MOVE WS-HORA-CORRIDA     TO WS-LK-HORA-CORRIDA
013130     MOVE WT-CIT-ESTADO(IX-CIT)  TO WS-LK-APT-ESTADO
013140     MOVE WT-CIT-FEC-FIN(IX-CIT) TO WS-LK-APT-FEC-FIN
013150     MOVE WT-CIT-HOR-FIN(IX-CIT) TO WS-LK-APT-HOR-FIN
013160
013170     CALL 'PGMESSAL' USING WS-LK-ESTADO
013180
013190     MOVE WS-LK-APT-ESTADO  TO WT-CIT-ESTADO(IX-CIT)
013200     MOVE WS-LK-APT-FEC-FIN TO WT-CIT-FEC-FIN(IX-CIT)
013210     MOVE WS-LK-APT-HOR-FIN TO WT-CIT-HOR-FIN(IX-CIT)
013220
013230     IF TXS-A-COMPLETADA
013240        ADD 1 TO WS-CANT-COMPLETADAS
013250     END-IF
013260     IF TXS-A-CANCELADA
013270        ADD 1 TO WS-CANT-CANCELADAS
013280     END-IF.
013290
013300*
013310 3100-APLICAR-CAMBIO-F. EXIT.
013320*    (EL CALL NO DEVUELVE CODIGO DE ERROR EXPLICITO; SI LA
013330*    TRANSICION NO ES VALIDA, PGMESSAL SIMPLEMENTE DEJA EL ESTADO
013340*    SIN CAMBIOS, QUE ES LO QUE ESTE PROGRAMA DETECTA AL NO
013350*    SUMAR NINGUN CONTADOR.)
013360
013370*    (NO SE REGISTRA QUIEN PIDIO EL CAMBIO DE ESTADO, SOLO CUANDO
013380*    SE APLICO, POR LA FECHA/HORA DE CORRIDA.)
013390
013400*---- VUELCO DE LA TABLA COMPLETA DE CITAS AL NUEVO MAESTRO -------
013410*
013420*    ---- 4000-VOLCAR-CITAS-I -------------------------------
013430*    ABRE EL MAESTRO NUEVO Y ESCRIBE LA TABLA COMPLETA DE CITAS,
013440*    YA CON LAS RESERVAS Y LOS CAMBIOS DE ESTADO DE LA CORRIDA
013450*    APLICADOS; NO HAY ACTUALIZACION PARCIAL, SE REGRABA TODO EL
013460*    MAESTRO (MISMO ESQUEMA VIEJO/NUEVO DE PGMTUSAL Y PGMINSAL).
013470*
013480 4000-VOLCAR-CITAS-I.
013490*    (SE ABRE RECIEN ACA, AL FINAL DE LA CORRIDA, PARA NO DEJAR UN
013500*    MAESTRO NUEVO A MEDIO ESCRIBIR SI ALGO FALLA ANTES EN LOS
013510*    PROCESOS DE RESERVA O DE CAMBIO DE ESTADO.)
013520
013530*    (SI EL OPEN FALLA, EL PROGRAMA LO DETECTA EN FORMA EXPLICITA
013540*    CON EL CHEQUEO DE FS-CIN, A DIFERENCIA DE LOS OPEN DE
013550*    1000-INICIO-I QUE SE APOYAN EN EL READ PARA DETECTAR ERROR.)
013560     OPEN OUTPUT MAE-CIT-NUEVO
013570     IF FS-CIN IS NOT EQUAL '00'
013580        DISPLAY '* ERROR EN OPEN MAE-CIT-NUEVO = ' FS-CIN
013590        MOVE 9999 TO RETURN-CODE
013600     ELSE
013610        SET IX-CIT TO 1
013620        PERFORM 4100-ESCRIBIR-UNA-CITA-I THRU 4100-ESCRIBIR-UNA-CITA-F
013630                UNTIL IX-CIT GREATER THAN WT-CIT-CARGADOS
013640        CLOSE MAE-CIT-NUEVO
013650     END-IF.
013660
013670*
013680 4000-VOLCAR-CITAS-F. EXIT.
013690*    (SI EL ARCHIVO QUEDA VACIO, ES PORQUE NO HABIA CITAS CARGADAS
013700*    AL INICIO Y TAMPOCO SE RESERVO NINGUNA EN LA CORRIDA.)
013710
013720
013730*
013740*    ---- 4100-ESCRIBIR-UNA-CITA-I -------------------------------
013750*    PASA UNA OCURRENCIA DE LA TABLA AL LAYOUT DE SALIDA Y LA
013760*    ESCRIBE; INCLUYE LOS HASTA 10 SERVICIOS DE LA CITA (VER
013770*    4110-).
013780*
013790 4100-ESCRIBIR-UNA-CITA-I.
013800
013810     MOVE WT-CIT-ID(IX-CIT)          TO APT-ID
013820     MOVE WT-CIT-CLI-ID(IX-CIT)      TO APT-CLI-ID
013830     MOVE WT-CIT-EMP-ID(IX-CIT)      TO APT-EMP-ID
013840     MOVE WT-CIT-CANT-SVC(IX-CIT)    TO APT-CANT-SERVICIOS
013850     MOVE WT-CIT-DURACION-TOT(IX-CIT) TO APT-DURACION-TOTAL
013860     MOVE WT-CIT-FEC-INICIO(IX-CIT)  TO APT-FEC-INICIO
013870     MOVE WT-CIT-HOR-INICIO(IX-CIT)  TO APT-HOR-INICIO
013880     MOVE WT-CIT-FEC-FIN(IX-CIT)     TO APT-FEC-FIN
013890     MOVE WT-CIT-HOR-FIN(IX-CIT)     TO APT-HOR-FIN
013900     MOVE WT-CIT-ESTADO(IX-CIT)      TO APT-ESTADO
013910
013920     MOVE 1 TO IX-AUX
013930     PERFORM 4110-COPIAR-UN-SVC-I THRU 4110-COPIAR-UN-SVC-F
013940             UNTIL IX-AUX GREATER THAN 10
013950
013960     WRITE REG-CIT-NUEVO FROM REG-CITA
013970
013980     SET IX-CIT UP BY 1.
013990
014000*
014010 4100-ESCRIBIR-UNA-CITA-F. EXIT.
014020
014030*    (EL REGISTRO DE SALIDA TIENE EL MISMO LARGO QUE EL DE
014040*    ENTRADA PORQUE ES EL MISMO LAYOUT, CPCITSAL.)
014050
014060*
014070*    ---- 4110-COPIAR-UN-SVC-I -------------------------------
014080*    COPIA UN SERVICIO DE LA CITA AL LAYOUT DE SALIDA.
014090*
014100 4110-COPIAR-UN-SVC-I.
014110
014120     MOVE WT-CIT-SVC-ID(IX-CIT IX-AUX) TO APT-SVC-ID(IX-AUX)
014130
014140     ADD 1 TO IX-AUX.
014150
014160*
014170 4110-COPIAR-UN-SVC-F. EXIT.
014180
014190*    (LOS SERVICIOS VACIOS DE LA CITA QUEDAN EN CERO EN EL MAESTRO
014200*    NUEVO, IGUAL QUE ESTABAN EN EL MAESTRO VIEJO.)
014210
014220*---- RUTINA GENERICA: FECHA/HORA A MINUTOS ABSOLUTOS -------------
014230*
014240*    ---- 8100-CALC-MINUTOS-ABS-I -------------------------------
014250*    RUTINA GENERICA DE FECHA/HORA A MINUTOS ABSOLUTOS, IDENTICA
014260*    EN SU LOGICA A LA DE PGMTUSAL (MISMO AUTOR ORIGINAL, MISMA
014270*    EPOCA); SE MANTIENE DUPLICADA EN VEZ DE UN SUBPROGRAMA COMUN
014280*    PORQUE AMBOS PROGRAMAS YA ESTABAN EN PRODUCCION CUANDO SE
014290*    NOTO LA COINCIDENCIA (VER CR-1016) Y NO SE JUSTIFICO EL
014300*    RIESGO DE UNIFICARLAS EN ESE MOMENTO.
014310*    CALCULA DIAS ABSOLUTOS (ANIO, MES ACUMULADO Y AJUSTE DE
014320*    BISIESTO POR LA REGLA GREGORIANA DE 4/100/400) Y LUEGO LOS
014330*    CONVIERTE A MINUTOS SUMANDO LA HORA Y EL MINUTO DE WS-CALC-HORA.
014340*
014350*---- (VER TAMBIEN PGMTUSAL, MISMO CALCULO) -----------------------
014360 8100-CALC-MINUTOS-ABS-I.
014370*    (LA TABLA DE DIAS ACUMULADOS EMPIEZA EN 0 PARA ENERO PORQUE EL
014380*    DIA DEL MES SE SUMA POR SEPARADO MAS ABAJO; NO ES UN INDICE
014390*    BASE 1 CONVENCIONAL.)
014400
014410*    (ESTA RUTINA NO USA NINGUNA FUNCTION INTRINSECA DE FECHA: EL
014420*    SHOP EVITA INTRINSIC FUNCTIONS EN TODOS SUS PROGRAMAS BATCH,
014430*    POR CONVENCION HISTORICA DEL COMPILADOR EN USO.)
014440     EVALUATE WC-MES
014450        WHEN 1  MOVE 000 TO WS-DIAS-ACUM-MES
014460        WHEN 2  MOVE 031 TO WS-DIAS-ACUM-MES
014470        WHEN 3  MOVE 059 TO WS-DIAS-ACUM-MES
014480        WHEN 4  MOVE 090 TO WS-DIAS-ACUM-MES
014490        WHEN 5  MOVE 120 TO WS-DIAS-ACUM-MES
014500        WHEN 6  MOVE 151 TO WS-DIAS-ACUM-MES
014510        WHEN 7  MOVE 181 TO WS-DIAS-ACUM-MES
014520        WHEN 8  MOVE 212 TO WS-DIAS-ACUM-MES
014530        WHEN 9  MOVE 243 TO WS-DIAS-ACUM-MES
014540        WHEN 10 MOVE 273 TO WS-DIAS-ACUM-MES
014550        WHEN 11 MOVE 304 TO WS-DIAS-ACUM-MES
014560        WHEN OTHER MOVE 334 TO WS-DIAS-ACUM-MES
014570     END-EVALUATE
014580
014590     MOVE 'NO' TO WS-IND-ANIO-BISIESTO
014600     DIVIDE WC-ANIO-COMPLETO BY 4   GIVING IX-AUX
014610            REMAINDER WS-RESIDUO-4
014620     DIVIDE WC-ANIO-COMPLETO BY 100 GIVING IX-AUX
014630            REMAINDER WS-RESIDUO-100
014640     DIVIDE WC-ANIO-COMPLETO BY 400 GIVING IX-AUX
014650            REMAINDER WS-RESIDUO-400
014660
014670     IF WS-RESIDUO-4 EQUAL ZEROS
014680        IF WS-RESIDUO-100 NOT EQUAL ZEROS
014690           OR WS-RESIDUO-400 EQUAL ZEROS
014700           MOVE 'SI' TO WS-IND-ANIO-BISIESTO
014710        END-IF
014720     END-IF
014730
014740     COMPUTE WS-DIAS-ABS =
014750             (WC-ANIO-COMPLETO * 365)
014760             + (WC-ANIO-COMPLETO / 4)
014770             - (WC-ANIO-COMPLETO / 100)
014780             + (WC-ANIO-COMPLETO / 400)
014790             + WS-DIAS-ACUM-MES
014800             + WC-DIA
014810
014820     IF WS-IND-ANIO-BISIESTO EQUAL 'SI'
014830        AND WC-MES GREATER THAN 2
014840        ADD 1 TO WS-DIAS-ABS
014850     END-IF
014860
014870     COMPUTE WS-CALC-MINUTOS-ABS =
014880             (WS-DIAS-ABS * 1440)
014890             + (WS-CALC-HORA(1:2) * 60)
014900             + WS-CALC-HORA(3:2).
014910
014920*
014930 8100-CALC-MINUTOS-ABS-F. EXIT.
014940
014950*    (LA ETIQUETA 8100-CALC-MINUTOS-ABS-F SOLO EXISTE PARA EL
014960*    PERFORM ... THRU, NO TIENE CODIGO PROPIO.)
014970
014980*----  CUERPO FINAL - CIERRE Y TOTALES ----------------------------
014990*
015000*    ---- 9999-FINAL-I -------------------------------
015010*    CIERRA TODOS LOS ARCHIVOS ABIERTOS POR LA CORRIDA E INFORMA
015020*    POR DISPLAY LOS CINCO CONTADORES DE RESULTADO: RESERVADAS,
015030*    RECHAZADAS (CR-1228), COMPLETADAS, CANCELADAS Y CAMBIOS DE
015040*    ESTADO NO ENCONTRADOS.
015050*
015060 9999-FINAL-I.
015070*    (EL RETURN-CODE QUEDA EN 9999 SI HUBO ALGUN ERROR DE LECTURA
015080*    DETECTADO POR EL CAMINO; EL OPERADOR DEL JCL LO REVISA PARA
015090*    DECIDIR SI LA CORRIDA SE CONSIDERA VALIDA.)
015100
015110*    (LOS CONTADORES SE REINICIAN SOLO AL CARGAR EL PROGRAMA; NO
015120*    HAY ESTADO QUE SOBREVIVA ENTRE CORRIDAS.)
015130*    (LOS CLOSE SIGUEN EL MISMO ORDEN QUE LOS OPEN DE 1000-INICIO-I,
015140*    POR CONVENCION DEL AREA PARA QUE UN LISTADO DEL PROGRAMA PUEDA
015150*    COTEJAR CADA OPEN CON SU CLOSE DE UN VISTAZO.)
015160     CLOSE MAE-CLI-ENTRADA
015170     CLOSE MAE-EMP-ENTRADA
015180     CLOSE MAE-SVC-ENTRADA
015190     CLOSE MAE-CIT-VIEJO
015200     CLOSE TXN-RESERVA
015210     CLOSE TXN-ESTADO
015220     CLOSE RESULT-CITAS
015230
015240     DISPLAY '=============================================='
015250     DISPLAY ' PGMCISAL - CITAS RESERVADAS                : '
015260              WS-CANT-RESERVADAS
015270     DISPLAY ' PGMCISAL - CITAS RECHAZADAS                 : '
015280              WS-CANT-RECHAZADAS
015290     DISPLAY ' PGMCISAL - CITAS COMPLETADAS (EN LA CORRIDA): '
015300              WS-CANT-COMPLETADAS
015310     DISPLAY ' PGMCISAL - CITAS CANCELADAS  (EN LA CORRIDA): '
015320              WS-CANT-CANCELADAS
015330     DISPLAY ' PGMCISAL - CAMBIOS DE ESTADO NO ENCONTRADOS : '
015340              WS-CANT-NO-ENCONTRADAS
015350*    (ESTE ES EL UNICO DISPLAY DE SALIDA DE TODA LA CORRIDA; NO HAY
015360*    UN REPORTE IMPRESO SEPARADO PARA ESTE PROGRAMA.)
015370*    (LOS CINCO CONTADORES SON SOLO DE ESTA CORRIDA, NO ACUMULADOS
015380*    DESDE LA PUESTA EN MARCHA DEL SALON; PARA UNA VISTA HISTORICA
015390*    HAY QUE SUMAR EL DISPLAY DE CADA CORRIDA ANTERIOR DEL JCL.)
015400     DISPLAY '=============================================='.
015410
015420*    (FIN DEL PROGRAMA.)
015430 9999-FINAL-F. EXIT.
