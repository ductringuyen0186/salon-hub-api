000100*////////////////////////////////////////////////////////////////
000200*     COPY CPCLISAL.
000300***************************************************************
000400*        LAYOUT  ARCHIVO MAESTRO DE CLIENTES (SALON)           *
000500*        KC02788.ALUSALON.CLIENTE.MASTER                       *
000600*        LARGO DE REGISTRO = 750 BYTES                         *
000700*        ORDENADO POR CLI-ID ASCENDENTE (CLAVE)                *
000800***************************************************************
000900*  POSICION RELATIVA (001:9)  CLI-ID  (CLAVE, ASIGNADA EN ALTA)
001000*  POSICION RELATIVA (010:100) CLI-NOMBRE
001100*  POSICION RELATIVA (110:20) CLI-TEL (CLAVE DE BUSQUEDA EN
001200*                             INGRESO)
001300*  POSICION RELATIVA (130:100) CLI-EMAIL (CLAVE SECUNDARIA,
001400*                             OPCIONAL)
001500*  POSICION RELATIVA (230:500) CLI-NOTA
001600*  POSICION RELATIVA (730:1)  CLI-IND-INVITADO  S=N/S
001700*  POSICION RELATIVA (731:8)  CLI-FEC-ALTA  AAAAMMDD
001800*  POSICION RELATIVA (739:6)  CLI-HOR-ALTA  HHMMSS
001900*  POSICION RELATIVA (745:6)  FILLER, RELLENO A 750
002000***************************************************************
002100 01  REG-CLIENTE.
002200     03  CLI-ID              PIC 9(09)    VALUE ZEROS.
002300     03  CLI-NOMBRE          PIC X(100)   VALUE SPACES.
002400     03  CLI-TEL             PIC X(20)    VALUE SPACES.
002500     03  CLI-EMAIL           PIC X(100)   VALUE SPACES.
002600     03  CLI-NOTA            PIC X(500)   VALUE SPACES.
002700     03  CLI-IND-INVITADO    PIC X(01)    VALUE 'N'.
002800         88  CLI-ES-INVITADO             VALUE 'Y'.
002900         88  CLI-NO-INVITADO             VALUE 'N'.
003000     03  CLI-FEC-ALTA        PIC 9(08)    VALUE ZEROS.
003100     03  CLI-HOR-ALTA        PIC 9(06)    VALUE ZEROS.
003200     03  FILLER              PIC X(06)    VALUE SPACES.
003300*////////////////////////////////////////////////////////////////
