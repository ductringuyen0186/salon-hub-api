000100*////////////////////////////////////////////////////////////////
000200*     COPY CPCITSAL.
000300***************************************************************
000400*        LAYOUT  ARCHIVO DE CITAS (SALON)                      *
000500*        KC02788.ALUSALON.CITA.MASTER                          *
000600*        LARGO DE REGISTRO = 200 BYTES                         *
000700*        ORDENADO POR APT-ID ASCENDENTE (CLAVE);                *
000800*        EXPLORADO TAMBIEN POR APT-EMP-ID PARA EL CHOQUE DE     *
000900*        HORARIOS (VER PGMCISAL, PARRAFO 2100-VALIDAR-CHOQUE-I) *
001000***************************************************************
001100*  POSICION RELATIVA (001:9)  APT-ID  (CLAVE)
001200*  POSICION RELATIVA (010:9)  APT-CLI-ID
001300*  POSICION RELATIVA (019:9)  APT-EMP-ID  (0 = SIN ASIGNAR)
001400*  POSICION RELATIVA (028:90) APT-TAB-SERVICIOS (10 OCURR. DE 9)
001500*  POSICION RELATIVA (118:2)  APT-CANT-SERVICIOS
001600*  POSICION RELATIVA (120:5)  APT-DURACION-TOTAL (MINUTOS)
001700*  POSICION RELATIVA (125:8)  APT-FEC-INICIO  AAAAMMDD
001800*  POSICION RELATIVA (133:6)  APT-HOR-INICIO  HHMMSS
001900*  POSICION RELATIVA (139:8)  APT-FEC-FIN     AAAAMMDD
002000*  POSICION RELATIVA (147:6)  APT-HOR-FIN     HHMMSS
002100*  POSICION RELATIVA (153:11) APT-ESTADO
002200*  POSICION RELATIVA (164:37) FILLER, RELLENO A 200
002300*
002400*  W01-FEC-INICIO-R REDEFINE APT-FEC-INICIO PARA COMPARAR POR
002500*  AAAA / MM / DD EN EL CHOQUE DE HORARIOS SIN REFORMATEAR.
002600*  W01-HOR-INICIO-R REDEFINE APT-HOR-INICIO PARA EL MISMO FIN
002700*  EN HH / MM / SS.
002800***************************************************************
002900 01  REG-CITA.
003000     03  APT-ID                  PIC 9(09)    VALUE ZEROS.
003100     03  APT-CLI-ID              PIC 9(09)    VALUE ZEROS.
003200     03  APT-EMP-ID              PIC 9(09)    VALUE ZEROS.
003300     03  APT-TAB-SERVICIOS.
003400         05  APT-SVC-ID  OCCURS 10 TIMES
003500                         PIC 9(09)    VALUE ZEROS.
003600     03  APT-CANT-SERVICIOS     PIC 9(02)    VALUE ZEROS.
003700     03  APT-DURACION-TOTAL     PIC 9(05)    VALUE ZEROS.
003800     03  APT-FEC-INICIO         PIC 9(08)    VALUE ZEROS.
003900     03  W01-FEC-INICIO-R REDEFINES APT-FEC-INICIO.
004000         05  W01-AAAA-INICIO     PIC 9(04).
004100         05  W01-MM-INICIO       PIC 9(02).
004200         05  W01-DD-INICIO       PIC 9(02).
004300     03  APT-HOR-INICIO         PIC 9(06)    VALUE ZEROS.
004400     03  W01-HOR-INICIO-R REDEFINES APT-HOR-INICIO.
004500         05  W01-HH-INICIO       PIC 9(02).
004600         05  W01-MN-INICIO       PIC 9(02).
004700         05  W01-SS-INICIO       PIC 9(02).
004800     03  APT-FEC-FIN            PIC 9(08)    VALUE ZEROS.
004900     03  W01-FEC-FIN-R REDEFINES APT-FEC-FIN.
005000         05  W01-AAAA-FIN        PIC 9(04).
005100         05  W01-MM-FIN          PIC 9(02).
005200         05  W01-DD-FIN          PIC 9(02).
005300     03  APT-HOR-FIN            PIC 9(06)    VALUE ZEROS.
005400     03  APT-ESTADO             PIC X(11)    VALUE SPACES.
005500         88  APT-PENDIENTE                 VALUE 'PENDING    '.
005600         88  APT-EN-PROCESO                VALUE 'IN_PROGRESS'.
005700         88  APT-COMPLETADA                VALUE 'COMPLETED  '.
005800         88  APT-CANCELADA                 VALUE 'CANCELLED  '.
005900     03  FILLER                 PIC X(37)    VALUE SPACES.
006000*////////////////////////////////////////////////////////////////
