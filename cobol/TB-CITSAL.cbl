000100*////////////////////////////////////////////////////////////////
000200*     COPY TBCITSAL.
000300***************************************************************
000400*        TABLA EN MEMORIA DEL MAESTRO DE CITAS (SALON)        *
000500*        SUSTITUYE EL ACCESO INDEXADO (ISAM) POR UNA TABLA      *
000600*        OCCURS CARGADA DESDE EL ARCHIVO SECUENCIAL             *
000700*        KC02788.ALUSALON.CITA.MASTER, EL CUAL VIENE            *
000800*        ORDENADO POR APT-ID ASCENDENTE; LA TABLA SE BUSCA      *
000900*        CON SEARCH ALL (BINARIA) POR WT-CIT-ID PARA EL         *
001000*        CAMBIO DE ESTADO Y SE RECORRE LINEAL POR WT-CIT-EMP-ID *
001100*        PARA EL CHOQUE DE HORARIOS (NO VIENE ORDENADA POR      *
001200*        EMPLEADO).  VER PGMCISAL PARRAFOS 1400-CARGAR-TABLA-   *
001300*        CIT-I Y 2100-VALIDAR-CHOQUE-I.                         *
001400***************************************************************
001500 01  WT-TABLA-CITAS.
001600     03  WT-CIT-TOPE             PIC 9(05) COMP VALUE 10000.
001700     03  WT-CIT-CARGADOS         PIC 9(05) COMP VALUE ZEROS.
001800     03  FILLER                  PIC X(01) VALUE SPACES.
001900     03  WT-CIT-OCURR OCCURS 10000 TIMES
002000                      ASCENDING KEY IS WT-CIT-ID
002100                      INDEXED BY IX-CIT.
002200         05  WT-CIT-ID           PIC 9(09).
002300         05  WT-CIT-CLI-ID       PIC 9(09).
002400         05  WT-CIT-EMP-ID       PIC 9(09).
002500         05  WT-CIT-TAB-SVC.
002600             07  WT-CIT-SVC-ID  OCCURS 10 TIMES
002700                                PIC 9(09).
002800         05  WT-CIT-CANT-SVC     PIC 9(02).
002900         05  WT-CIT-DURACION-TOT PIC 9(05).
003000         05  WT-CIT-FEC-INICIO   PIC 9(08).
003100         05  WT-CIT-HOR-INICIO   PIC 9(06).
003200         05  WT-CIT-FEC-FIN      PIC 9(08).
003300         05  WT-CIT-HOR-FIN      PIC 9(06).
003400         05  WT-CIT-ESTADO       PIC X(11).
003500             88  WT-CIT-PENDIENTE          VALUE 'PENDING    '.
003600             88  WT-CIT-EN-PROCESO         VALUE 'IN_PROGRESS'.
003700             88  WT-CIT-COMPLETADA         VALUE 'COMPLETED  '.
003800             88  WT-CIT-CANCELADA          VALUE 'CANCELLED  '.
003900*////////////////////////////////////////////////////////////////
