000100*-----------------------------------------------------------------
000110* COBOL-85, ESTILO FORMATO FIJO, MISMA CONVENCION DE COLUMNAS Y
000120* NUMERACION DE SECUENCIA QUE EL RESTO DE LOS PROGRAMAS DEL
000130* SISTEMA ALUSALON (PGMINSAL/PGMCISAL/PGMESSAL).
000140*-----------------------------------------------------------------
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID. PGMTUSAL.
000170*    NOTA DE NOMENCLATURA: EL PREFIJO "TU" EN PGMTUSAL IDENTIFICA
000180*    LOS PROGRAMAS DE "TURNOS" (COLA DE ESPERA), EL MISMO ESQUEMA
000190*    DE TRES LETRAS QUE EN/CI/ES USAN PGMINSAL/PGMCISAL/PGMESSAL.
000200 AUTHOR. J. M. GUTIERREZ.
000210 INSTALLATION. CENTRO DE COMPUTOS - ALUSALON.
000220*    NOTA: LA FECHA DE DATE-COMPILED NO SE ACTUALIZA EN FORMA
000230*    AUTOMATICA POR EL COMPILADOR DE ESTE SHOP; SE DEJA EL VALOR
000240*    LITERAL DE LA ULTIMA COMPILACION DE PRODUCCION CONOCIDA.
000250 DATE-WRITTEN. 02 ABRIL 1992.
000260 DATE-COMPILED. 09 SEPTIEMBRE 2005.
000270 SECURITY. USO INTERNO ALUSALON - NO DISTRIBUIR FUERA DEL AREA
000280*    ESTE PROGRAMA NO LEE NI ESCRIBE DATOS PERSONALES DEL CLIENTE
000290*    (SOLO CLI-ID NUMERICO EN LA TABLA DE TURNOS); EL MAESTRO DE
000300*    CLIENTES NO SE ABRE DESDE AQUI.
000310     DE SISTEMAS.
000320*                                                                 
000330******************************************************************
000340*                                                                *
000350*  PROGRAMA: PGMTUSAL                                            *
000360*  SISTEMA : RECEPCION DE SALON (ALUSALON)                       *
000370*  DESCRIPCION:                                                  *
000380*    RELEE EL MAESTRO DE TURNOS COMPLETO, REORDENA LOS TURNOS    *
000390*    EN ESTADO WAITING POR FECHA/HORA DE ALTA (FIFO), RECALCULA  *
000400*    LA POSICION Y LA ESPERA ESTIMADA DE CADA UNO, REGRABA EL    *
000410*    MAESTRO Y EMITE EL QUEUE STATUS REPORT CON LAS ESTADISTICAS *
000420*    DE CONTROL (CANTIDAD, PROMEDIO Y MAXIMA ESPERA).            *
000430*                                                                
000440*  ENTRADA:                                                     
000450*    MAE-TUR-VIEJO   - MAESTRO DE TURNOS DE LA CORRIDA ANTERIOR 
000460*                      (TODOS LOS ESTADOS, NO SOLO WAITING)     
000470*  SALIDA:                                                      
000480*    MAE-TUR-NUEVO   - MAESTRO DE TURNOS REGRABADO COMPLETO, CON
000490*                      Q-POSICION Y Q-ESPERA-ESTIMADA AL DIA    
000500*    LISTADO-TURNOS  - QUEUE STATUS REPORT (IMPRESO)            
000510*  ALCANCE: ESTE PROGRAMA NO DA DE ALTA NI DE BAJA TURNOS (ESO ES
000520*  TAREA DE PGMINSAL/PGMCISAL); SOLO REORDENA LOS QUE YA ESTAN EN
000530*  ESTADO WAITING Y RECALCULA SUS POSICIONES.                   
000540*                                                                *
000550******************************************************************
000560*                    H I S T O R I A L   D E   C A M B I O S     *
000570******************************************************************
000580* 02/04/1992 JMG  ALTA INICIAL DEL PROGRAMA - REPOSICION SIMPLE
000590*                 POR ORDEN DE LECTURA (SIN RECALCULO DE ESPERA)
000600* 19/11/1993 RTV  CR-0602 SE AGREGA RECALCULO DE Q-ESPERA-ESTIMADA
000610*                 JUNTO CON Q-POSICION EN CADA CORRIDA
000620* 14/06/1994 RTV  CR-0655 SE EMITE EL QUEUE STATUS REPORT AL FINAL
000630*                 DE LA REPOSICION (ANTES SOLO SE LISTABA POR DISPLAY)
000640* 05/05/1995 LAS  CR-0734 LA REPOSICION PASA A RECALCULARSE DESDE
000650*                 CERO EN CADA CORRIDA (NO SE INCREMENTA LA POSICION
000660*                 ANTERIOR) PARA EVITAR ARRASTRE DE ERRORES
000670* 23/08/1996 LAS  CR-0811 SE AGREGA EL PROMEDIO Y LA MAXIMA ESPERA
000680*                 AL PIE DEL REPORTE
000690* 11/02/1998 MPC  CR-0903 EL ORDEN DE REPOSICION PASA A SER POR
000700*                 FECHA/HORA DE ALTA Y NO POR NUMERO DE TURNO
000710* 30/09/1999 MPC  CR-1014 ** AJUSTE Y2K ** EL SIGLO DE LA FECHA
000720*                 DE CORRIDA SE CALCULA POR VENTANA (AAAA=19 SI
000730*                 AA>=50, AAAA=20 SI AA<50) EN LUGAR DE FIJO 19;
000740*                 SE REVISA TAMBIEN LA RUTINA DE DIAS ABSOLUTOS
000750*                 USADA PARA LA MAXIMA ESPERA (SOPORTA AAAA=20XX)
000760*                 (SE REVISO TAMBIEN EL PIE DEL REPORTE, QUE YA
000770*                 TRAIA EL AÑO COMPLETO DESDE CR-0655)
000780* 14/01/2000 MPC  CR-1015 VERIFICACION POST-Y2K EN CORRIDA DE
000790*                 PRUEBA DE FIN DE ANIO - SIN NOVEDAD
000800* 27/06/2001 DHR  CR-1103 SE CAMBIA EL MAESTRO DE TURNOS A ESQUEMA
000810*                 VIEJO/NUEVO POR CORRIDA (NO HAY ISAM)
000820* 15/03/2003 DHR  CR-1179 LA MAXIMA ESPERA SE CALCULA EN MINUTOS
000830*                 ABSOLUTOS (DIAS*1440+HORAS*60+MINUTOS) EN LUGAR
000840*                 DE COMPARAR SOLO LA HORA DEL DIA
000850** 18/01/2006 GCO  CR-1250 REVISION PRE-RELEVAMIENTO: SE CONFIRMA
000860**                 QUE LA VENTANA DE SIGLO (CR-1014) SIGUE VIGENTE
000870**                 Y QUE NO HAY TURNOS CON FEC-ALTA ANTERIOR A 1992
000880** 02/12/2006 DHR  CR-1262 SE AGREGA EL SWITCH UPSI-0 DE MODO DE
000890**                 PRUEBA, MISMO ESQUEMA QUE EN PGMINSAL (CR-1205)
000900* 09/09/2005 GCO  CR-1241 AJUSTE DE FORMATO DE COLUMNAS DEL REPORTE
000910******************************************************************
000920*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000930*            REGLAS DE NEGOCIO QUE CUBRE ESTE PROGRAMA            
000940*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000950* REGLA 6 - REPOSICION DE LA COLA DE ESPERA: TODOS LOS TURNOS EN 
000960*   ESTADO WAITING SE REORDENAN POR FEC-ALTA/HOR-ALTA (FIFO) Y SE
000970*   RENUMERA LA POSICION DESDE 1; LA ESPERA ESTIMADA SE RECALCULA
000980*   COMO 30 MINUTOS POR CADA POSICION DE ANTELACION (PARRAFOS
000990*   2000/2100/2200/2300).
001000* REGLA 5A - ESTADISTICAS DE CONTROL: CANTIDAD, PROMEDIO Y MAXIMA
001010*   ESPERA (EN MINUTOS REALES, NO ESTIMADOS) DE LOS TURNOS EN
001020*   ESPERA AL MOMENTO DE LA CORRIDA (PARRAFO 3000).
001030* ESTE PROGRAMA NO VALIDA TRANSICIONES DE ESTADO (ESO LO HACE
001040*   PGMESSAL) NI DA DE ALTA CLIENTES O TURNOS (PGMINSAL).
001050*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001060*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001070 ENVIRONMENT DIVISION.
001080* CONFIGURATION SECTION SIN SOURCE-COMPUTER NI OBJECT-COMPUTER:
001090* HAY UN SOLO MAINFRAME EN EL CENTRO DE COMPUTOS, ASI QUE ESTAS
001100* CLAUSULAS SE OMITEN POR CONVENCION DEL SHOP (IGUAL QUE EN
001110* PGMINSAL/PGMESSAL).
001120 CONFIGURATION SECTION.
001130
001140* EL UPSI-0 PERMITE CORRER ESTE PROGRAMA EN MODO DE PRUEBA SOBRE
001150* UNA COPIA DEL MAESTRO SIN AFECTAR LA COLA REAL (VER CR-1205
001160* EN PGMINSAL, DONDE SE INTRODUJO EL MISMO ESQUEMA DE SWITCH).
001170 SPECIAL-NAMES.
001180     C01 IS TOP-OF-FORM
001190     UPSI-0 ON  STATUS IS SW-MODO-PRUEBA
001200            OFF STATUS IS SW-MODO-PRODUCCION.
001210
001220 INPUT-OUTPUT SECTION.
001230* FILE-CONTROL LISTA LOS TRES ARCHIVOS EN EL ORDEN EN QUE SE
001240* ABREN DURANTE LA CORRIDA: VIEJO (ENTRADA), NUEVO (SALIDA),
001250* LISTADO (SALIDA).
001260 FILE-CONTROL.
001270
001280     SELECT MAE-TUR-VIEJO  ASSIGN DDTURVJA
001290* EL MAESTRO VIEJO SE ABRE SOLO DE ENTRADA; NUNCA SE REESCRIBE
001300* SOBRE SI MISMO (ESQUEMA VIEJO/NUEVO POR CORRIDA, CR-1103).
001310            FILE STATUS IS FS-TUV.
001320
001330     SELECT MAE-TUR-NUEVO  ASSIGN DDTURNVA
001340* EL MAESTRO NUEVO SE CREA DE CERO EN CADA CORRIDA (OPEN OUTPUT
001350* EN 4000-VOLCAR-TURNOS-I); EL PASO SIGUIENTE DEL JCL LO RENOMBRA
001360* SOBRE EL VIEJO ANTES DE LA PROXIMA CORRIDA.
001370            FILE STATUS IS FS-TUN.
001380
001390     SELECT LISTADO-TURNOS ASSIGN DDLISTUR
001400* EL LISTADO ES LINE SEQUENTIAL PORQUE SE IMPRIME DIRECTO (SIN
001410* PASAR POR UNA IMPRESORA DE CONTROL DE CARROUSEL); C01 SE USA
001420* IGUAL PARA EL SALTO DE PAGINA DEL TITULO.
001430            ORGANIZATION IS LINE SEQUENTIAL
001440            FILE STATUS IS FS-LST.
001450
001460*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001470 DATA DIVISION.
001480 FILE SECTION.
001490* LOS TRES FD QUE SIGUEN SON REGISTROS PLANOS (PIC X), SIN
001500* CAMPOS DESCOMPUESTOS; EL DESGLOSE SE HACE SOBRE LA COPY
001510* CPTURSAL EN WORKING-STORAGE (REG-TURNO), QUE SE USA COMO AREA
001520* DE TRABAJO TANTO PARA LEER COMO PARA ESCRIBIR.
001530
001540* FD  MAE-TUR-VIEJO - MAESTRO DE ENTRADA, TODA LA CORRIDA ANTERIOR
001550 FD  MAE-TUR-VIEJO
001560*     BLOCK CONTAINS 0 RECORDS DEJA QUE EL SISTEMA OPERATIVO
001570*     ELIJA EL BLOQUEO OPTIMO PARA EL DISPOSITIVO (CONVENCION
001580*     DEL SHOP PARA ARCHIVOS SECUENCIALES DE LOTE).
001590     BLOCK CONTAINS 0 RECORDS
001600     RECORDING MODE IS F.
001610* 600 BYTES ALCANZAN PARA EL LAYOUT DE TURNO COMPLETO (CAMPOS
001620* FIJOS MAS NOTAS DE TEXTO LIBRE Y RELLENO); VER CPTURSAL PARA
001630* EL DESGLOSE CAMPO POR CAMPO.
001640 01  REG-TUR-VIEJO         PIC X(600).
001650
001660* FD  MAE-TUR-NUEVO - MAESTRO DE SALIDA, REGRABADO REGISTRO A
001670*     REGISTRO EN 4000-VOLCAR-TURNOS-I, EN EL MISMO ORDEN DE
001680*     TABLA EN QUE SE CARGO (NO EN EL ORDEN DE REPOSICION).
001690 FD  MAE-TUR-NUEVO
001700     BLOCK CONTAINS 0 RECORDS
001710     RECORDING MODE IS F.
001720* MISMO LARGO DE REGISTRO QUE EL MAESTRO VIEJO, YA QUE ES EL
001730* MISMO LAYOUT REGRABADO; NO SE AGREGAN NI QUITAN CAMPOS EN ESTA
001740* CORRIDA.
001750 01  REG-TUR-NUEVO         PIC X(600).
001760
001770* FD  LISTADO-TURNOS - QUEUE STATUS REPORT, UN REGISTRO POR LINEA
001780*     IMPRESA (TITULO, SUBTITULO, DETALLE, TOTALES).
001790 FD  LISTADO-TURNOS
001800     BLOCK CONTAINS 0 RECORDS
001810     RECORDING MODE IS F.
001820* 80 BYTES ES EL ANCHO CLASICO DE IMPRESORA DE CADENA DE ESTE
001830* CENTRO DE COMPUTOS; LAS CUATRO LINEAS DE CPRPTSAL RESPETAN ESE
001840* ANCHO.
001850 01  REG-LISTADO           PIC X(80).
001860
001870**=================================================================*
001880**  RESUMEN DE LA DATA DIVISION:                                   *
001890**  - REG-TUR-VIEJO / REG-TUR-NUEVO: 600 BYTES, FORMATO FIJO        *
001900**  - REG-LISTADO: 80 BYTES, UNA LINEA DE IMPRESION                 *
001910**  - WT-TUR-*: TABLA EN MEMORIA CON UNA FILA POR TURNO DEL         *
001920**    MAESTRO (VER TBTURSAL PARA EL LIMITE MAXIMO DE FILAS)         *
001930**  - WT-ORD-INDICE: TABLA PARALELA DE SUBINDICES, SOLO PARA LOS    *
001940**    TURNOS EN ESTADO WAITING, EN ORDEN DE REPOSICION              *
001950**=================================================================*
001960 WORKING-STORAGE SECTION.
001970*=======================*
001980
001990*     LOS DOS FILLER DE APERTURA/CIERRE DE WORKING-STORAGE SON
002000*     SOLO MARCADORES VISUALES PARA EL PROGRAMADOR QUE LEE EL
002010*     LISTADO DE COMPILACION; NO TIENEN USO EN LA LOGICA.
002020 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
002030
002040*     (88 SOLO EN FS-TUV PORQUE ES EL UNICO ARCHIVO CON LOOP DE
002050*     LECTURA; FS-TUN Y FS-LST SE VERIFICAN POR IF DIRECTO, YA
002060*     QUE SOLO SE USAN EN OPEN/WRITE, NUNCA EN UN PERFORM UNTIL).
002070*---- FILE STATUS -----------------------------------------------
002080**     FS-TUV ES EL UNICO FILE STATUS CON 88 PORQUE ES EL UNICO
002090**     QUE SE CONSULTA DENTRO DE UN PERFORM UNTIL.
002100 77  FS-TUV                     PIC XX      VALUE SPACES.
002110     88  FS-TUV-OK                         VALUE '00'.
002120     88  FS-TUV-FIN                        VALUE '10'.
002130
002140**     FS-TUN Y FS-LST SE DECLARAN PIC XX IGUAL QUE FS-TUV, POR
002150**     CONSISTENCIA, AUNQUE NO LLEVEN 88 (SE COMPARAN CON IF
002160**     DIRECTO CONTRA EL LITERAL 00).
002170 77  FS-TUN                     PIC XX      VALUE SPACES.
002180* FS-TUN Y FS-LST GUARDAN EL FILE STATUS DEL OPEN/WRITE DE CADA
002190* ARCHIVO DE SALIDA; SE CONSULTAN UNA SOLA VEZ, JUSTO DESPUES
002200* DEL OPEN.
002210 77  FS-LST                     PIC XX      VALUE SPACES.
002220
002230*     WS-CANT-TOTAL-ESPERA, WS-SUMA-ESPERA Y WS-MAXIMA-ESPERA SE
002240*     PONEN EN CERO AL PRINCIPIO DE CADA PARRAFO QUE LAS USA (NO
002250*     SOLO UNA VEZ AL INICIO) PARA QUE LA CORRIDA SEA IDEMPOTENTE
002260*     SI SE REPITE (CR-0734).
002270*---- CONTADORES (COMP PARA EFICIENCIA DE INDICE/ACUMULADOR) ----
002280 77  WS-CANT-TOTAL-ESPERA       PIC 9(05) COMP VALUE ZEROS.
002290 77  WS-SUMA-ESPERA             PIC 9(07) COMP VALUE ZEROS.
002300 77  WS-PROMEDIO-ESPERA         PIC 9(05) COMP VALUE ZEROS.
002310 77  WS-MAXIMA-ESPERA           PIC 9(07) COMP VALUE ZEROS.
002320 77  WS-MINUTOS-ABS-CORRIDA     PIC 9(09) COMP VALUE ZEROS.
002330 77  WS-MINUTOS-ABS-TURNO       PIC 9(09) COMP VALUE ZEROS.
002340 77  WS-ESPERA-REAL             PIC 9(07) COMP VALUE ZEROS.
002350*     IX-AUX SE REUTILIZA EN DOS CONTEXTOS DISTINTOS: COMO
002360*     INDICE AUXILIAR DEL ORDENAMIENTO (2210-/2220-) Y COMO
002370*     RECEPTOR DESCARTABLE DEL COCIENTE EN LAS DIVISIONES DE
002380*     8100- (SOLO INTERESA EL RESTO).
002390 77  IX-AUX                     PIC 9(04) COMP VALUE ZEROS.
002400 77  IX-MENOR                   PIC 9(04) COMP VALUE ZEROS.
002410 77  WS-TEMP-INDICE             PIC 9(04) COMP VALUE ZEROS.
002420
002430*     WS-FECHA-CORRIDA/WS-HORA-CORRIDA SE FIJAN UNA SOLA VEZ EN
002440*     1000-INICIO-I Y SE USAN COMO REFERENCIA DE "AHORA" PARA
002450*     TODO EL RESTO DE LA CORRIDA (SELLO DE FEC/HOR-MOD Y CALCULO
002460*     DE ESPERA REAL).
002470*---- FECHA Y HORA DE CORRIDA ------------------------------------
002480 77  WS-FECHA-AAMMDD             PIC 9(06) VALUE ZEROS.
002490* WS-HORA-HHMMSSCC TRAE EL FORMATO DE ACCEPT FROM TIME (CON
002500* CENTESIMAS DE SEGUNDO); SOLO SE USAN LAS PRIMERAS 6 POSICIONES.
002510 77  WS-HORA-HHMMSSCC            PIC 9(08) VALUE ZEROS.
002520
002530* EL SIGLO (WF-SIGLO) SE DEDUCE POR VENTANA EN 1000-INICIO-I; NO
002540* SE GRABA EN EL MAESTRO, SOLO SE USA PARA LA RUTINA DE MINUTOS
002550* ABSOLUTOS (CR-1014).
002560 01  WS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROS.
002570 01  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
002580*     WF-SIGLO/ANIO/MES/DIA PERMITEN COMPARAR WF-ANIO CONTRA 50
002590*     PARA LA VENTANA DE SIGLO SIN TENER QUE REDEFINIR TODO EL
002600*     CAMPO EN UNA SOLA EXPRESION.
002610     03  WF-SIGLO                PIC 99.
002620     03  WF-ANIO                 PIC 99.
002630     03  WF-MES                  PIC 99.
002640     03  WF-DIA                  PIC 99.
002650
002660* REDEFINE DE LA HORA DE CORRIDA EN HORAS/MINUTOS/SEGUNDOS, PARA
002670* PODER ARMAR WS-CALC-HORA SIN DEPENDER DE FUNCIONES DE FECHA.
002680 01  WS-HORA-CORRIDA             PIC 9(06) VALUE ZEROS.
002690 01  WS-HORA-CORRIDA-R REDEFINES WS-HORA-CORRIDA.
002700     03  WH-HORAS                PIC 99.
002710     03  WH-MINUTOS              PIC 99.
002720     03  WH-SEGUNDOS             PIC 99.
002730
002740*---- AREA GENERICA PARA LA RUTINA DE MINUTOS ABSOLUTOS ----------
002750*---- (VER PARRAFO 8100-CALC-MINUTOS-ABS-I) -----------------------
002760* WC-ANIO-COMPLETO (4 DIGITOS) EN LUGAR DE WF-ANIO (2 DIGITOS)
002770* PORQUE LA ARITMETICA DE BISIESTOS DE 8100- NECESITA EL SIGLO
002780* INCLUIDO (EJ. 2000 ES BISIESTO, 1900 NO).
002790 01  WS-CALC-FECHA               PIC 9(08) VALUE ZEROS.
002800 01  WS-CALC-FECHA-R REDEFINES WS-CALC-FECHA.
002810     03  WC-ANIO-COMPLETO        PIC 9999.
002820     03  WC-MES                  PIC 99.
002830     03  WC-DIA                  PIC 99.
002840
002850*     ESTOS 77 SON EL AREA DE TRABAJO INTERNA DE LA RUTINA
002860*     8100-CALC-MINUTOS-ABS-I; SE RECICLAN EN CADA INVOCACION
002870*     (UNA VEZ POR LA FECHA DE CORRIDA, UNA VEZ POR CADA TURNO
002880*     EN ESPERA AL CALCULAR LA ESPERA REAL EN 3100-).
002890 77  WS-CALC-HORA                PIC 9(06) VALUE ZEROS.
002900 77  WS-CALC-MINUTOS-ABS         PIC 9(09) COMP VALUE ZEROS.
002910*     WS-DIAS-ACUM-MES SE RECALCULA EN CADA INVOCACION DE 8100-
002920*     (NO SE CACHEA ENTRE TURNOS), YA QUE EL COSTO DE LA TABLA
002930*     EVALUATE ES MINIMO.
002940 77  WS-DIAS-ACUM-MES            PIC 9(03) COMP VALUE ZEROS.
002950 77  WS-DIAS-ABS                 PIC 9(09) COMP VALUE ZEROS.
002960 77  WS-RESIDUO-4                PIC 9(04) COMP VALUE ZEROS.
002970 77  WS-RESIDUO-100              PIC 9(04) COMP VALUE ZEROS.
002980 77  WS-RESIDUO-400              PIC 9(04) COMP VALUE ZEROS.
002990*     WS-IND-ANIO-BISIESTO EN 'SI'/'NO' EN LUGAR DE UN 88, POR
003000*     CONSISTENCIA CON EL RESTO DE LAS RUTINAS DE FECHA DE ESTE
003010*     SISTEMA (NINGUNA USA 88 PARA ESTE INDICADOR).
003020 77  WS-IND-ANIO-BISIESTO        PIC X(02)  VALUE 'NO'.
003030
003040*     WS-LIN-CANT NO SE USA HOY (EL REPORTE NO PAGINA); SE DEJA
003050*     DECLARADO PORQUE OTRAS RUTINAS DE IMPRESION DE ESTE SISTEMA
003060*     LO USAN Y SE MANTIENE EL MISMO NOMBRE POR CONSISTENCIA.
003070*---- LINEAS DE IMPRESION -----------------------------------------
003080 77  WS-LIN-CANT                 PIC 9(03) COMP VALUE ZEROS.
003090
003100* REG-TURNO (DENTRO DE CPTURSAL) ES EL AREA DE TRABAJO QUE SE
003110* LLENA CON READ...INTO EN 1100- Y SE USA PARA EL WRITE...FROM
003120* EN 4100-; EVITA TENER DOS COPIAS DEL LAYOUT DE TURNO.
003130*//// COPY DEL LAYOUT DE TURNO (MIRROR DE WS DEL MAESTRO) ///////
003140 COPY CPTURSAL.
003150*///////////////////////////////////////////////////////////////
003160* TBTURSAL TRAE LA TABLA WT-TUR-* (HASTA LA CANTIDAD MAXIMA DE
003170* TURNOS QUE SOPORTA EL SISTEMA) Y LA TABLA AUXILIAR WT-ORD-INDICE
003180* QUE GUARDA SOLO LOS SUBINDICES DE LOS TURNOS EN ESPERA, EN EL
003190* ORDEN DE REPOSICION (NO SE REORDENA LA TABLA DE TURNOS EN SI).
003200*//// COPY DE LA TABLA DE TURNOS Y DEL ORDEN DE ESPERA ///////////
003210 COPY TBTURSAL.
003220*///////////////////////////////////////////////////////////////
003230* CPRPTSAL TRAE LOS CUATRO TIPOS DE LINEA DEL QUEUE STATUS
003240* REPORT: TITULO, SUBTITULO, DETALLE (UNA POR TURNO EN ESPERA) Y
003250* TOTALES (CANTIDAD/PROMEDIO/MAXIMA).
003260*//// COPY DE LAS LINEAS DEL QUEUE STATUS REPORT /////////////////
003270 COPY CPRPTSAL.
003280*///////////////////////////////////////////////////////////////
003290
003300* EL FILLER DE CIERRE MARCA VISUALMENTE EL FINAL DEL AREA
003310* PROPIA DEL PROGRAMA, ANTES DE LAS TRES COPY DE LAYOUT/TABLA/
003320* REPORTE.
003330 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
003340
003350*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003360 PROCEDURE DIVISION.
003370* -----------------------------------------------------------------
003380
003390*-----------------------------------------------------------------
003400* CUERPO PRINCIPAL: CARGA EL MAESTRO VIEJO COMPLETO A TABLA,
003410* REPOSICIONA LOS TURNOS EN ESPERA, SACA ESTADISTICAS, REGRABA EL
003420* MAESTRO NUEVO Y EMITE EL QUEUE STATUS REPORT, EN ESE ORDEN FIJO.
003430*-----------------------------------------------------------------
003440 MAIN-PROGRAM-I.
003450
003460*     EL ORDEN DE LOS PERFORM DE MAIN-PROGRAM-I ES FIJO Y NO SE
003470*     PARAMETRIZA POR UPSI NI POR NINGUN OTRO SWITCH; LAS SEIS
003480*     ETAPAS SE EJECUTAN SIEMPRE, AUN SI NO HAY TURNOS EN ESPERA.
003490     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
003500     PERFORM 2000-REPOSICION-I   THRU 2000-REPOSICION-F
003510     PERFORM 3000-ESTADISTICAS-I THRU 3000-ESTADISTICAS-F
003520     PERFORM 4000-VOLCAR-TURNOS-I THRU 4000-VOLCAR-TURNOS-F
003530     PERFORM 6000-IMPRIMIR-I     THRU 6000-IMPRIMIR-F
003540     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
003550
003560**     GOBACK EN LUGAR DE STOP RUN, SIGUIENDO LA CONVENCION DEL
003570**     SHOP PARA PROGRAMAS INVOCADOS DESDE UN JCL DE PASO UNICO.
003580 MAIN-PROGRAM-F. GOBACK.
003590
003600
003610*----  CUERPO INICIO - APERTURA Y CARGA DEL MAESTRO --------------
003620* ABRE EL MAESTRO VIEJO Y EL LISTADO, TOMA LA FECHA/HORA DE
003630* CORRIDA DEL RELOJ DEL SISTEMA (SIN PARAMETRO DE JCL), Y CARGA
003640* TODO EL MAESTRO VIEJO A LA TABLA WT-TUR-* ANTES DE REPOSICIONAR.
003650 1000-INICIO-I.
003660
003670*     REINICIA EL CONTADOR DE LA TABLA ANTES DE CARGAR (CORRIDA
003680*     IDEMPOTENTE, VER NOTA DE WORKING-STORAGE).
003690     MOVE ZEROS TO WT-TUR-CARGADOS
003700
003710*     OPEN INPUT PORQUE ESTE PROGRAMA SOLO LEE EL MAESTRO VIEJO;
003720*     LA REGRABACION VA AL MAESTRO NUEVO EN 4000-, NUNCA SOBRE
003730*     EL MISMO ARCHIVO.
003740     OPEN INPUT  MAE-TUR-VIEJO
003750*        SI NO SE PUEDE ABRIR EL MAESTRO VIEJO NO HAY TURNOS QUE
003760*        REPOSICIONAR; SE FUERZA FIN DE ARCHIVO PARA QUE EL
003770*        PROGRAMA SIGA SU CURSO SIN ENTRAR EN EL LOOP DE CARGA Y
003780*        TERMINE LIMPIO (CON RETURN-CODE DE ERROR).
003790     IF FS-TUV IS NOT EQUAL '00'
003800        DISPLAY '* ERROR EN OPEN MAE-TUR-VIEJO = ' FS-TUV
003810        MOVE 9999 TO RETURN-CODE
003820        SET  FS-TUV-FIN TO TRUE
003830     END-IF
003840
003850*     EL LISTADO SE ABRE ACA MISMO, AUNQUE RECIEN SE ESCRIBE AL
003860*     FINAL DE LA CORRIDA (6000-), PARA DETECTAR UN ERROR DE
003870*     OPEN LO ANTES POSIBLE.
003880     OPEN OUTPUT LISTADO-TURNOS
003890*        IGUAL CRITERIO QUE EL OPEN ANTERIOR: SE MARCA FIN PARA
003900*        NO INTENTAR IMPRIMIR SOBRE UN LISTADO QUE NO ABRIO.
003910     IF FS-LST IS NOT EQUAL '00'
003920        DISPLAY '* ERROR EN OPEN LISTADO-TURNOS = ' FS-LST
003930        MOVE 9999 TO RETURN-CODE
003940        SET  FS-TUV-FIN TO TRUE
003950     END-IF
003960
003970*     LA FECHA/HORA DE CORRIDA SE TOMA UNA SOLA VEZ AQUI (NO EN
003980*     CADA PARRAFO) PARA QUE TODOS LOS CALCULOS DE ESPERA DE ESTA
003990*     CORRIDA USEN EXACTAMENTE EL MISMO INSTANTE DE REFERENCIA.
004000     ACCEPT WS-FECHA-AAMMDD  FROM DATE
004010     ACCEPT WS-HORA-HHMMSSCC FROM TIME
004020
004030*     DESCOMPONE WS-FECHA-AAMMDD (FORMATO ACCEPT FROM DATE, SIN
004040*     SIGLO) EN WF-ANIO/WF-MES/WF-DIA VIA EL REDEFINE.
004050     MOVE WS-FECHA-AAMMDD(3:2) TO WF-MES
004060     MOVE WS-FECHA-AAMMDD(5:2) TO WF-DIA
004070     MOVE WS-FECHA-AAMMDD(1:2) TO WF-ANIO
004080*     VENTANA DE SIGLO (CR-1014): AA < 50 SE TOMA COMO 20XX, EL
004090*     RESTO COMO 19XX. EL SISTEMA NO TIENE FECHAS DE ALTA ANTERIORES
004100*     A 1992, ASI QUE LA VENTANA NO TIENE CASOS AMBIGUOS EN LA
004110*     PRACTICA (VER CR-1015, VERIFICACION POST-Y2K).
004120     IF WF-ANIO < 50
004130        MOVE 20 TO WF-SIGLO
004140     ELSE
004150        MOVE 19 TO WF-SIGLO
004160     END-IF
004170
004180*     WS-HORA-HHMMSSCC TRAE CENTESIMAS QUE NO SE USAN; SOLO SE
004190*     TOMAN LAS PRIMERAS 6 POSICIONES (HORAS/MINUTOS/SEGUNDOS).
004200     MOVE WS-HORA-HHMMSSCC(1:2) TO WH-HORAS
004210     MOVE WS-HORA-HHMMSSCC(3:2) TO WH-MINUTOS
004220     MOVE WS-HORA-HHMMSSCC(5:2) TO WH-SEGUNDOS
004230
004240*     SE CONVIERTE LA FECHA/HORA DE CORRIDA A MINUTOS ABSOLUTOS
004250*     UNA SOLA VEZ, PARA NO REPETIR LA CUENTA DE DIAS BISIESTOS
004260*     EN CADA TURNO AL CALCULAR LA ESPERA REAL EN 3100-.
004270     MOVE WS-FECHA-CORRIDA TO WS-CALC-FECHA
004280     MOVE WS-HORA-CORRIDA  TO WS-CALC-HORA
004290*     SE REUTILIZA LA MISMA RUTINA GENERICA 8100- QUE MAS
004300*     ADELANTE SIRVE PARA CADA TURNO EN ESPERA (3100-), PASANDO
004310*     LA FECHA/HORA DE CORRIDA EN LUGAR DE LA DE ALTA.
004320     PERFORM 8100-CALC-MINUTOS-ABS-I THRU 8100-CALC-MINUTOS-ABS-F
004330     MOVE WS-CALC-MINUTOS-ABS TO WS-MINUTOS-ABS-CORRIDA
004340
004350*     SI EL OPEN DEL MAESTRO VIEJO FALLO, FS-TUV-FIN YA QUEDO EN
004360*     TRUE MAS ARRIBA Y EL LOOP DE CARGA NI SIQUIERA EMPIEZA.
004370     IF NOT FS-TUV-FIN
004380        PERFORM 1100-LEER-TUR-VIEJO-I  THRU 1100-LEER-TUR-VIEJO-F
004390        PERFORM 1200-CARGAR-A-TABLA-I  THRU 1200-CARGAR-A-TABLA-F
004400                UNTIL FS-TUV-FIN
004410     END-IF.
004420
004430**     AL SALIR DE ESTE PARRAFO LA TABLA WT-TUR-* YA TIENE TODOS
004440**     LOS TURNOS DEL MAESTRO VIEJO, EN EL MISMO ORDEN EN QUE
004450**     ESTABAN GRABADOS (SIN REORDENAR TODAVIA).
004460 1000-INICIO-F. EXIT.
004470
004480
004490* LECTURA CLASICA DEL MAESTRO VIEJO; SE LLAMA UNA PRIMERA VEZ
004500* DESDE 1000-INICIO-I Y LUEGO UNA VEZ POR CADA VUELTA DEL LOOP DE
004510* CARGA EN 1200- (LECTURA ANTICIPADA, PATRON USADO EN TODO EL
004520* SISTEMA PARA EVITAR UN IF DE EOF DUPLICADO).
004530 1100-LEER-TUR-VIEJO-I.
004540
004550*     READ ... INTO (NO READ SIMPLE) PORQUE EL AREA DE TRABAJO
004560*     REG-TURNO (COPY CPTURSAL) ES DISTINTA DEL 01 PROPIO DEL FD
004570*     (REG-TUR-VIEJO), IGUAL CONVENCION QUE EN PGMINSAL/PGMESSAL.
004580     READ MAE-TUR-VIEJO INTO REG-TURNO
004590
004600*     SE USA EVALUATE EN LUGAR DE IF/ELSE PORQUE SON TRES RAMAS
004610*     CLARAMENTE DISTINTAS (OK/FIN/ERROR), NO UNA CONDICION Y SU
004620*     NEGACION; EL MISMO CRITERIO SE USA EN PGMINSAL (1110-).
004630     EVALUATE FS-TUV
004640        WHEN '00'
004650           CONTINUE
004660        WHEN '10'
004670           CONTINUE
004680*           EL CODIGO '10' (FIN DE ARCHIVO) NO ES UN ERROR; SOLO
004690*           SE CONSIDERA ERROR UN FILE STATUS DISTINTO DE 00/10.
004700        WHEN OTHER
004710           DISPLAY '* ERROR EN LECTURA MAE-TUR-VIEJO = ' FS-TUV
004720           MOVE 9999 TO RETURN-CODE
004730           SET FS-TUV-FIN TO TRUE
004740     END-EVALUATE.
004750
004760**     ESTE PARRAFO SE INVOCA TAMBIEN COMO "LECTURA ANTICIPADA"
004770**     DESDE 1200-CARGAR-A-TABLA-I, NO SOLO DESDE 1000-INICIO-I.
004780 1100-LEER-TUR-VIEJO-F. EXIT.
004790
004800
004810* COPIA CADA CAMPO DEL AREA DE TRABAJO REG-TURNO A LA FILA
004820* CORRESPONDIENTE DE LA TABLA WT-TUR-*, CAMPO POR CAMPO (SIN
004830* MOVE CORRESPONDING, QUE ESTE SHOP NO USA); LUEGO ADELANTA LA
004840* LECTURA PARA LA PROXIMA VUELTA DEL LOOP.
004850 1200-CARGAR-A-TABLA-I.
004860
004870*     SE LEE TODO EL MAESTRO A TABLA PORQUE EL REORDENAMIENTO DE
004880*     LA REGLA 6 NECESITA VER TODOS LOS TURNOS EN ESPERA A LA VEZ;
004890*     NO ES POSIBLE REPOSICIONAR EN UN SOLO PASE SECUENCIAL.
004900     ADD 1 TO WT-TUR-CARGADOS
004910*     CADA CAMPO Q-* VIENE DE REG-TURNO (LLENADO POR EL READ
004920*     ANTERIOR) Y SE COPIA A LA FILA WT-TUR-CARGADOS DE LA TABLA;
004930*     NO HAY MOVE CORRESPONDING EN ESTE SHOP.
004940     MOVE Q-ID               TO WT-TUR-ID(WT-TUR-CARGADOS)
004950     MOVE Q-CLI-ID            TO WT-TUR-CLI-ID(WT-TUR-CARGADOS)
004960     MOVE Q-EMP-ID            TO WT-TUR-EMP-ID(WT-TUR-CARGADOS)
004970     MOVE Q-CIT-ID            TO WT-TUR-CIT-ID(WT-TUR-CARGADOS)
004980     MOVE Q-NUMERO            TO WT-TUR-NUMERO(WT-TUR-CARGADOS)
004990     MOVE Q-ESTADO            TO WT-TUR-ESTADO(WT-TUR-CARGADOS)
005000     MOVE Q-ESPERA-ESTIMADA   TO WT-TUR-ESPERA-ESTIMADA
005010                                 (WT-TUR-CARGADOS)
005020     MOVE Q-POSICION          TO WT-TUR-POSICION(WT-TUR-CARGADOS)
005030     MOVE Q-NOTAS             TO WT-TUR-NOTAS(WT-TUR-CARGADOS)
005040     MOVE Q-FEC-ALTA          TO WT-TUR-FEC-ALTA(WT-TUR-CARGADOS)
005050     MOVE Q-HOR-ALTA          TO WT-TUR-HOR-ALTA(WT-TUR-CARGADOS)
005060     MOVE Q-FEC-MOD           TO WT-TUR-FEC-MOD(WT-TUR-CARGADOS)
005070     MOVE Q-HOR-MOD           TO WT-TUR-HOR-MOD(WT-TUR-CARGADOS)
005080
005090*     SE DEJA LA LECTURA ANTICIPADA AL FINAL DEL PARRAFO PARA QUE
005100*     EL PERFORM UNTIL DE 1000-INICIO-I EVALUE FS-TUV-FIN RECIEN
005110*     LLEGADO EL EOF, SIN UNA VUELTA DE MAS.
005120     PERFORM 1100-LEER-TUR-VIEJO-I THRU 1100-LEER-TUR-VIEJO-F.
005130
005140**     CADA VUELTA DE ESTE PARRAFO CARGA UN TURNO Y ADELANTA LA
005150**     LECTURA; EL PERFORM UNTIL DE 1000-INICIO-I CORTA RECIEN
005160**     CUANDO LA LECTURA ANTICIPADA LLEGA A FIN DE ARCHIVO.
005170 1200-CARGAR-A-TABLA-F. EXIT.
005180
005190
005200*---- REGLA 6: REPOSICION COMPLETA DE LOS TURNOS EN ESPERA -------
005210*     SE SELECCIONAN LOS INDICES EN ESTADO WAITING, SE ORDENAN
005220*     POR FECHA/HORA DE ALTA (FIFO) Y SE RECALCULA POSICION Y
005230*     ESPERA ESTIMADA DESDE CERO PARA TODOS (NUNCA INCREMENTAL).
005240*     2000-REPOSICION-I ES EL UNICO PARRAFO QUE ORQUESTA LA
005250*     REGLA 6 COMPLETA; LOS TRES SUBPARRAFOS QUE LLAMA NO SE
005260*     INVOCAN DESDE NINGUN OTRO LUGAR DEL PROGRAMA.
005270 2000-REPOSICION-I.
005280
005290     PERFORM 2100-SELECCIONAR-ESPERA-I THRU 2100-SELECCIONAR-ESPERA-F
005300     PERFORM 2200-ORDENAR-ESPERA-I     THRU 2200-ORDENAR-ESPERA-F
005310     PERFORM 2300-ASIGNAR-POSICION-I   THRU 2300-ASIGNAR-POSICION-F.
005320
005330**     LAS TRES SUBRUTINAS DE ESTE PARRAFO (SELECCIONAR/ORDENAR/
005340**     ASIGNAR) SE EJECUTAN SIEMPRE LAS TRES, AUN CON LA TABLA
005350**     VACIA (CADA UNA DEJA SUS CONTADORES EN CERO SI NO HAY
005360**     NADA QUE PROCESAR).
005370 2000-REPOSICION-F. EXIT.
005380
005390
005400* RECORRE TODA LA TABLA DE TURNOS CARGADA Y ARMA WT-ORD-INDICE
005410* CON LOS SUBINDICES DE LOS QUE ESTAN EN ESTADO WAITING, EN EL
005420* MISMO ORDEN EN QUE APARECEN EN LA TABLA (EL ORDEN FINAL LO DA
005430* 2200-ORDENAR-ESPERA-I A CONTINUACION).
005440 2100-SELECCIONAR-ESPERA-I.
005450*     SET IX-TUR TO 1 (NO MOVE) PORQUE IX-TUR ES UN INDICE COMP;
005460*     CONVENCION FIJA DEL SHOP PARA CAMPOS COMP USADOS COMO
005470*     SUBINDICE.
005480
005490*     SE REINICIA EN CADA CORRIDA; NO SE ACUMULA ENTRE CORRIDAS
005500*     (CR-0734).
005510     MOVE ZEROS TO WS-CANT-TOTAL-ESPERA
005520     SET IX-TUR TO 1
005530
005540     PERFORM 2110-EVALUAR-UN-TURNO-I THRU 2110-EVALUAR-UN-TURNO-F
005550             UNTIL IX-TUR GREATER THAN WT-TUR-CARGADOS.
005560
005570**     AL SALIR, WT-ORD-INDICE(1) A WT-ORD-INDICE(WS-CANT-TOTAL-
005580**     ESPERA) TIENE LOS SUBINDICES DE LOS TURNOS EN ESPERA, SIN
005590**     ORDENAR TODAVIA (EL ORDEN LO DA 2200- A CONTINUACION).
005600 2100-SELECCIONAR-ESPERA-F. EXIT.
005610
005620
005630* WT-TUR-EN-ESPERA ES UN 88 SOBRE WT-TUR-ESTADO (DEFINIDO EN
005640* TBTURSAL) QUE COMPARA CONTRA EL LITERAL DE ESTADO WAITING.
005650 2110-EVALUAR-UN-TURNO-I.
005660
005670*     SOLO SE AGREGA A WT-ORD-INDICE SI ESTA EN ESPERA; LOS
005680*     DEMAS ESTADOS (COMPLETED/CANCELLED/IN_PROGRESS) QUEDAN
005690*     FUERA DE LA REPOSICION PERO SE REGRABAN IGUAL EN 4000-.
005700     IF WT-TUR-EN-ESPERA(IX-TUR)
005710        ADD 1 TO WS-CANT-TOTAL-ESPERA
005720        SET WT-ORD-INDICE(WS-CANT-TOTAL-ESPERA) TO IX-TUR
005730     END-IF
005740
005750     SET IX-TUR UP BY 1.
005760
005770**     SE RECORRE TODA LA TABLA UNA SOLA VEZ (O(N)); EL COSTO
005780**     DEL ORDENAMIENTO ESTA EN 2200-, NO AQUI.
005790 2110-EVALUAR-UN-TURNO-F. EXIT.
005800
005810
005820*---- ORDENAMIENTO POR SELECCION DIRECTA SOBRE WT-ORD-OCURR ------
005830*     (CANTIDAD EN ESPERA TIPICAMENTE PEQUEÑA - NO SE REQUIERE
005840*     UN METODO DE ORDEN LOGARITMICO).
005850*     (VER CP-TXSSAL/CR-1231 PARA EL MISMO CRITERIO DE NO
005860*     SOBREDIMENSIONAR UNA RUTINA PARA UN VOLUMEN QUE NO LA
005870*     JUSTIFICA).
005880 2200-ORDENAR-ESPERA-I.
005890*     LA CONDICION ES SOBRE WS-CANT-TOTAL-ESPERA, NO SOBRE
005900*     WT-TUR-CARGADOS; SOLO SE ORDENAN LOS TURNOS EN ESPERA, NO
005910*     TODO EL MAESTRO.
005920
005930*     CON 0 O 1 TURNOS EN ESPERA NO HAY NADA QUE ORDENAR; SE
005940*     EVITA ENTRAR AL PERFORM (QUE ADEMAS SERIA INVALIDO CON
005950*     WS-CANT-TOTAL-ESPERA EN CERO, YA QUE EL LIMITE DEL UNTIL
005960*     QUEDARIA EN CERO).
005970     IF WS-CANT-TOTAL-ESPERA GREATER THAN 1
005980        SET IX-ORD TO 1
005990        PERFORM 2210-ORDENAR-UNA-POSICION-I
006000                THRU 2210-ORDENAR-UNA-POSICION-F
006010                UNTIL IX-ORD NOT LESS THAN WS-CANT-TOTAL-ESPERA
006020     END-IF.
006030
006040**     AL SALIR, WT-ORD-INDICE YA ESTA ORDENADO POR FEC-ALTA/
006050**     HOR-ALTA; LA TABLA DE TURNOS WT-TUR-* EN SI NO SE TOCO.
006060 2200-ORDENAR-ESPERA-F. EXIT.
006070
006080
006090* UNA PASADA DEL METODO DE SELECCION DIRECTA: BUSCA EL MENOR
006100* ENTRE IX-ORD Y EL FINAL DE LA TABLA Y LO INTERCAMBIA CON LA
006110* POSICION IX-ORD SI NO ES YA EL MENOR.
006120 2210-ORDENAR-UNA-POSICION-I.
006130*     IX-MENOR ARRANCA EN IX-ORD (SE ASUME MENOR HASTA
006140*     DEMOSTRAR LO CONTRARIO); IX-AUX ARRANCA EN LA POSICION
006150*     SIGUIENTE.
006160
006170     SET IX-MENOR TO IX-ORD
006180     SET IX-AUX TO IX-ORD
006190     ADD 1 TO IX-AUX
006200
006210     PERFORM 2220-BUSCAR-MENOR-I THRU 2220-BUSCAR-MENOR-F
006220             UNTIL IX-AUX GREATER THAN WS-CANT-TOTAL-ESPERA
006230
006240*     SOLO SE INTERCAMBIA SI HIZO FALTA (IX-MENOR DISTINTO DE
006250*     IX-ORD), PARA NO HACER UN MOVE DE MAS EN EL CASO COMUN DE
006260*     QUE LA TABLA YA VINIERA CASI ORDENADA.
006270     IF IX-MENOR NOT EQUAL IX-ORD
006280        MOVE WT-ORD-INDICE(IX-ORD)   TO WS-TEMP-INDICE
006290        MOVE WT-ORD-INDICE(IX-MENOR) TO WT-ORD-INDICE(IX-ORD)
006300        MOVE WS-TEMP-INDICE          TO WT-ORD-INDICE(IX-MENOR)
006310     END-IF
006320
006330     SET IX-ORD UP BY 1.
006340
006350**     ESTE PARRAFO HACE UNA SOLA COMPARACION/INTERCAMBIO; SE
006360**     REPITE DESDE 2200- HASTA RECORRER TODA LA TABLA.
006370 2210-ORDENAR-UNA-POSICION-F. EXIT.
006380
006390
006400* COMPARA EL TURNO EN IX-AUX CONTRA EL MENOR CONOCIDO HASTA AHORA
006410* (IX-MENOR), POR FEC-ALTA Y, SI EMPATAN, POR HOR-ALTA (ORDEN
006420* FIFO ESTRICTO DENTRO DEL MISMO DIA, CR-0903).
006430 2220-BUSCAR-MENOR-I.
006440*     LA COMPARACION ES ENTRE LAS FEC-ALTA/HOR-ALTA DE LOS
006450*     TURNOS REFERENCIADOS POR WT-ORD-INDICE(IX-AUX) Y
006460*     WT-ORD-INDICE(IX-MENOR), NO ENTRE IX-AUX E IX-MENOR EN SI.
006470
006480     IF WT-TUR-FEC-ALTA(WT-ORD-INDICE(IX-AUX)) LESS THAN
006490           WT-TUR-FEC-ALTA(WT-ORD-INDICE(IX-MENOR))
006500        MOVE IX-AUX TO IX-MENOR
006510     ELSE
006520*        SI LAS FECHAS DE ALTA EMPATAN SE DESEMPATA POR LA HORA
006530*        DE ALTA; DOS TURNOS CON LA MISMA FECHA Y HORA EXACTA
006540*        QUEDAN EN EL ORDEN EN QUE LOS ENCONTRO EL SELECT (NO HAY
006550*        UN TERCER CRITERIO DE DESEMPATE).
006560        IF WT-TUR-FEC-ALTA(WT-ORD-INDICE(IX-AUX)) EQUAL
006570              WT-TUR-FEC-ALTA(WT-ORD-INDICE(IX-MENOR))
006580           AND WT-TUR-HOR-ALTA(WT-ORD-INDICE(IX-AUX)) LESS THAN
006590                 WT-TUR-HOR-ALTA(WT-ORD-INDICE(IX-MENOR))
006600           MOVE IX-AUX TO IX-MENOR
006610        END-IF
006620     END-IF
006630
006640     ADD 1 TO IX-AUX.
006650
006660**     IX-MENOR QUEDA APUNTANDO A LA FILA DE WT-ORD-INDICE QUE
006670**     TIENE LA FEC-ALTA/HOR-ALTA MAS ANTIGUA ENTRE IX-ORD Y EL
006680**     FINAL DE LA TABLA.
006690 2220-BUSCAR-MENOR-F. EXIT.
006700
006710
006720* RECORRE WT-ORD-INDICE YA ORDENADO Y GRABA LA POSICION
006730* DEFINITIVA (1, 2, 3...) Y LA ESPERA ESTIMADA DE CADA TURNO
006740* DIRECTAMENTE SOBRE LA TABLA WT-TUR-* (REGLA 6).
006750 2300-ASIGNAR-POSICION-I.
006760*     EL IF DE ARRIBA EVITA UN PERFORM UNTIL CON LIMITE EN CERO
006770*     (WS-CANT-TOTAL-ESPERA = 0), QUE EN ESTE COMPILADOR SERIA
006780*     VALIDO PERO INNECESARIO.
006790
006800     IF WS-CANT-TOTAL-ESPERA GREATER THAN ZEROS
006810        SET IX-ORD TO 1
006820        PERFORM 2310-ASIGNAR-UNA-POSICION-I
006830                THRU 2310-ASIGNAR-UNA-POSICION-F
006840                UNTIL IX-ORD GREATER THAN WS-CANT-TOTAL-ESPERA
006850     END-IF.
006860
006870**     LA POSICION 1 SIEMPRE CORRESPONDE AL TURNO MAS ANTIGUO EN
006880**     ESPERA, SEA CUAL SEA SU NUMERO DE TURNO ORIGINAL (CR-0903).
006890 2300-ASIGNAR-POSICION-F. EXIT.
006900
006910
006920* LA ESPERA ESTIMADA ES UNA REGLA SIMPLE DEL NEGOCIO: 30 MINUTOS
006930* POR CADA POSICION DE ANTELACION (EL PRIMERO DE LA COLA ESPERA
006940* 30, EL SEGUNDO 60, ETC.) - NO ES UN PROMEDIO HISTORICO.
006950 2310-ASIGNAR-UNA-POSICION-I.
006960*     SET IX-TUR TO WT-ORD-INDICE(IX-ORD) TRAE EL SUBINDICE REAL
006970*     DEL TURNO EN LA TABLA WT-TUR-*, A PARTIR DE SU POSICION EN
006980*     EL ORDEN DE ESPERA.
006990
007000*     SET EN LUGAR DE MOVE PORQUE IX-TUR Y WT-ORD-INDICE SON
007010*     AMBOS COMP (INDICES), SIGUIENDO LA CONVENCION DEL SHOP DE
007020*     USAR SET ENTRE CAMPOS COMP Y MOVE ENTRE CAMPOS DISPLAY.
007030     SET IX-TUR TO WT-ORD-INDICE(IX-ORD)
007040     SET WT-TUR-POSICION(IX-TUR) TO IX-ORD
007050     COMPUTE WT-TUR-ESPERA-ESTIMADA(IX-TUR) =
007060             30 * WT-TUR-POSICION(IX-TUR)
007070*     SE SELLA FEC/HOR-MOD CON LA FECHA DE CORRIDA, NO CON LA
007080*     FECHA DE ALTA DEL TURNO, PORQUE LO QUE CAMBIO FUE LA
007090*     POSICION EN LA COLA, NO EL TURNO EN SI.
007100     MOVE WS-FECHA-CORRIDA TO WT-TUR-FEC-MOD(IX-TUR)
007110     MOVE WS-HORA-CORRIDA  TO WT-TUR-HOR-MOD(IX-TUR)
007120
007130     SET IX-ORD UP BY 1.
007140
007150**     AL SALIR DE 2300-, TODOS LOS TURNOS EN WT-ORD-INDICE YA
007160**     TIENEN SU Q-POSICION Y Q-ESPERA-ESTIMADA DEFINITIVAS PARA
007170**     ESTA CORRIDA.
007180 2310-ASIGNAR-UNA-POSICION-F. EXIT.
007190
007200
007210*---- ESTADISTICAS DE CONTROL (REGLA 5A) SOBRE LOS TURNOS EN -----
007220*---- ESPERA, YA REPOSICIONADOS -----------------------------------
007230*     3000-ESTADISTICAS-I SE EJECUTA DESPUES DE 2000-REPOSICION-I,
007240*     POR LO QUE LAS ESTADISTICAS YA REFLEJAN LA POSICION NUEVA
007250*     DE CADA TURNO, NO LA VIEJA.
007260 3000-ESTADISTICAS-I.
007270*     LAS TRES VARIABLES SE REINICIAN AQUI, NO SOLO AL PRINCIPIO
007280*     DEL PROGRAMA, PARA QUE EL CALCULO SEA SIEMPRE SOBRE LA
007290*     FOTO ACTUAL DE LA COLA (CR-0734).
007300
007310     MOVE ZEROS TO WS-SUMA-ESPERA
007320     MOVE ZEROS TO WS-PROMEDIO-ESPERA
007330     MOVE ZEROS TO WS-MAXIMA-ESPERA
007340
007350     IF WS-CANT-TOTAL-ESPERA GREATER THAN ZEROS
007360        SET IX-ORD TO 1
007370        PERFORM 3100-ACUMULAR-UN-TURNO-I
007380                THRU 3100-ACUMULAR-UN-TURNO-F
007390                UNTIL IX-ORD GREATER THAN WS-CANT-TOTAL-ESPERA
007400
007410*        EL PROMEDIO SE CALCULA UNA SOLA VEZ AL FINAL, NO
007420*        ACUMULATIVAMENTE EN CADA VUELTA, PARA EVITAR DIVISIONES
007430*        INTERMEDIAS INNECESARIAS (CR-0811).
007440        COMPUTE WS-PROMEDIO-ESPERA =
007450                WS-SUMA-ESPERA / WS-CANT-TOTAL-ESPERA
007460     END-IF.
007470
007480**     SI NO HAY NADIE EN ESPERA, LAS TRES ESTADISTICAS QUEDAN EN
007490**     CERO (NO SE INTENTA DIVIDIR POR CERO).
007500 3000-ESTADISTICAS-F. EXIT.
007510
007520
007530* ACUMULA LA ESPERA ESTIMADA DEL TURNO A LA SUMA GENERAL Y
007540* CALCULA SU ESPERA REAL (MINUTOS ABSOLUTOS TRANSCURRIDOS DESDE
007550* FEC/HOR-ALTA HASTA LA CORRIDA), PARA LA MAXIMA (CR-1179).
007560 3100-ACUMULAR-UN-TURNO-I.
007570
007580*     MISMO RECORRIDO DE WT-ORD-INDICE QUE EN 2310-, PERO ESTA
007590*     VEZ SOLO PARA ACUMULAR, SIN MODIFICAR LA TABLA.
007600     SET IX-TUR TO WT-ORD-INDICE(IX-ORD)
007610     ADD WT-TUR-ESPERA-ESTIMADA(IX-TUR) TO WS-SUMA-ESPERA
007620
007630*     LA ESPERA REAL SE CALCULA CONTRA LA FECHA/HORA DE ALTA DEL
007640*     TURNO, NO CONTRA LA ESTIMADA; SON DOS MEDIDAS DISTINTAS
007650*     (ESTIMADA = REGLA DE NEGOCIO, REAL = TIEMPO EFECTIVAMENTE
007660*     TRANSCURRIDO).
007670     MOVE WT-TUR-FEC-ALTA(IX-TUR) TO WS-CALC-FECHA
007680     MOVE WT-TUR-HOR-ALTA(IX-TUR) TO WS-CALC-HORA
007690     PERFORM 8100-CALC-MINUTOS-ABS-I THRU 8100-CALC-MINUTOS-ABS-F
007700
007710*     ANTES DE CR-1179 SE COMPARABA SOLO LA HORA DEL DIA, LO QUE
007720*     DABA RESULTADOS ERRONEOS PARA TURNOS DADOS DE ALTA EL DIA
007730*     ANTERIOR; AHORA SE RESTA EN MINUTOS ABSOLUTOS.
007740     COMPUTE WS-ESPERA-REAL =
007750             WS-MINUTOS-ABS-CORRIDA - WS-CALC-MINUTOS-ABS
007760
007770     IF WS-ESPERA-REAL GREATER THAN WS-MAXIMA-ESPERA
007780        MOVE WS-ESPERA-REAL TO WS-MAXIMA-ESPERA
007790     END-IF
007800
007810     SET IX-ORD UP BY 1.
007820
007830**     ESTE PARRAFO NO MODIFICA LA TABLA DE TURNOS; SOLO LEE
007840**     WT-TUR-ESPERA-ESTIMADA Y WT-TUR-FEC/HOR-ALTA PARA ACUMULAR.
007850 3100-ACUMULAR-UN-TURNO-F. EXIT.
007860
007870
007880*---- VUELCO DEL MAESTRO COMPLETO CON LAS POSICIONES NUEVAS ------
007890* REGRABA EL MAESTRO COMPLETO DESDE LA TABLA WT-TUR-*, EN EL
007900* MISMO ORDEN EN QUE SE CARGO (NO EN EL ORDEN DE ESPERA); LOS
007910* TURNOS QUE NO ESTABAN EN ESPERA SE GRABAN SIN CAMBIOS.
007920 4000-VOLCAR-TURNOS-I.
007930*     EL MAESTRO NUEVO SE ESCRIBE COMPLETO, INCLUYENDO LOS
007940*     TURNOS QUE NO ESTAN EN ESPERA (COMPLETED/CANCELLED/
007950*     IN_PROGRESS), PARA QUE NO SE PIERDA NINGUN REGISTRO.
007960
007970*     SE ABRE RECIEN AQUI, DESPUES DE TERMINAR TODA LA REGLA 6 Y
007980*     LAS ESTADISTICAS, PARA NO DEJAR UN MAESTRO NUEVO A MEDIO
007990*     ESCRIBIR SI ALGO FALLA ANTES.
008000     OPEN OUTPUT MAE-TUR-NUEVO
008010     IF FS-TUN IS NOT EQUAL '00'
008020        DISPLAY '* ERROR EN OPEN MAE-TUR-NUEVO = ' FS-TUN
008030        MOVE 9999 TO RETURN-CODE
008040     ELSE
008050        SET IX-TUR TO 1
008060        PERFORM 4100-ESCRIBIR-UN-TURNO-I
008070                THRU 4100-ESCRIBIR-UN-TURNO-F
008080                UNTIL IX-TUR GREATER THAN WT-TUR-CARGADOS
008090        CLOSE MAE-TUR-NUEVO
008100     END-IF.
008110
008120**     SI EL OPEN DEL MAESTRO NUEVO FALLA, NO SE INTENTA ESCRIBIR
008130**     NINGUN REGISTRO (EL ELSE CUBRE TODO EL VOLCADO).
008140 4000-VOLCAR-TURNOS-F. EXIT.
008150
008160
008170* VUELCA UNA FILA DE LA TABLA AL AREA DE TRABAJO REG-TURNO Y LA
008180* ESCRIBE EN EL MAESTRO NUEVO; LOS CAMPOS SE COPIAN UNO A UNO,
008190* EN EL MISMO ORDEN QUE EN 1200-CARGAR-A-TABLA-I (INVERSO).
008200 4100-ESCRIBIR-UN-TURNO-I.
008210
008220*     LOS CAMPOS SE VUELCAN EN EL MISMO ORDEN QUE EN LA COPY
008230*     CPTURSAL, DE ARRIBA A ABAJO, PARA FACILITAR LA COMPARACION
008240*     CONTRA 1200-CARGAR-A-TABLA-I.
008250     MOVE WT-TUR-ID(IX-TUR)               TO Q-ID
008260     MOVE WT-TUR-CLI-ID(IX-TUR)           TO Q-CLI-ID
008270     MOVE WT-TUR-EMP-ID(IX-TUR)           TO Q-EMP-ID
008280     MOVE WT-TUR-CIT-ID(IX-TUR)           TO Q-CIT-ID
008290     MOVE WT-TUR-NUMERO(IX-TUR)           TO Q-NUMERO
008300     MOVE WT-TUR-ESTADO(IX-TUR)           TO Q-ESTADO
008310     MOVE WT-TUR-ESPERA-ESTIMADA(IX-TUR)  TO Q-ESPERA-ESTIMADA
008320     MOVE WT-TUR-POSICION(IX-TUR)         TO Q-POSICION
008330     MOVE WT-TUR-NOTAS(IX-TUR)            TO Q-NOTAS
008340     MOVE WT-TUR-FEC-ALTA(IX-TUR)         TO Q-FEC-ALTA
008350     MOVE WT-TUR-HOR-ALTA(IX-TUR)         TO Q-HOR-ALTA
008360     MOVE WT-TUR-FEC-MOD(IX-TUR)          TO Q-FEC-MOD
008370     MOVE WT-TUR-HOR-MOD(IX-TUR)          TO Q-HOR-MOD
008380
008390*     WRITE ... FROM PORQUE REG-TURNO ES EL AREA DE TRABAJO
008400*     COMPARTIDA (COPY CPTURSAL), NO EL 01 PROPIO DEL FD.
008410     WRITE REG-TUR-NUEVO FROM REG-TURNO
008420
008430     SET IX-TUR UP BY 1.
008440
008450**     ESTE PARRAFO RECORRE LA TABLA EN EL ORDEN EN QUE SE CARGO,
008460**     NO EN EL ORDEN DE ESPERA; LOS TURNOS QUE NUNCA ESTUVIERON
008470**     EN WAITING SALEN IDENTICOS A COMO ENTRARON.
008480 4100-ESCRIBIR-UN-TURNO-F. EXIT.
008490
008500
008510*---- QUEUE STATUS REPORT - UN SOLO GRUPO DE CONTROL (WAITING) ---
008520* EMITE EL QUEUE STATUS REPORT: TITULO, SUBTITULO, UN RENGLON DE
008530* DETALLE POR CADA TURNO EN ESPERA (YA REPOSICIONADO) Y EL PIE DE
008540* TOTALES (CR-0655/CR-0811).
008550 6000-IMPRIMIR-I.
008560*     RTI-FEC-CORRIDA ES EL UNICO CAMPO VARIABLE DE LA LINEA DE
008570*     TITULO; EL RESTO VIENE CON VALUE FIJO DESDE CPRPTSAL.
008580
008590*     LA FECHA DE CORRIDA SE IMPRIME EN EL TITULO PARA QUE EL
008600*     REPORTE SEA AUTOCONTENIDO SIN NECESITAR EL LISTADO DEL JCL.
008610     MOVE WS-FECHA-CORRIDA TO RTI-FEC-CORRIDA
008620     WRITE REG-LISTADO FROM REG-RPT-TITULO AFTER TOP-OF-FORM
008630     WRITE REG-LISTADO FROM REG-RPT-SUBT   AFTER 1
008640
008650*     SI NO HAY NADIE EN ESPERA SE IMPRIME IGUAL EL TITULO Y LOS
008660*     TOTALES (EN CERO), PARA QUE LA OPERACION VEA QUE LA
008670*     CORRIDA EFECTIVAMENTE PROCESO EL MAESTRO.
008680     IF WS-CANT-TOTAL-ESPERA GREATER THAN ZEROS
008690        SET IX-ORD TO 1
008700        PERFORM 6100-IMPRIMIR-DETALLE-I THRU 6100-IMPRIMIR-DETALLE-F
008710                UNTIL IX-ORD GREATER THAN WS-CANT-TOTAL-ESPERA
008720     END-IF
008730
008740     PERFORM 6200-IMPRIMIR-TOTALES-I THRU 6200-IMPRIMIR-TOTALES-F.
008750
008760**     EL TITULO Y LOS TOTALES SE IMPRIMEN SIEMPRE; EL DETALLE
008770**     SOLO SI HAY AL MENOS UN TURNO EN ESPERA.
008780 6000-IMPRIMIR-F. EXIT.
008790
008800
008810* UN RENGLON DE DETALLE POR TURNO, EN EL ORDEN DE ESPERA (NO EN
008820* EL ORDEN DE LA TABLA WT-TUR-*, SINO EL ORDEN DE WT-ORD-INDICE).
008830 6100-IMPRIMIR-DETALLE-I.
008840*     RTD- (DETALLE) TOMA CINCO CAMPOS DE LA TABLA, EN EL ORDEN
008850*     EN QUE APARECEN EN EL RENGLON IMPRESO (POSICION, NUMERO,
008860*     CLIENTE, ESTADO, ESPERA).
008870
008880     SET IX-TUR TO WT-ORD-INDICE(IX-ORD)
008890
008900     MOVE WT-TUR-POSICION(IX-TUR)        TO RTD-POSICION
008910     MOVE WT-TUR-NUMERO(IX-TUR)          TO RTD-NUMERO
008920     MOVE WT-TUR-CLI-ID(IX-TUR)          TO RTD-CLI-ID
008930     MOVE WT-TUR-ESTADO(IX-TUR)          TO RTD-ESTADO
008940     MOVE WT-TUR-ESPERA-ESTIMADA(IX-TUR) TO RTD-ESPERA
008950
008960     WRITE REG-LISTADO FROM REG-RPT-DETALLE AFTER 1
008970
008980     SET IX-ORD UP BY 1.
008990
009000**     RTD- SON LOS CAMPOS DE LA LINEA DE DETALLE EN CPRPTSAL;
009010**     SE CARGAN DESDE LA TABLA, NO DESDE EL AREA DE TRABAJO
009020**     REG-TURNO (QUE A ESTA ALTURA YA FUE SOBREESCRITA POR LA
009030**     ULTIMA LECTURA DEL LOOP DE CARGA).
009040 6100-IMPRIMIR-DETALLE-F. EXIT.
009050
009060
009070* TRES RENGLONES DE PIE: TOTAL EN ESPERA, PROMEDIO Y MAXIMA,
009080* CADA UNO EN SU PROPIO TIPO DE LINEA DE CPRPTSAL (CR-0811).
009090 6200-IMPRIMIR-TOTALES-I.
009100*     LAS TRES MOVE+WRITE DE ESTE PARRAFO SON INDEPENDIENTES
009110*     ENTRE SI (CADA UNO CARGA SU PROPIA LINEA DE CPRPTSAL); NO
009120*     COMPARTEN UN AREA COMUN.
009130
009140     MOVE WS-CANT-TOTAL-ESPERA TO RTT-TOTAL-ESPERA
009150     WRITE REG-LISTADO FROM REG-RPT-TOTALES AFTER 1
009160
009170     MOVE WS-PROMEDIO-ESPERA   TO RTT-PROMEDIO-ESPERA
009180     WRITE REG-LISTADO FROM REG-RPT-PROMEDIO AFTER 1
009190
009200     MOVE WS-MAXIMA-ESPERA     TO RTT-MAXIMA-ESPERA
009210     WRITE REG-LISTADO FROM REG-RPT-MAXIMA AFTER 1.
009220
009230**     LAS TRES LINEAS DE TOTALES SE ESCRIBEN SIEMPRE, AUN CON
009240**     LA COLA VACIA (EN CERO), PARA QUE LA OPERACION VEA QUE LA
009250**     CORRIDA TERMINO SIN NOVEDAD.
009260 6200-IMPRIMIR-TOTALES-F. EXIT.
009270
009280
009290*---- RUTINA GENERICA: FECHA/HORA (WS-CALC-FECHA/WS-CALC-HORA) ---
009300*---- A MINUTOS ABSOLUTOS (WS-CALC-MINUTOS-ABS), PARA PODER      -
009310*---- RESTAR FECHA/HORA SIN FUNCION INTRINSECA DE FECHA. EL      -
009320*---- NUMERO DE DIA ABSOLUTO SE CALCULA CONTANDO LOS AÑOS Y LOS  -
009330*---- MESES TRANSCURRIDOS MAS LOS BISIESTOS (REGLA GREGORIANA).  -
009340*     RUTINA GENERICA (SIN FUNCION INTRINSECA DE FECHA, PROHIBIDA
009350*     EN ESTE SHOP) COMPARTIDA POR 1000-INICIO-I (FECHA DE
009360*     CORRIDA) Y 3100-ACUMULAR-UN-TURNO-I (FECHA DE ALTA DE CADA
009370*     TURNO EN ESPERA); RECIBE WS-CALC-FECHA/WS-CALC-HORA Y
009380*     DEVUELVE WS-CALC-MINUTOS-ABS.
009390 8100-CALC-MINUTOS-ABS-I.
009400*     ESTA EVALUATE NO CUBRE EL CASO WC-MES FUERA DE 1-12;
009410*     NO SE VALIDA PORQUE WC-MES VIENE DE UN REDEFINE DE UNA
009420*     FECHA YA GRABADA POR OTRO PROGRAMA DEL SISTEMA.
009430
009440*     TABLA DE DIAS ACUMULADOS HASTA EL PRINCIPIO DE CADA MES
009450*     (AÑO NO BISIESTO); SE AJUSTA CON 1 DIA MAS ABAJO SI
009460*     CORRESPONDE Y EL MES ES POSTERIOR A FEBRERO.
009470     EVALUATE WC-MES
009480        WHEN 1  MOVE 000 TO WS-DIAS-ACUM-MES
009490        WHEN 2  MOVE 031 TO WS-DIAS-ACUM-MES
009500        WHEN 3  MOVE 059 TO WS-DIAS-ACUM-MES
009510        WHEN 4  MOVE 090 TO WS-DIAS-ACUM-MES
009520        WHEN 5  MOVE 120 TO WS-DIAS-ACUM-MES
009530        WHEN 6  MOVE 151 TO WS-DIAS-ACUM-MES
009540        WHEN 7  MOVE 181 TO WS-DIAS-ACUM-MES
009550        WHEN 8  MOVE 212 TO WS-DIAS-ACUM-MES
009560        WHEN 9  MOVE 243 TO WS-DIAS-ACUM-MES
009570        WHEN 10 MOVE 273 TO WS-DIAS-ACUM-MES
009580        WHEN 11 MOVE 304 TO WS-DIAS-ACUM-MES
009590        WHEN OTHER MOVE 334 TO WS-DIAS-ACUM-MES
009600     END-EVALUATE
009610
009620*     REGLA GREGORIANA DE AÑO BISIESTO: DIVISIBLE POR 4, EXCEPTO
009630*     LOS SIGLOS (DIVISIBLE POR 100) SALVO QUE TAMBIEN SEAN
009640*     DIVISIBLES POR 400 (EL AÑO 2000 FUE BISIESTO).
009650     MOVE 'NO' TO WS-IND-ANIO-BISIESTO
009660     DIVIDE WC-ANIO-COMPLETO BY 4   GIVING IX-AUX
009670            REMAINDER WS-RESIDUO-4
009680     DIVIDE WC-ANIO-COMPLETO BY 100 GIVING IX-AUX
009690            REMAINDER WS-RESIDUO-100
009700     DIVIDE WC-ANIO-COMPLETO BY 400 GIVING IX-AUX
009710            REMAINDER WS-RESIDUO-400
009720
009730*     EL IF ANIDADO REPRODUCE LA REGLA GREGORIANA EXACTA: EL
009740*     RESTO DE DIVIDIR POR 4 DEBE SER CERO, Y SI ADEMAS EL RESTO
009750*     DE DIVIDIR POR 100 NO ES CERO (O EL DE 400 SI LO ES), ES
009760*     BISIESTO.
009770     IF WS-RESIDUO-4 EQUAL ZEROS
009780        IF WS-RESIDUO-100 NOT EQUAL ZEROS
009790           OR WS-RESIDUO-400 EQUAL ZEROS
009800           MOVE 'SI' TO WS-IND-ANIO-BISIESTO
009810        END-IF
009820     END-IF
009830
009840*     DIAS ABSOLUTOS DESDE UNA EPOCA ARBITRARIA (NO SE NECESITA
009850*     UN DIA CERO EXACTO PORQUE SOLO SE USA PARA RESTAR DOS
009860*     FECHAS ENTRE SI, NUNCA PARA MOSTRAR UNA FECHA ABSOLUTA).
009870*     LA COMPUTE DE WS-DIAS-ABS USA DIVISION ENTERA (SIN
009880*     DECIMALES) A PROPOSITO: ES EL CONTEO CLASICO DE DIAS
009890*     BISIESTOS TRANSCURRIDOS DESDE EL AÑO 1.
009900     COMPUTE WS-DIAS-ABS =
009910             (WC-ANIO-COMPLETO * 365)
009920             + (WC-ANIO-COMPLETO / 4)
009930             - (WC-ANIO-COMPLETO / 100)
009940             + (WC-ANIO-COMPLETO / 400)
009950             + WS-DIAS-ACUM-MES
009960             + WC-DIA
009970
009980*     ESTE AJUSTE DE +1 DIA CUBRE EL CASO DE FEB/MAR EN UN AÑO
009990*     BISIESTO, YA QUE LA TABLA DE WS-DIAS-ACUM-MES SE ARMO
010000*     ASUMIENDO AÑO NO BISIESTO.
010010     IF WS-IND-ANIO-BISIESTO EQUAL 'SI'
010020        AND WC-MES GREATER THAN 2
010030        ADD 1 TO WS-DIAS-ABS
010040     END-IF
010050
010060*     MINUTOS ABSOLUTOS = DIAS ABSOLUTOS * 1440 (MINUTOS POR
010070*     DIA) MAS LA HORA Y EL MINUTO DEL DIA.
010080     COMPUTE WS-CALC-MINUTOS-ABS =
010090             (WS-DIAS-ABS * 1440)
010100             + (WS-CALC-HORA(1:2) * 60)
010110             + WS-CALC-HORA(3:2).
010120
010130**     ESTA RUTINA NO DEVUELVE LA FECHA, SOLO LOS MINUTOS
010140**     ABSOLUTOS; NO SIRVE PARA MOSTRAR UNA FECHA LEGIBLE.
010150 8100-CALC-MINUTOS-ABS-F. EXIT.
010160
010170
010180*----  CUERPO FINAL - CIERRE Y TOTALES ----------------------------
010190* CIERRA LOS ARCHIVOS QUE QUEDARON ABIERTOS (EL MAESTRO NUEVO YA
010200* SE CERRO DENTRO DE 4000-) Y DEJA UN RESUMEN POR DISPLAY PARA EL
010210* OPERADOR, SIN NECESIDAD DE ABRIR EL LISTADO IMPRESO.
010220 9999-FINAL-I.
010230
010240*     CLOSE MAE-TUR-VIEJO Y CLOSE LISTADO-TURNOS; EL MAESTRO
010250*     NUEVO YA SE CERRO EN 4000-VOLCAR-TURNOS-I, ASI QUE NO SE
010260*     REPITE AQUI.
010270     CLOSE MAE-TUR-VIEJO
010280     CLOSE LISTADO-TURNOS
010290
010300*     LOS CUATRO DISPLAY DE RESUMEN SIGUEN EL MISMO FORMATO DE
010310*     ETIQUETA ALINEADA QUE USAN PGMINSAL Y PGMESSAL AL FINAL DE
010320*     SU PROPIO 9999-FINAL-I.
010330     DISPLAY '=============================================='
010340     DISPLAY ' PGMTUSAL - TURNOS CARGADOS                : '
010350              WT-TUR-CARGADOS
010360     DISPLAY ' PGMTUSAL - TURNOS EN ESPERA (WAITING)      : '
010370              WS-CANT-TOTAL-ESPERA
010380     DISPLAY ' PGMTUSAL - PROMEDIO DE ESPERA (MINUTOS)    : '
010390              WS-PROMEDIO-ESPERA
010400     DISPLAY ' PGMTUSAL - MAXIMA ESPERA (MINUTOS)         : '
010410              WS-MAXIMA-ESPERA
010420**     EL DISPLAY FINAL ES SOLO PARA EL OPERADOR EN EL LOG DEL
010430**     JOB; LOS MISMOS NUMEROS YA FIGURAN EN EL PIE DEL LISTADO
010440**     IMPRESO (6200-IMPRIMIR-TOTALES-I).
010450     DISPLAY '=============================================='.
010460
010470 9999-FINAL-F. EXIT.
010480*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010490*                    FUERA DE ALCANCE                             
010500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010510* ESTE PROGRAMA NO DA DE ALTA NI BAJA TURNOS NI CLIENTES (VER
010520*   PGMINSAL), NO VALIDA TRANSICIONES DE ESTADO DE CITA (VER
010530*   PGMESSAL/CP-TXSSAL) Y NO ENVIA NOTIFICACIONES AL CLIENTE.
010540* NO HAY CHECKPOINT/RESTART: SI LA CORRIDA SE CORTA A MITAD DE
010550*   4000-VOLCAR-TURNOS-I, EL MAESTRO NUEVO QUEDA INCOMPLETO Y LA
010560*   CORRIDA DEBE REPETIRSE DESDE EL MAESTRO VIEJO ORIGINAL.
010570* NOTA DE MANTENIMIENTO (GCO, 2005): SI ALGUN DIA SE AGREGA UNA
010580*   PRIORIDAD DE TURNO (VIP, REPROGRAMADO) HABRA QUE REVISAR EL
010590*   CRITERIO DE ORDEN DE 2220-BUSCAR-MENOR-I, QUE HOY SOLO MIRA
010600*   FEC-ALTA/HOR-ALTA.
010610*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010620*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010630*       NOTA FINAL DE CIERRE - MANTENIMIENTO (GCO, 09/09/2005)     
010640*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010650* EL ORDEN VIEJO/NUEVO DE MAESTRO (CR-1103) REQUIERE QUE EL PASO
010660*   SIGUIENTE DEL JCL RENOMBRE MAE-TUR-NUEVO SOBRE MAE-TUR-VIEJO
010670*   ANTES DE LA PROXIMA CORRIDA DE ESTE PROGRAMA O DE PGMINSAL/
010680*   PGMCISAL/PGMESSAL; SI NO SE RENOMBRA, LA PROXIMA CORRIDA
010690*   VUELVE A LEER EL MAESTRO SIN LAS POSICIONES RECALCULADAS.
010700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
