000100*////////////////////////////////////////////////////////////////
000200*     COPY TBSVCSAL.
000300***************************************************************
000400*        TABLA EN MEMORIA DEL MAESTRO DE SERVICIOS (SALON)     *
000500*        SUSTITUYE EL ACCESO INDEXADO (ISAM) POR UNA TABLA      *
000600*        OCCURS CARGADA DESDE EL ARCHIVO SECUENCIAL             *
000700*        KC02788.ALUSALON.SERVICIO.MASTER, EL CUAL VIENE        *
000800*        ORDENADO POR SVC-ID ASCENDENTE; LA TABLA SE BUSCA      *
000900*        CON SEARCH ALL (BINARIA) POR WT-SVC-ID.                *
001000*        VER PGMCISAL PARRAFO 1300-CARGAR-TABLA-SVC-I           *
001100***************************************************************
001200 01  WT-TABLA-SERVICIOS.
001300     03  WT-SVC-TOPE             PIC 9(04) COMP VALUE 1000.
001400     03  WT-SVC-CARGADOS         PIC 9(04) COMP VALUE ZEROS.
001500     03  FILLER                  PIC X(01) VALUE SPACES.
001600     03  WT-SVC-OCURR OCCURS 1000 TIMES
001700                      ASCENDING KEY IS WT-SVC-ID
001800                      INDEXED BY IX-SVC.
001900         05  WT-SVC-ID           PIC 9(09).
002000         05  WT-SVC-NOMBRE       PIC X(100).
002100         05  WT-SVC-DURACION     PIC 9(04).
002200*////////////////////////////////////////////////////////////////
