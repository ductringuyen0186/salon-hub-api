000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMESSAL.
000300 AUTHOR. LILIANA A. SOSA.
000400 INSTALLATION. CENTRO DE COMPUTOS - ALUSALON.
000500 DATE-WRITTEN. 21 SEPTIEMBRE 1995.
000600 DATE-COMPILED. 12 OCTUBRE 2004.
000700 SECURITY. USO INTERNO ALUSALON - NO DISTRIBUIR FUERA DEL AREA
000800     DE SISTEMAS.
000900******************************************************************
001000*          RUTINA DE CAMBIO DE ESTADO DE CITA                    *
001100*                                                                *
001200*     - RECIBE POR LINKAGE EL ESTADO DESTINO Y LA FECHA/HORA    *
001300*       DE LA CORRIDA, MAS EL ESTADO ACTUAL DE LA CITA.          *
001400*     - SI EL DESTINO ES COMPLETED, DEJA ESTAMPADA LA FECHA Y   *
001500*       HORA DE FIN CON LA FECHA/HORA DE LA CORRIDA.             *
001600*     - SI EL DESTINO ES CANCELLED, NO TOCA FECHA NI HORA DE    *
001700*       FIN.                                                    *
001710*     - PARA CUALQUIER OTRO DESTINO (PENDING, IN_PROGRESS, O UN *
001720*       ESTADO NUEVO QUE SE DE DE ALTA A FUTURO) SE APLICA EL   *
001730*       MISMO CRITERIO QUE CANCELLED: SE GRABA EL ESTADO TAL    *
001740*       CUAL LLEGO, SIN TOCAR FECHA NI HORA DE FIN.              *
001800*     - DEVUELVE POR LINKAGE EL ESTADO Y LA FECHA/HORA DE FIN   *
001900*       RESULTANTES PARA QUE EL LLAMADOR ACTUALICE LA TABLA.    *
001910*     - NO RECHAZA DESTINOS DESCONOCIDOS: EL UNICO CASO QUE SE  *
001920*       RECHAZA (RETURN-CODE = 05) ES EL DESTINO EN BLANCO.     *
002000*                                                                *
002100******************************************************************
002200*                    H I S T O R I A L   D E   C A M B I O S     *
002300******************************************************************
002400* 21/09/1995 LAS  ALTA INICIAL, LLAMADA DESDE PGMCISAL (CR-0741)
002500* 14/03/1996 LAS  CR-0758 SE CORRIGE: NO ESTAMPAR FECHA DE FIN
002600*                 CUANDO EL DESTINO ES CANCELLED
002700* 28/09/1999 MPC  CR-1016 ** AJUSTE Y2K ** SIN IMPACTO, LA RUTINA
002800*                 NO CALCULA SIGLO; SE DEJA CONSTANCIA DE LA
002900*                 REVISION
003000* 12/10/2004 GCO  CR-1228 SE AGREGA VALIDACION DE ESTADO DESTINO
003100*                 DESCONOCIDO (RETURN-CODE = 05)
003110* 22/06/2006 GCO  CR-1231 EL DESTINO YA NO SE LIMITA A COMPLETED
003120*                 O CANCELLED: CUALQUIER ESTADO DE CITA RECIBIDO
003130*                 (PENDING, IN_PROGRESS, ETC.) ES LEGITIMO Y SE
003140*                 TRASLADA TAL CUAL; 1100 PASA A RECHAZAR SOLO
003150*                 EL DESTINO EN BLANCO, NO EL DESCONOCIDO
003160* 22/06/2006 GCO  CR-1231 SE AGREGAN LOS 88 DE PENDING E
003170*                 IN_PROGRESS EN CPTXSSAL PARA QUE LA TRANSACCION
003180*                 DE CAMBIO DE ESTADO PUEDA ARMAR CUALQUIER
003190*                 DESTINO VALIDO, NO SOLO LOS DOS ORIGINALES
003200******************************************************************
003300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003400 ENVIRONMENT DIVISION.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300*=======================*
004400
004500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
004600
004610*     WS-RECIBIDO ES LA COPIA DE TRABAJO DE TODO LO QUE LLEGA
004620*     POR LINKAGE, TAL CUAL LO ARMO EL LLAMADOR (PGMCISAL EN EL
004630*     CASO DE CANCELACION/COMPLETADO DESDE LA CORRIDA DE CITAS).
004640*     NO SE USA PARA CALCULAR NADA, ES SOLO RESPALDO PARA DEBUG
004650*     (VER EL DUMP EN CASO DE ABEND).
004700 01  WS-RECIBIDO.
004710*          ESTADO AL QUE SE QUIERE LLEVAR LA CITA (COMPLETED,
004720*          CANCELLED, O CUALQUIER OTRO VALOR DE APT-STATUS).
004800     03  WS-RECI-ESTADO-DESTINO  PIC X(11) VALUE SPACES.
004810*          FECHA/HORA DE LA CORRIDA DE PGMCISAL QUE LLAMO A
004820*          ESTA RUTINA (NO LA FECHA DE SISTEMA).
004900     03  WS-RECI-FECHA-CORRIDA   PIC 9(08) VALUE ZEROS.
005000     03  WS-RECI-HORA-CORRIDA    PIC 9(06) VALUE ZEROS.
005010*          ESTADO Y FECHA/HORA DE FIN *ACTUALES* DE LA CITA,
005020*          TAL COMO ESTAN EN TB-CITSAL ANTES DEL CAMBIO.
005100     03  WS-RECI-APT-ESTADO      PIC X(11) VALUE SPACES.
005200     03  WS-RECI-APT-FEC-FIN     PIC 9(08) VALUE ZEROS.
005300     03  WS-RECI-APT-HOR-FIN     PIC 9(06) VALUE ZEROS.
005400     03  FILLER                  PIC X(04) VALUE SPACES.
005500
005510*     WS-AREA ES EL VERDADERO AREA DE TRABAJO: TODAS LAS MOVE Y
005520*     EL IF DE 2000-PROCESO OPERAN SOBRE ESTOS CAMPOS, QUE SE
005530*     VUELCAN A LK-COMUNICACION RECIEN AL FINAL (9999-FINAL).
005600 01  WS-AREA.
005700     03  WS-AREA-ESTADO-DESTINO  PIC X(11) VALUE SPACES.
005710*          LOS DOS 88 DE ABAJO SOLO DISTINGUEN LOS DESTINOS CON
005720*          EFECTO COLATERAL DE FECHA/HORA DE FIN (COMPLETED) O
005730*          SIN EL (CANCELLED); NO SON UNA LISTA CERRADA DE
005740*          DESTINOS VALIDOS, VER 1100-VALIDAR-DESTINO.
005800         88  WS-DESTINO-COMPLETADA      VALUE 'COMPLETED  '.
005900         88  WS-DESTINO-CANCELADA       VALUE 'CANCELLED  '.
006000     03  WS-AREA-FECHA-CORRIDA   PIC 9(08) VALUE ZEROS.
006100     03  WS-AREA-HORA-CORRIDA    PIC 9(06) VALUE ZEROS.
006200     03  WS-AREA-APT-ESTADO      PIC X(11) VALUE SPACES.
006300     03  WS-AREA-APT-FEC-FIN     PIC 9(08) VALUE ZEROS.
006400     03  WS-AREA-APT-HOR-FIN     PIC 9(06) VALUE ZEROS.
006500     03  FILLER                  PIC X(04) VALUE SPACES.
006600
006610*     ESTAS TRES REDEFINES DESCOMPONEN FECHA/HORA EN SUS CAMPOS
006620*     SIGLO/ANIO/MES/DIA Y HORAS/MINUTOS/SEGUNDOS POR SI ALGUN
006630*     DIA SE NECESITA VALIDAR O REFORMATEAR LA FECHA DE CORRIDA;
006640*     HOY NO SE USAN MAS QUE PARA ESO, NO HAY ARITMETICA DE
006650*     CALENDARIO EN ESTA RUTINA.
006700 01  WS-FECHA-CORRIDA-R REDEFINES WS-AREA-FECHA-CORRIDA.
006800     03  WF-SIGLO                PIC 99.
006900     03  WF-ANIO                 PIC 99.
007000     03  WF-MES                  PIC 99.
007100     03  WF-DIA                  PIC 99.
007200
007300 01  WS-HORA-CORRIDA-R REDEFINES WS-AREA-HORA-CORRIDA.
007400     03  WH-HORAS                PIC 99.
007500     03  WH-MINUTOS              PIC 99.
007600     03  WH-SEGUNDOS             PIC 99.
007700
007800 01  WS-FEC-FIN-R REDEFINES WS-AREA-APT-FEC-FIN.
007900     03  WFF-SIGLO               PIC 99.
008000     03  WFF-ANIO                PIC 99.
008100     03  WFF-MES                 PIC 99.
008200     03  WFF-DIA                 PIC 99.
008300
008310*     CONTADOR DE CORRIDA: CUANTAS VECES SE LLAMO ESTA RUTINA EN
008320*     LA CORRIDA ACTUAL DE PGMCISAL (UNA LLAMADA POR TRANSACCION
008330*     DE CAMBIO DE ESTADO DE CITA PROCESADA). NO SE IMPRIME, SOLO
008340*     QUEDA DISPONIBLE PARA EL DUMP DE ABEND.
008400 77  WS-CANT-LLAMADAS            PIC 9(07) COMP VALUE ZEROS.
008500
008600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
008700
008800*------------------------------------------------------------------
008810*     AREA DE COMUNICACION CON EL LLAMADOR (PGMCISAL, 3100-).
008820*     ENTRA CON EL ESTADO DESTINO Y EL ESTADO/FECHA/HORA DE FIN
008830*     ACTUALES DE LA CITA; SALE CON EL ESTADO Y FECHA/HORA DE FIN
008840*     YA RESUELTOS PARA QUE EL LLAMADOR REGRABE EL TB-CITSAL.
008900 LINKAGE SECTION.
009000*================*
009100 01  LK-COMUNICACION.
009110*          ENTRADA: ESTADO AL QUE SE QUIERE MOVER LA CITA.
009200     03  LK-ESTADO-DESTINO       PIC X(11).
009210*          ENTRADA: FECHA/HORA DE CORRIDA DEL LLAMADOR.
009300     03  LK-FECHA-CORRIDA        PIC 9(08).
009400     03  LK-HORA-CORRIDA         PIC 9(06).
009410*          ENTRADA/SALIDA: ESTADO Y FECHA/HORA DE FIN DE LA
009420*          CITA; ENTRAN CON EL VALOR ACTUAL Y SALEN CON EL
009430*          VALOR RESUELTO QUE EL LLAMADOR DEBE REGRABAR.
009500     03  LK-APT-ESTADO           PIC X(11).
009600     03  LK-APT-FEC-FIN          PIC 9(08).
009700     03  LK-APT-HOR-FIN          PIC 9(06).
009800     03  FILLER                  PIC X(04).
009900
010000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010100 PROCEDURE DIVISION USING LK-COMUNICACION.
010200
010210*     ESTRUCTURA DE LA RUTINA: INICIO RECIBE Y VALIDA EL AREA;
010220*     SI EL DESTINO ES VALIDO SE CORRE EL PROCESO QUE APLICA EL
010230*     CAMBIO; EN CUALQUIER CASO SE DEVUELVE EL AREA POR LINKAGE
010240*     ANTES DE VOLVER AL LLAMADOR (9999-FINAL SIEMPRE CORRE).
010300 MAIN-PROGRAM.
010400
010500     PERFORM 1000-INICIO THRU 1000-INICIO-F
010600
010700     IF RETURN-CODE EQUAL ZEROS
010800        PERFORM 2000-PROCESO THRU 2000-PROCESO-F
010900     END-IF
011000
011100     PERFORM 9999-FINAL THRU 9999-FINAL-F.
011200
011300 MAIN-PROGRAM-F. GOBACK.
011310*     RETURN-CODE DE SALIDA: 00 = CAMBIO APLICADO, 05 = DESTINO
011320*     EN BLANCO RECHAZADO (EL LLAMADOR NO DEBE REGRABAR LA CITA
011330*     EN ESE CASO, AUNQUE 9999-FINAL YA DEVOLVIO EL AREA SIN
011340*     TOCAR).
011400
011500
011600*----  CUERPO INICIO - RECIBE EL AREA POR LINKAGE ----------------
011610*     VUELCA LK-COMUNICACION A LA COPIA DE TRABAJO WS-AREA (Y A
011620*     WS-RECIBIDO PARA RESPALDO) Y DESPUES VALIDA EL DESTINO;
011630*     RETURN-CODE SE DEJA EN CERO ACA PARA QUE QUEDE LIMPIO EN
011640*     CADA LLAMADA, YA QUE LA RUTINA ES CALL SUBORDINADO Y EL
011650*     LLAMADOR NO REINICIALIZA ESTE CAMPO ENTRE UNA LLAMADA Y LA
011660*     SIGUIENTE.
011700 1000-INICIO.
011800
011900     MOVE ZEROS           TO RETURN-CODE
012000     ADD 1 TO WS-CANT-LLAMADAS
012100     MOVE LK-COMUNICACION TO WS-RECIBIDO
012200     MOVE LK-ESTADO-DESTINO TO WS-AREA-ESTADO-DESTINO
012300     MOVE LK-FECHA-CORRIDA  TO WS-AREA-FECHA-CORRIDA
012400     MOVE LK-HORA-CORRIDA   TO WS-AREA-HORA-CORRIDA
012500     MOVE LK-APT-ESTADO     TO WS-AREA-APT-ESTADO
012600     MOVE LK-APT-FEC-FIN    TO WS-AREA-APT-FEC-FIN
012700     MOVE LK-APT-HOR-FIN    TO WS-AREA-APT-HOR-FIN
012800
012900     PERFORM 1100-VALIDAR-DESTINO THRU 1100-VALIDAR-DESTINO-F.
013000
013050*     NOTA: LOS CAMPOS APT-* SE TRAEN TAL CUAL VIENEN (LINEAS
013060*     012500/012600/012700 ARRIBA) PORQUE SI 1100 RECHAZA EL
013070*     DESTINO, 2000-PROCESO NO CORRE Y ESTOS VALORES SON LOS QUE
013080*     9999-FINAL DEVUELVE SIN CAMBIOS AL LLAMADOR.
013100 1000-INICIO-F. EXIT.
013200
013300
013400*------------------------------------------------------------------
013410*     CR-1231: ESTA VALIDACION YA NO RECHAZA EL DESTINO POR NO
013420*     SER COMPLETED/CANCELLED -- CUALQUIER ESTADO DE CITA QUE
013430*     LLEGUE POR LINKAGE (PENDING, IN_PROGRESS, ...) ES UN
013440*     DESTINO LEGITIMO Y DEBE APLICARSE TAL CUAL EN 2000-PROCESO.
013450*     LO UNICO QUE SE SIGUE RECHAZANDO (RETURN-CODE = 05) ES EL
013460*     DESTINO EN BLANCO, QUE INDICA UNA TRANSACCION MAL ARMADA
013470*     POR EL LLAMADOR.
013500 1100-VALIDAR-DESTINO.
013600
013650*     SOLO SE PROBO CONTRA SPACES; NO HACE FALTA TABLA DE
013660*     ESTADOS VALIDOS PORQUE EL VALOR QUE TRAIGA LA TRANSACCION
013670*     SE TRASLADA TAL CUAL EN 2000-PROCESO (ES EL LLAMADOR, NO
013680*     ESTA RUTINA, QUIEN SABE QUE ESTADOS DE CITA EXISTEN).
013700     IF WS-AREA-ESTADO-DESTINO EQUAL SPACES
013800        MOVE 05 TO RETURN-CODE
013900     ELSE
014000        CONTINUE
014100     END-IF.
014200
014300 1100-VALIDAR-DESTINO-F. EXIT.
014500
014600
014700*----  CUERPO PRINCIPAL - APLICA EL CAMBIO DE ESTADO --------------
014710*     REGLA DE NEGOCIO: EL ESTADO DESTINO SE GRABA SIEMPRE, SEA
014720*     CUAL SEA (COMPLETED, CANCELLED O CUALQUIER OTRO VALOR QUE
014730*     EL LLAMADOR HAYA ARMADO EN LA TRANSACCION); SOLO CUANDO EL
014740*     DESTINO ES COMPLETED SE LE SUMA EL EFECTO COLATERAL DE
014750*     ESTAMPAR FECHA/HORA DE FIN CON LA FECHA/HORA DE CORRIDA.
014760*     PARA CANCELLED -O CUALQUIER OTRO DESTINO- NO SE TOCA
014770*     FECHA NI HORA DE FIN, QUEDAN COMO VINIERON POR LINKAGE.
014800 2000-PROCESO.
014900
015000     IF WS-DESTINO-COMPLETADA
015100        MOVE WS-AREA-ESTADO-DESTINO TO WS-AREA-APT-ESTADO
015200        MOVE WS-AREA-FECHA-CORRIDA  TO WS-AREA-APT-FEC-FIN
015210        MOVE WS-AREA-HORA-CORRIDA   TO WS-AREA-APT-HOR-FIN
015220     ELSE
015230*          CANCELLED, PENDING, IN_PROGRESS O CUALQUIER OTRO
015240*          DESTINO RECIBIDO: SE TRASLADA TAL CUAL, SIN TOCAR
015250*          LOS CAMPOS DE FECHA/HORA DE FIN DE LA CITA.
015260        MOVE WS-AREA-ESTADO-DESTINO TO WS-AREA-APT-ESTADO
015400     END-IF.
015500
015700 2000-PROCESO-F. EXIT.
015800
015900
016000*----  CUERPO FINAL - DEVUELVE EL AREA POR LINKAGE ----------------
016010*     CORRE SIEMPRE, AUN CUANDO 1100 HAYA RECHAZADO EL DESTINO
016020*     (RETURN-CODE = 05); EN ESE CASO WS-AREA-APT-* VUELVE TAL
016030*     CUAL ENTRO, SIN MODIFICAR, PARA QUE EL LLAMADOR NO REGRABE
016040*     NADA DISTINTO POR UNA TRANSACCION MAL ARMADA.
016100 9999-FINAL.
016200
016300     MOVE WS-AREA TO LK-COMUNICACION.
016400
016410*     FIN DE LA RUTINA: NO HAY ARCHIVOS ABIERTOS NI RECURSOS A
016420*     LIBERAR, TODO EL TRABAJO FUE SOBRE LAS AREAS DE LINKAGE Y
016430*     WORKING-STORAGE.
016500 9999-FINAL-F. EXIT.
