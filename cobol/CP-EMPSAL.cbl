000100*////////////////////////////////////////////////////////////////
000200*     COPY CPEMPSAL.
000300***************************************************************
000400*        LAYOUT  ARCHIVO MAESTRO DE EMPLEADOS (SALON)          *
000500*        KC02788.ALUSALON.EMPLEADO.MASTER                      *
000600*        LARGO DE REGISTRO = 130 BYTES                         *
000700*        ORDENADO POR EMP-ID ASCENDENTE (CLAVE)                *
000800***************************************************************
000900*  POSICION RELATIVA (001:9)  EMP-ID  (CLAVE)
001000*  POSICION RELATIVA (010:100) EMP-NOMBRE
001100*  POSICION RELATIVA (110:1)  EMP-IND-DISPONIBLE  S=N/S
001200*  POSICION RELATIVA (111:12) EMP-ROL
001300*  POSICION RELATIVA (123:8)  FILLER, RELLENO A 130
001400***************************************************************
001500 01  REG-EMPLEADO.
001600     03  EMP-ID              PIC 9(09)    VALUE ZEROS.
001700     03  EMP-NOMBRE          PIC X(100)   VALUE SPACES.
001800     03  EMP-IND-DISPONIBLE  PIC X(01)    VALUE 'N'.
001900         88  EMP-DISPONIBLE              VALUE 'Y'.
002000         88  EMP-NO-DISPONIBLE           VALUE 'N'.
002100     03  EMP-ROL             PIC X(12)    VALUE SPACES.
002200         88  EMP-ROL-TECNICO              VALUE 'TECHNICIAN  '.
002300         88  EMP-ROL-GERENTE               VALUE 'MANAGER     '.
002400         88  EMP-ROL-ADMIN                 VALUE 'ADMIN       '.
002500         88  EMP-ROL-RECEPCION             VALUE 'FRONT_DESK  '.
002600     03  FILLER              PIC X(08)    VALUE SPACES.
002700*////////////////////////////////////////////////////////////////
