000100*////////////////////////////////////////////////////////////////
000200*     COPY CPRPTSAL.
000300***************************************************************
000400*        LAYOUT  LINEAS DE IMPRESION - QUEUE STATUS REPORT     *
000500*        (SALON) - UNA SOLA RUPTURA DE CONTROL (WAITING)       *
000600***************************************************************
000700*  REG-RPT-TITULO    - ENCABEZADO DE PAGINA (1A LINEA)
000800*  REG-RPT-SUBT      - ENCABEZADO DE COLUMNAS (2A Y 3A LINEA)
000900*  REG-RPT-DETALLE   - UNA POR TURNO EN ESPERA, EN ORDEN DE
001000*                      POSICION (FIFO POR ALTA)
001100*  REG-RPT-TOTALES   - TOTALES DE CONTROL AL PIE DEL REPORTE
001200***************************************************************
001300 01  REG-RPT-TITULO.
001400     03  FILLER              PIC X(13)    VALUE 'QUEUE STATUS '.
001500     03  FILLER              PIC X(16)    VALUE 'REPORT         '.
001600     03  FILLER              PIC X(10)    VALUE 'RUN DATE: '.
001700     03  RTI-FEC-CORRIDA     PIC 99/99/9999 VALUE ZEROS.
001800     03  FILLER              PIC X(11)    VALUE SPACES.
001900*
002000 01  REG-RPT-SUBT.
002100     03  FILLER              PIC X(05)    VALUE 'POS  '.
002200     03  FILLER              PIC X(08)    VALUE 'QUEUE#  '.
002300     03  FILLER              PIC X(10)    VALUE 'CUST-ID   '.
002400     03  FILLER              PIC X(13)    VALUE 'STATUS       '.
002500     03  FILLER              PIC X(08)    VALUE 'EST-WAIT'.
002600     03  FILLER              PIC X(06)    VALUE SPACES.
002700*
002800 01  REG-RPT-DETALLE.
002900     03  RTD-POSICION        PIC ZZ9      VALUE ZEROS.
003000     03  FILLER              PIC X(03)    VALUE SPACES.
003100     03  RTD-NUMERO          PIC Z(04)9   VALUE ZEROS.
003200     03  FILLER              PIC X(02)    VALUE SPACES.
003300     03  RTD-CLI-ID          PIC 9(09)    VALUE ZEROS.
003400     03  FILLER              PIC X(01)    VALUE SPACES.
003500     03  RTD-ESTADO          PIC X(11)    VALUE SPACES.
003600     03  FILLER              PIC X(02)    VALUE SPACES.
003700     03  RTD-ESPERA          PIC Z(04)9   VALUE ZEROS.
003800     03  FILLER              PIC X(03)    VALUE SPACES.
003900*
004000 01  REG-RPT-TOTALES.
004100     03  FILLER              PIC X(16)    VALUE 'TOTAL WAITING:  '.
004200     03  RTT-TOTAL-ESPERA    PIC Z(04)9   VALUE ZEROS.
004300     03  FILLER              PIC X(10)    VALUE SPACES.
004400*
004500 01  REG-RPT-PROMEDIO.
004600     03  FILLER              PIC X(19)    VALUE 'AVERAGE WAIT (MIN):'.
004700     03  FILLER              PIC X(01)    VALUE SPACES.
004800     03  RTT-PROMEDIO-ESPERA PIC Z(04)9   VALUE ZEROS.
004900     03  FILLER              PIC X(06)    VALUE SPACES.
005000*
005100 01  REG-RPT-MAXIMA.
005200     03  FILLER              PIC X(19)    VALUE 'LONGEST WAIT (MIN):'.
005300     03  FILLER              PIC X(01)    VALUE SPACES.
005400     03  RTT-MAXIMA-ESPERA   PIC Z(04)9   VALUE ZEROS.
005500     03  FILLER              PIC X(06)    VALUE SPACES.
005600*////////////////////////////////////////////////////////////////
