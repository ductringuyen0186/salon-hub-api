000100*////////////////////////////////////////////////////////////////
000200*     COPY TBEMPSAL.
000300***************************************************************
000400*        TABLA EN MEMORIA DEL MAESTRO DE EMPLEADOS (SALON)     *
000500*        SUSTITUYE EL ACCESO INDEXADO (ISAM) POR UNA TABLA      *
000600*        OCCURS CARGADA DESDE EL ARCHIVO SECUENCIAL             *
000700*        KC02788.ALUSALON.EMPLEADO.MASTER, EL CUAL VIENE        *
000800*        ORDENADO POR EMP-ID ASCENDENTE; LA TABLA SE BUSCA      *
000900*        CON SEARCH ALL (BINARIA) POR WT-EMP-ID.                *
001000*        VER PGMCISAL PARRAFO 1200-CARGAR-TABLA-EMP-I           *
001100***************************************************************
001200 01  WT-TABLA-EMPLEADOS.
001300     03  WT-EMP-TOPE             PIC 9(04) COMP VALUE 2000.
001400     03  WT-EMP-CARGADOS         PIC 9(04) COMP VALUE ZEROS.
001500     03  FILLER                  PIC X(01) VALUE SPACES.
001600     03  WT-EMP-OCURR OCCURS 2000 TIMES
001700                      ASCENDING KEY IS WT-EMP-ID
001800                      INDEXED BY IX-EMP.
001900         05  WT-EMP-ID           PIC 9(09).
002000         05  WT-EMP-NOMBRE       PIC X(100).
002100         05  WT-EMP-IND-DISPONIBLE PIC X(01).
002200         05  WT-EMP-ROL          PIC X(12).
002300*////////////////////////////////////////////////////////////////
