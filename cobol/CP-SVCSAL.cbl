000100*////////////////////////////////////////////////////////////////
000200*     COPY CPSVCSAL.
000300***************************************************************
000400*        LAYOUT  ARCHIVO MAESTRO DE SERVICIOS (SALON)          *
000500*        KC02788.ALUSALON.SERVICIO.MASTER                      *
000600*        LARGO DE REGISTRO = 120 BYTES                         *
000700*        ORDENADO POR SVC-ID ASCENDENTE (CLAVE)                *
000800***************************************************************
000900*  POSICION RELATIVA (001:9)  SVC-ID  (CLAVE)
001000*  POSICION RELATIVA (010:100) SVC-NOMBRE (UNICO EN EL MAESTRO)
001100*  POSICION RELATIVA (110:4)  SVC-DURACION  (MINUTOS ESTIMADOS)
001200*  POSICION RELATIVA (114:7)  FILLER, RELLENO A 120
001300***************************************************************
001400 01  REG-SERVICIO.
001500     03  SVC-ID              PIC 9(09)    VALUE ZEROS.
001600     03  SVC-NOMBRE          PIC X(100)   VALUE SPACES.
001700     03  SVC-DURACION        PIC 9(04)    VALUE ZEROS.
001800     03  FILLER              PIC X(07)    VALUE SPACES.
001900*////////////////////////////////////////////////////////////////
