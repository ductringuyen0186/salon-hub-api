000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMINSAL.
000120*     NOMENCLATURA: "IN" DE INGRESO (CHECK-IN), "SAL" DE SALON.
000130*     COMPARTE EL PREFIJO "SAL" CON PGMTUSAL, PGMCISAL Y PGMESSAL
000140*     (LOS OTROS TRES BATCH DE ESTE MISMO SISTEMA DE RECEPCION).
000150 AUTHOR. J. M. GUTIERREZ.
000160 INSTALLATION. CENTRO DE COMPUTOS - ALUSALON.
000170 DATE-WRITTEN. 14 MARZO 1991.
000180 DATE-COMPILED. 09 SEPTIEMBRE 2005.
000190 SECURITY. USO INTERNO ALUSALON - NO DISTRIBUIR FUERA DEL AREA
000200     DE SISTEMAS.
000210*     EL FUENTE Y LOS LISTADOS DE CORRIDA QUEDAN EN EL AREA DE
000220*     SISTEMAS; LOS ARCHIVOS DE SALIDA (MAESTROS Y RESULTADO)
000230*     CONTIENEN DATOS DE CLIENTES (TELEFONO, EMAIL) Y SE MANEJAN
000240*     CON EL MISMO CUIDADO QUE CUALQUIER OTRO MAESTRO DE SALON.
000250******************************************************************
000260*                                                                *
000270*  PROGRAMA: PGMINSAL                                            *
000280*  SISTEMA : RECEPCION DE SALON (ALUSALON)                       *
000290*  DESCRIPCION:                                                  *
000300*    PROCESA LAS TRANSACCIONES DE INGRESO (CHECK-IN) DEL DIA,    *
000310*    BUSCA O ALTA EL CLIENTE EN EL MAESTRO, Y DA DE ALTA EL      *
000320*    TURNO CORRESPONDIENTE EN EL MAESTRO DE TURNOS, DEJANDO UN   *
000330*    REGISTRO DE RESULTADO POR CADA TRANSACCION PROCESADA.       *
000340*                                                                *
000350*  ENTRADA:                                                      *
000360*    TXN-INGRESO (DDTXICKI) - UNA TRANSACCION POR CHECK-IN,      *
000370*    CLIENTE EXISTENTE (IDENTIFICADO POR TELEFONO Y/O EMAIL) O   *
000380*    INVITADO NUEVO (NOMBRE Y TELEFONO OBLIGATORIOS).            *
000390*                                                                *
000400*  SALIDA:                                                       *
000410*    MAE-CLI-NUEVO Y MAE-TUR-NUEVO (MAESTROS ACTUALIZADOS),      *
000420*    RES-INGRESO (UN REGISTRO DE RESULTADO ACEPTADO/RECHAZADO    *
000430*    POR CADA TRANSACCION, PARA LA PANTALLA QUE LA ORIGINO).     *
000440*                                                                *
000450*  ESTE PROGRAMA NO TOCA EL ESTADO DE CITAS (PGMESSAL) NI         *
000460*  RENUMERA TURNOS YA EXISTENTES (PGMTUSAL); SOLO AGREGA.        *
000470*                                                                *
000480******************************************************************
000490*                    H I S T O R I A L   D E   C A M B I O S     *
000500******************************************************************
000510* ESTE PROGRAMA FORMA PAREJA CON PGMCISAL (PANTALLA DE CITAS) Y
000520* PGMTUSAL (RESECUENCIA DE TURNOS): LOS TRES COMPARTEN EL MISMO
000530* MAESTRO DE CLIENTES Y EL MISMO MAESTRO DE TURNOS, CADA UNO
000540* DESDE SU PROPIO LOTE DE TRANSACCIONES.
000550* 14/03/1991 JMG  ALTA INICIAL DEL PROGRAMA - INGRESO DE CLIENTES
000560* 02/07/1992 JMG  CR-0452 CONTROL DE TELEFONO DUPLICADO EN ALTA
000570*                 DE INVITADO
000580* 19/11/1993 RTV  CR-0601 SE AGREGA ALTA AUTOMATICA DE TURNO AL
000590*                 FINALIZAR EL INGRESO
000600* 05/05/1995 RTV  CR-0733 VALIDACION DE NOMBRE Y TELEFONO
000610*                 OBLIGATORIOS EN INGRESO DE INVITADO
000620* 23/08/1996 LAS  CR-0810 SE AGREGA EMAIL COMO CLAVE SECUNDARIA
000630*                 DE BUSQUEDA DE CLIENTE EXISTENTE
000640* 11/02/1998 LAS  CR-0902 AJUSTE DE TEXTO DEL MENSAJE DE RECHAZO
000650*                 POR TELEFONO DUPLICADO
000660* 02/06/1998 LAS  CR-0930 RELEVAMIENTO PREVIO AL AJUSTE Y2K DE
000670*                 TODOS LOS BATCH DE SALON; SIN CAMBIO DE CODIGO
000680*                 EN ESTA ENTRADA, SOLO RELEVAMIENTO
000690* 30/09/1999 MPC  CR-1014 ** AJUSTE Y2K ** EL SIGLO DE LA FECHA
000700*                 DE ALTA SE CALCULA POR VENTANA (AAAA=19 SI
000710*                 AA>=50, AAAA=20 SI AA<50) EN LUGAR DE FIJO 19
000720* 14/01/2000 MPC  CR-1015 VERIFICACION POST-Y2K EN CORRIDA DE
000730*                 PRUEBA DE FIN DE ANIO - SIN NOVEDAD
000740* 27/06/2001 DHR  CR-1102 SE CAMBIA EL MAESTRO DE TURNOS A
000750*                 ESQUEMA VIEJO/NUEVO POR CORRIDA (NO HAY ISAM)
000760* 15/03/2003 DHR  CR-1178 EL NUMERO DE TURNO DIARIO TOMA EL
000770*                 MAXIMO POR FECHA DE ALTA, NO POR CORRIDA
000780* 02/12/2004 DHR  CR-1205 SE AGREGA EL SWITCH UPSI-0 DE
000790*                 PRUEBA/PRODUCCION EN CONFIGURATION SECTION,
000800*                 IGUAL QUE EN EL RESTO DE LOS BATCH DE SALON
000810* 09/09/2005 GCO  CR-1240 SE UNIFICA EL MENSAJE DE CLIENTE NO
000820*                 ENCONTRADO CON EL USADO EN PGMCISAL
000830* 18/04/2012 NRB  CR-2104 LA BUSQUEDA DE CLIENTE EXISTENTE EN
000840*                 2110-BUSCAR-CLIENTE-I COMPARABA TELEFONO *Y*
000850*                 EMAIL EN LUGAR DE TELEFONO *O* EMAIL; SE
000860*                 CORRIGE EL AND POR OR (AFECTABA TAMBIEN EL
000870*                 CONTROL DE DUPLICADO DE INVITADO)
000880******************************************************************
000890*                REGLAS DE NEGOCIO QUE CUBRE ESTE PROGRAMA          *
000900*     (NUMERACION ALINEADA CON EL RESTO DE LOS BATCH DE SALON,     *
000910*     NO TODAS LAS REGLAS DEL SISTEMA CORRESPONDEN A PGMINSAL)     *
000920*                                                                  *
000930* REGLA 1 - CHECK-IN DE CLIENTE EXISTENTE: SE BUSCA POR TELEFONO    *
000940*           O POR EMAIL (NO LAS DOS A LA VEZ); SI NO SE ENCUENTRA  *
000950*           SE RECHAZA LA TRANSACCION (2100-, 2110-).               *
000960* REGLA 3 - CHECK-IN DE INVITADO: NOMBRE Y TELEFONO OBLIGATORIOS,   *
000970*           SE RECHAZA SI YA EXISTE UN CLIENTE CON ESE TELEFONO     *
000980*           (2200-, 2210-, 2110-).                                  *
000990* REGLA 4 - ESPERA ESTIMADA: 15 MINUTOS SI NO HAY NADIE ESPERANDO,  *
001000*           30 MINUTOS POR CADA UNO QUE YA ESTA ESPERANDO (2300-).  *
001010* REGLA 5 - POSICION EN LA COLA: CANTIDAD QUE YA ESPERABA MAS UNO   *
001020*           (2300-).                                                *
001030* REGLA 6 - RESECUENCIA DE NUMERO DIARIO DE TURNO: A CARGO DE       *
001040*           PGMTUSAL, NO DE ESTE PROGRAMA.                         *
001050* REGLA 7 - TRAZABILIDAD DEL TURNO: FECHA/HORA DE ALTA Y DE         *
001060*           MODIFICACION IGUALES AL CREARSE (2300-).                *
001070* REGLA 8 - TRAZABILIDAD DE LA TRANSACCION: UN REGISTRO DE          *
001080*           RESULTADO POR CADA TRANSACCION LEIDA, SIN EXCEPCION    *
001090*           (2400-).                                                *
001100******************************************************************
001110*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001120 ENVIRONMENT DIVISION.
001130 CONFIGURATION SECTION.
001140*     NO SE USA SOURCE-COMPUTER NI OBJECT-COMPUTER PORQUE ESTE
001150*     PROGRAMA, COMO EL RESTO DE LOS BATCH DE SALON, CORRE EN EL
001160*     UNICO MAINFRAME DEL AREA DE SISTEMAS; NO HACE FALTA
001170*     PARAMETRIZAR ESO.
001180
001190*     UPSI-0 ES EL MISMO SWITCH DE PRUEBA/PRODUCCION QUE SE USA
001200*     EN TODOS LOS BATCH DE ALUSALON; HOY NO LO CONSULTA NINGUN
001210*     PARRAFO DE ESTE PROGRAMA, PERO SE DEJA DECLARADO PARA QUE
001220*     OPERACIONES PUEDA ENCENDERLO EN EL JCL SIN TOCAR EL FUENTE
001230*     SI EL DIA DE MANANA SE NECESITA UN MODO DE PRUEBA.
001240 SPECIAL-NAMES.
001250     UPSI-0 ON  STATUS IS SW-MODO-PRUEBA
001260            OFF STATUS IS SW-MODO-PRODUCCION.
001270
001280 INPUT-OUTPUT SECTION.
001290 FILE-CONTROL.
001300
001310*     TRANSACCION DE INGRESO DEL DIA, ARMADA POR EL PROCESO
001320*     ANTERIOR (FUERA DE ALCANCE DE ESTE PROGRAMA); ES EL UNICO
001330*     ARCHIVO DE ENTRADA DE ESTA CORRIDA.
001340     SELECT TXN-INGRESO    ASSIGN DDTXICKI
001350            ORGANIZATION IS LINE SEQUENTIAL
001360            FILE STATUS IS FS-TXI.
001370
001380*     MAESTRO DE CLIENTES DE LA CORRIDA ANTERIOR: SE LEE UNA SOLA
001390*     VEZ PARA CARGAR LA TABLA WT-CLI-OCURR EN MEMORIA (1100-).
001400     SELECT MAE-CLI-VIEJO  ASSIGN DDCLIVJA
001410            FILE STATUS IS FS-CLV.
001420
001430*     MAESTRO DE CLIENTES DE SALIDA: SE REGRABA COMPLETO AL FINAL
001440*     (9100-) CON LA TABLA ACTUALIZADA (CLIENTES VIEJOS MAS LOS
001450*     INVITADOS DADOS DE ALTA EN ESTA CORRIDA).
001460     SELECT MAE-CLI-NUEVO  ASSIGN DDCLINVA
001470            FILE STATUS IS FS-CLN.
001480
001490*     MAESTRO DE TURNOS DE LA CORRIDA ANTERIOR: SE PASA REGISTRO
001500*     A REGISTRO AL MAESTRO NUEVO (1200-/1220-) ANTES DE AGREGAR
001510*     LOS TURNOS QUE SE DEN DE ALTA HOY.
001520     SELECT MAE-TUR-VIEJO  ASSIGN DDTURVJA
001530            FILE STATUS IS FS-TUV.
001540
001550*     MAESTRO DE TURNOS DE SALIDA: RECIBE LA COPIA DEL VIEJO MAS
001560*     LOS TURNOS NUEVOS DADOS DE ALTA POR ESTA CORRIDA (2300-).
001570     SELECT MAE-TUR-NUEVO  ASSIGN DDTURNVA
001580            FILE STATUS IS FS-TUN.
001590
001600*     UN REGISTRO DE RESULTADO POR CADA TRANSACCION DE INGRESO
001610*     PROCESADA (ACEPTADA O RECHAZADA), PARA QUE LA PANTALLA O
001620*     INTERFASE QUE GENERO LA TRANSACCION SEPA QUE PASO.
001630     SELECT RES-INGRESO    ASSIGN DDRESCKI
001640            ORGANIZATION IS LINE SEQUENTIAL
001650            FILE STATUS IS FS-RSI.
001660
001670*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001680 DATA DIVISION.
001690*==================================================================*
001700*     RESUMEN DE LARGOS DE REGISTRO DE ESTA CORRIDA (PARA QUIEN     *
001710*     TENGA QUE REVISAR EL JCL O LOS DCB DE LOS ARCHIVOS):          *
001720*       TXN-INGRESO   - VARIABLE (LINE SEQUENTIAL, COPY CPTXISAL)   *
001730*       MAE-CLI-VIEJO - 750 BYTES FIJOS (COPY CPCLISAL)             *
001740*       MAE-CLI-NUEVO - 750 BYTES FIJOS (MISMO LAYOUT QUE EL VIEJO) *
001750*       MAE-TUR-VIEJO - 600 BYTES FIJOS (COPY CPTURSAL)             *
001760*       MAE-TUR-NUEVO - 600 BYTES FIJOS (MISMO LAYOUT QUE EL VIEJO) *
001770*       RES-INGRESO   - VARIABLE (LINE SEQUENTIAL, COPY CPRESSAL)   *
001780*     LOS DOS MAESTROS SE DIMENSIONARON EN SU MOMENTO CON HOLGURA   *
001790*     PARA FUTUROS CAMPOS, DE AHI QUE EL FILLER DE CADA COPYBOOK    *
001800*     SEA BASTANTE MAS GRANDE QUE LOS CAMPOS HOY EN USO.            *
001810*==================================================================*
001820 FILE SECTION.
001830
001840*     LAYOUT DE LA TRANSACCION DE INGRESO, COMPARTIDO CON EL
001850*     PROCESO QUE LA ARMA (VER COPY CPTXISAL).
001860*     BLOCK CONTAINS 0 DEJA QUE EL SISTEMA OPERATIVO ELIJA EL
001870*     BLOQUEO FISICO DEL ARCHIVO SECUENCIAL; ES EL CRITERIO QUE
001880*     SE USA EN TODA ESTA FILE SECTION, COMO EN EL RESTO DEL
001890*     SISTEMA DE SALON.
001900*
001910*     TXN-INGRESO Y RES-INGRESO (MAS ABAJO) SON LINE SEQUENTIAL
001920*     PORQUE LOS ARMA/CONSUME LA INTERFASE QUE DIALOGA CON LA
001930*     PANTALLA DE RECEPCION, QUE TRABAJA MEJOR CON TEXTO LINEAL;
001940*     LOS CUATRO MAESTROS EN CAMBIO SON RECORD SEQUENTIAL DE
001950*     LARGO FIJO, COMO EL RESTO DE LOS MAESTROS DEL SISTEMA.
001960 FD  TXN-INGRESO
001970     BLOCK CONTAINS 0 RECORDS
001980     RECORDING MODE IS F.
001990 COPY CPTXISAL.
002000
002010*     REGISTRO CRUDO DEL MAESTRO VIEJO; SE LEE INTO REG-CLIENTE
002020*     (COPY CPCLISAL, MAS ABAJO) PARA TRABAJAR CON LOS CAMPOS.
002030*     EL PIC X(750) DE ESTA 01 ES SOLO EL "CASCARON" DE LECTURA;
002040*     NINGUN PARRAFO TOCA CAMPOS DE REG-CLI-VIEJO DIRECTAMENTE.
002050 FD  MAE-CLI-VIEJO
002060     BLOCK CONTAINS 0 RECORDS
002070     RECORDING MODE IS F.
002080 01  REG-CLI-VIEJO         PIC X(750).
002090
002100*     REGISTRO CRUDO DEL MAESTRO NUEVO; SE ESCRIBE FROM REG-
002110*     CLIENTE EN 9110-ESCRIBIR-CLI-NUEVO-I.
002120*     EL ANCHO (750) TIENE QUE COINCIDIR CON EL DE REG-CLI-VIEJO
002130*     Y CON EL DE REG-CLIENTE (COPY CPCLISAL) PORQUE SON EL MISMO
002140*     LAYOUT DE MAESTRO EN DOS MOMENTOS DE LA CORRIDA.
002150 FD  MAE-CLI-NUEVO
002160     BLOCK CONTAINS 0 RECORDS
002170     RECORDING MODE IS F.
002180 01  REG-CLI-NUEVO         PIC X(750).
002190
002200*     REGISTRO CRUDO DEL MAESTRO DE TURNOS VIEJO; SE LEE INTO
002210*     REG-TURNO (COPY CPTURSAL, MAS ABAJO).
002220 FD  MAE-TUR-VIEJO
002230     BLOCK CONTAINS 0 RECORDS
002240     RECORDING MODE IS F.
002250 01  REG-TUR-VIEJO         PIC X(600).
002260
002270*     REGISTRO CRUDO DEL MAESTRO DE TURNOS NUEVO; RECIBE TANTO
002280*     LA COPIA DEL VIEJO (1220-) COMO LOS TURNOS NUEVOS (2300-).
002290*     AMBOS MAESTROS DE TURNOS (VIEJO Y NUEVO) QUEDAN ABIERTOS
002300*     SIMULTANEAMENTE DURANTE TODA LA CORRIDA (ESQUEMA CR-1102).
002310 FD  MAE-TUR-NUEVO
002320     BLOCK CONTAINS 0 RECORDS
002330     RECORDING MODE IS F.
002340 01  REG-TUR-NUEVO         PIC X(600).
002350
002360*     LAYOUT DEL RESULTADO DE INGRESO (COPY CPRESSAL); ESTA FD
002370*     TAMBIEN LE PRESTA EL AREA A REG-RESULT-CITA, QUE USA SOLO
002380*     PGMCISAL PARA SU PROPIO ARCHIVO DE RESULTADO DE CITAS.
002390*     COMPARTIR LA FD ES UN AHORRO DE COPYBOOK DEL EQUIPO, NO UN
002400*     ACCIDENTE: LOS DOS RESULTADOS SON DEL MISMO LARGO DE
002410*     REGISTRO Y NUNCA SE USAN EN LA MISMA CORRIDA.
002420 FD  RES-INGRESO
002430     BLOCK CONTAINS 0 RECORDS
002440     RECORDING MODE IS F.
002450 COPY CPRESSAL.
002460
002470 WORKING-STORAGE SECTION.
002480*=======================*
002490
002500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
002510
002520*---- FILE STATUS -----------------------------------------------
002530*     SOLO SE DEFINEN LOS 88 DE LOS ARCHIVOS QUE SE LEEN (OK/FIN);
002540*     LOS DE SALIDA (FS-CLN, FS-TUN, FS-RSI) SE CHEQUEAN CONTRA
002550*     '00' DIRECTAMENTE EN EL OPEN, NO HACE FALTA 88 PARA ESO.
002560 77  FS-TXI                     PIC XX      VALUE SPACES.
002570     88  FS-TXI-OK                         VALUE '00'.
002580     88  FS-TXI-FIN                        VALUE '10'.
002590
002600 77  FS-CLV                     PIC XX      VALUE SPACES.
002610     88  FS-CLV-OK                         VALUE '00'.
002620     88  FS-CLV-FIN                        VALUE '10'.
002630
002640*     FS-CLN (MAESTRO DE CLIENTES NUEVO) ES SOLO DE SALIDA: SE
002650*     CHEQUEA CONTRA '00' DIRECTAMENTE EN 9100-VOLCAR-CLIENTES-I,
002660*     NO NECESITA 88 PROPIO.
002670 77  FS-CLN                     PIC XX      VALUE SPACES.
002680*     FS-TUV SI NECESITA 88 PORQUE EL MAESTRO DE TURNOS VIEJO SE
002690*     LEE REGISTRO POR REGISTRO EN 1210- HASTA FIN DE ARCHIVO.
002700 77  FS-TUV                     PIC XX      VALUE SPACES.
002710     88  FS-TUV-OK                         VALUE '00'.
002720     88  FS-TUV-FIN                        VALUE '10'.
002730
002740*     FS-TUN (MAESTRO DE TURNOS NUEVO) Y FS-RSI (RESULTADO) SON DE
002750*     SALIDA, MISMO CRITERIO QUE FS-CLN.
002760 77  FS-TUN                     PIC XX      VALUE SPACES.
002770 77  FS-RSI                     PIC XX      VALUE SPACES.
002780
002790*---- CONTADORES (COMP PARA EFICIENCIA DE INDICE/ACUMULADOR) ----
002800*     TOTALES QUE SE IMPRIMEN AL FINAL EN 9300-MOSTRAR-TOTALES-I;
002810*     NO SE GRABAN EN NINGUN ARCHIVO, SON SOLO PARA EL LISTADO DE
002820*     CONSOLA DE LA CORRIDA.
002830 77  WS-CANT-TXN-LEIDAS          PIC 9(05) COMP VALUE ZEROS.
002840 77  WS-CANT-INVITADOS-OK        PIC 9(05) COMP VALUE ZEROS.
002850 77  WS-CANT-EXISTENTES-OK       PIC 9(05) COMP VALUE ZEROS.
002860 77  WS-CANT-RECHAZADAS          PIC 9(05) COMP VALUE ZEROS.
002870 77  WS-CANT-TURNOS-ALTA         PIC 9(05) COMP VALUE ZEROS.
002880*     PROXIMO CLI-ID A ASIGNAR A UN INVITADO NUEVO; SE CALCULA EN
002890*     1120- COMO EL MAYOR CLI-ID CARGADO MAS 1, Y SE VA
002900*     INCREMENTANDO A MEDIDA QUE SE DAN DE ALTA INVITADOS (2220-).
002910 77  WS-PROX-CLI-ID              PIC 9(09) COMP VALUE ZEROS.
002920*     WS-MAX-Q-NUMERO-HOY ES EL MAYOR Q-NUMERO YA ASIGNADO EN EL
002930*     DIA DE LA CORRIDA (SE USA PARA NUMERAR LOS TURNOS NUEVOS EN
002940*     SECUENCIA); WS-MAX-Q-ID ES EL MAYOR Q-ID DE TODO EL MAESTRO
002950*     VIEJO, PORQUE Q-ID ES CLAVE UNICA DE TODOS LOS TIEMPOS, NO
002960*     SOLO DEL DIA.
002970 77  WS-MAX-Q-NUMERO-HOY         PIC 9(05) COMP VALUE ZEROS.
002980 77  WS-MAX-Q-ID                 PIC 9(09) COMP VALUE ZEROS.
002990*     CANTIDAD DE TURNOS EN ESPERA ANTES DE AGREGAR EL QUE SE ESTA
003000*     PROCESANDO; SE USA PARA LA ESPERA ESTIMADA Y LA POSICION
003010*     (2300-, REGLAS 4/5).
003020 77  WS-CONTEO-ESPERA            PIC 9(05) COMP VALUE ZEROS.
003030*     IX-BUSQ GUARDA EL SUBINDICE DE LA TABLA DONDE SE ENCONTRO EL
003040*     CLIENTE EN 2110-; LO USAN LUEGO 2100-/2300- PARA LEER EL
003050*     CLI-ID ENCONTRADO SIN VOLVER A BUSCAR.
003060 77  IX-BUSQ                     PIC 9(05) COMP VALUE ZEROS.
003070
003080*---- FECHA Y HORA DE CORRIDA ------------------------------------
003090*     WS-FECHA-AAMMDD/WS-HORA-HHMMSSCC SON EL FORMATO QUE DEVUELVE
003100*     ACCEPT ... FROM DATE/TIME; SE RECODIFICAN A WS-FECHA-CORRIDA
003110*     (CCYYMMDD) Y WS-HORA-CORRIDA (HHMMSS) PARA QUE COINCIDAN CON
003120*     EL FORMATO DE LOS CAMPOS DE FECHA DE LOS MAESTROS.
003130 77  WS-FECHA-AAMMDD             PIC 9(06) VALUE ZEROS.
003140 77  WS-HORA-HHMMSSCC            PIC 9(08) VALUE ZEROS.
003150
003160 01  WS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROS.
003170*     LA REDEFINES DA ACCESO POR PARTES (SIGLO/ANIO/MES/DIA) AL
003180*     MISMO CAMPO QUE SE ARMA EN 1000-INICIO-I; SE USA SOLO PARA
003190*     ARMAR EL VALOR, NUNCA PARA COMPARAR (LAS COMPARACIONES DE
003200*     FECHA EN ESTE PROGRAMA SON SIEMPRE SOBRE EL CAMPO COMPLETO).
003210 01  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
003220     03  WF-SIGLO                PIC 99.
003230     03  WF-ANIO                 PIC 99.
003240     03  WF-MES                  PIC 99.
003250     03  WF-DIA                  PIC 99.
003260
003270*     MISMA IDEA QUE LA REDEFINES DE ARRIBA, AHORA PARA LA HORA;
003280*     TAMPOCO SE USA PARA COMPARAR, SOLO PARA ARMAR EL VALOR.
003290 01  WS-HORA-CORRIDA             PIC 9(06) VALUE ZEROS.
003300 01  WS-HORA-CORRIDA-R REDEFINES WS-HORA-CORRIDA.
003310     03  WH-HORAS                PIC 99.
003320     03  WH-MINUTOS              PIC 99.
003330     03  WH-SEGUNDOS             PIC 99.
003340
003350*---- AREA DE BUSQUEDA DE TELEFONO (CLAVE DE INGRESO) -----------
003360*     WT-COD-AREA/WT-RESTO-NUMERO QUEDAN DISPONIBLES POR SI ALGUN
003370*     DIA SE NECESITA VALIDAR O NORMALIZAR EL CODIGO DE AREA; HOY
003380*     LA BUSQUEDA (2110-) COMPARA EL CAMPO COMPLETO, NO POR PARTES.
003390 01  WS-TEL-BUSQUEDA             PIC X(20) VALUE SPACES.
003400 01  WS-TEL-BUSQUEDA-R REDEFINES WS-TEL-BUSQUEDA.
003410     03  WT-COD-AREA             PIC X(03).
003420     03  WT-RESTO-NUMERO         PIC X(17).
003430
003440*     WS-EMAIL-BUSQUEDA LLEVA EL EMAIL A BUSCAR, O EL TELEFONO
003450*     CUANDO LA TRANSACCION NO TRAE EMAIL (REGLA 1 DE 2100-); NO
003460*     ES UN MIRROR DE TXI-EMAIL, ES EL ARGUMENTO DE BUSQUEDA YA
003470*     RESUELTO.
003480 77  WS-EMAIL-BUSQUEDA           PIC X(100) VALUE SPACES.
003490 77  WS-REG-VALIDO               PIC X(02)  VALUE 'SI'.
003500 77  WS-IND-ENCONTRADO           PIC X(02)  VALUE 'NO'.
003510
003520*//// COPY DEL LAYOUT DE CLIENTE (MIRROR DE WS DEL MAESTRO) /////
003530*     REG-CLIENTE ES EL AREA DE TRABAJO CON LOS CAMPOS YA PARTIDOS
003540*     (CLI-ID, CLI-NOMBRE, CLI-TEL, CLI-EMAIL, CLI-IND-INVITADO,
003550*     CLI-NOTA, CLI-FEC-ALTA, CLI-HOR-ALTA); LOS REGISTROS CRUDOS
003560*     DE LA FD (REG-CLI-VIEJO/REG-CLI-NUEVO) SE LEEN/ESCRIBEN
003570*     SIEMPRE A TRAVES DE ESTE AREA, NUNCA CAMPO POR CAMPO DIRECTO
003580 COPY CPCLISAL.
003590*///////////////////////////////////////////////////////////////
003600*//// COPY DEL LAYOUT DE TURNO (MIRROR DE WS DEL MAESTRO) ///////
003610*     REG-TURNO TRAE Q-ID, Q-NUMERO, Q-CLI-ID, EL 88 DE ESTADO
003620*     (Q-EN-ESPERA, USADO EN 2300-), LA ESPERA ESTIMADA, LA
003630*     POSICION, Y LAS FECHAS/HORAS DE ALTA Y MODIFICACION.
003640 COPY CPTURSAL.
003650*///////////////////////////////////////////////////////////////
003660*//// COPY DE LA TABLA DE CLIENTES EN MEMORIA ///////////////////
003670*//// (EL MAESTRO COMPLETO SE CARGA UNA VEZ EN 1100- Y SE        /
003680*//// CONSULTA/ACTUALIZA EN MEMORIA DURANTE TODA LA CORRIDA) ////
003690*     EL TAMANO DE LA TABLA (VER OCCURS EN CPTBCLISAL) SE FIJO EN
003700*     SU MOMENTO PENSANDO EN LA CANTIDAD DE CLIENTES DE UN SOLO
003710*     LOCAL; SI ALUSALON ABRE UNA SEGUNDA SUCURSAL CON SU PROPIO
003720*     MAESTRO, ESTE PROGRAMA SEGURAMENTE TENGA QUE REVISAR ESE
003730*     LIMITE (VER TAMBIEN LA NOTA DE NRB MAS ABAJO, ANTES DE
003740*     MAIN-PROGRAM-I).
003750 COPY TBCLISAL.
003760*///////////////////////////////////////////////////////////////
003770
003780 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
003790
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003810 PROCEDURE DIVISION.
003820
003830*     ESTRUCTURA CLASICA DE UNA CORRIDA BATCH: INICIO ABRE Y
003840*     CARGA TODO LO NECESARIO EN MEMORIA Y LEE LA PRIMERA
003850*     TRANSACCION; EL CUERPO SE REPITE UNA VEZ POR TRANSACCION
003860*     HASTA FIN DE ARCHIVO; EL FINAL VUELCA LA TABLA DE CLIENTES
003870*     ACTUALIZADA, CIERRA LO QUE QUEDO ABIERTO Y MUESTRA LOS
003880*     TOTALES DE CONTROL.
003890*
003900*     NOTA PARA QUIEN MANTENGA ESTO DE ACA EN ADELANTE (DEJADA
003910*     POR GCO LUEGO DE LA CR-1240, AMPLIADA POR NRB CON LA
003920*     CR-2104): LA CLAVE DE ESTE PROGRAMA ES QUE EL MAESTRO DE
003930*     CLIENTES SE MANEJA TODO EN MEMORIA (TABLA WT-CLI-OCURR,
003940*     COPY TBCLISAL) DURANTE TODA LA CORRIDA, Y SOLO SE REGRABA
003950*     AL MAESTRO NUEVO AL FINAL (9100-). ESO QUIERE DECIR QUE SI
003960*     ESTE PROGRAMA SE CAE A MITAD DE CORRIDA, EL MAESTRO DE
003970*     CLIENTES VIEJO QUEDA INTACTO (SE PIERDEN LAS ALTAS DE
003980*     INVITADO DE ESA CORRIDA, PERO NO SE CORROMPE NADA) --
003990*     ES UN DISEÑO DELIBERADO PARA NO TENER QUE HACER CHECKPOINT/
004000*     RESTART EN UN LOTE QUE EN LA PRACTICA SIEMPRE TERMINA EN
004010*     SEGUNDOS. EL MAESTRO DE TURNOS, EN CAMBIO, SE VA ESCRIBIENDO
004020*     TURNO POR TURNO A MEDIDA QUE SE PROCESA CADA TRANSACCION
004030*     (2300-), ASI QUE UNA CAIDA A MITAD DE CORRIDA PUEDE DEJAR
004040*     TURNOS YA GRABADOS PARA TRANSACCIONES CUYO REGISTRO DE
004050*     RESULTADO TODAVIA NO SE ESCRIBIO; ESTO SE ACEPTA PORQUE EL
004060*     REPROCESO DEL LOTE PARTE SIEMPRE DE UN MAESTRO NUEVO QUE
004070*     PASA A SER EL VIEJO DE LA PROXIMA CORRIDA, NUNCA SE REPITE
004080*     LA MISMA TRANSACCION DOS VECES.
004090 MAIN-PROGRAM-I.
004100
004110     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
004120     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
004130                            UNTIL FS-TXI-FIN
004140     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
004150*     EL PERFORM...UNTIL SE REPITE MIENTRAS FS-TXI-FIN SEA FALSO;
004160*     ESE INDICADOR LO PONE EN TRUE TANTO LA LECTURA DE FIN DE
004170*     ARCHIVO NORMAL DE 2010-LEER-TXN-I COMO CUALQUIER ERROR DE
004180*     OPEN DETECTADO EN 1000-INICIO-I, ASI QUE EL MISMO SWITCH
004190*     SIRVE PARA TERMINAR LA CORRIDA POR LAS DOS VIAS.
004200
004210 MAIN-PROGRAM-F. GOBACK.
004220
004230
004240*----  CUERPO INICIO - APERTURA Y CARGA DE TABLAS ---------------
004250 1000-INICIO-I.
004260
004270*     SE ABRE PRIMERO LA TRANSACCION DE ENTRADA Y EL RESULTADO DE
004280*     SALIDA; LOS MAESTROS DE CLIENTES Y TURNOS LOS ABRE CADA UNA
004290*     DE LAS RUTINAS DE CARGA (1100-/1200-), PORQUE CADA UNA
004300*     MANEJA SU PROPIO PAR VIEJO/NUEVO.
004310     OPEN INPUT  TXN-INGRESO
004320*          SI NO ABRE LA TRANSACCION DE ENTRADA NO HAY NADA QUE
004330*          PROCESAR; SE FUERZA FS-TXI-FIN PARA QUE EL PERFORM
004340*          UNTIL DE MAIN-PROGRAM NO ENTRE NI UNA VEZ AL CUERPO.
004350     IF FS-TXI IS NOT EQUAL '00'
004360        DISPLAY '* ERROR EN OPEN TXN-INGRESO = ' FS-TXI
004370        MOVE 9999 TO RETURN-CODE
004380        SET  FS-TXI-FIN TO TRUE
004390     END-IF
004400
004410     OPEN OUTPUT RES-INGRESO
004420*          MISMO CRITERIO: SIN ARCHIVO DE RESULTADO NO TIENE
004430*          SENTIDO SEGUIR, AUNQUE LA TRANSACCION SE HAYA PODIDO
004440*          ABRIR BIEN.
004450     IF FS-RSI IS NOT EQUAL '00'
004460        DISPLAY '* ERROR EN OPEN RES-INGRESO = ' FS-RSI
004470        MOVE 9999 TO RETURN-CODE
004480        SET  FS-TXI-FIN TO TRUE
004490     END-IF
004500
004510*     CR-1014 (Y2K): LA FECHA DE CORRIDA SE ARMA POR VENTANA DE
004520*     SIGLO EN VEZ DE ASUMIR SIGLO 19 FIJO (VER MAS ABAJO); LA
004530*     HORA NO TIENE PROBLEMA DE SIGLO, SOLO SE PARTE EN HH/MM/SS.
004540     ACCEPT WS-FECHA-AAMMDD  FROM DATE
004550     ACCEPT WS-HORA-HHMMSSCC FROM TIME
004560
004570     MOVE WS-FECHA-AAMMDD(3:2) TO WF-MES
004580     MOVE WS-FECHA-AAMMDD(5:2) TO WF-DIA
004590     MOVE WS-FECHA-AAMMDD(1:2) TO WF-ANIO
004600*          VENTANA DE SIGLO CR-1014: AAAA = 20 SI AA < 50,
004610*          AAAA = 19 EN CASO CONTRARIO (VALIDO HASTA EL 2049).
004620     IF WF-ANIO < 50
004630        MOVE 20 TO WF-SIGLO
004640     ELSE
004650        MOVE 19 TO WF-SIGLO
004660     END-IF
004670
004680     MOVE WS-HORA-HHMMSSCC(1:2) TO WH-HORAS
004690     MOVE WS-HORA-HHMMSSCC(3:2) TO WH-MINUTOS
004700     MOVE WS-HORA-HHMMSSCC(5:2) TO WH-SEGUNDOS
004710
004720*     CARGA EN MEMORIA DE AMBOS MAESTROS ANTES DE PROCESAR LA
004730*     PRIMERA TRANSACCION; SIN ESTO NINGUNA BUSQUEDA (2110-) NI
004740*     NUMERACION DE TURNO (2300-) TENDRIA DATOS PARA TRABAJAR.
004750     PERFORM 1100-CARGAR-CLIENTES-I THRU 1100-CARGAR-CLIENTES-F
004760     PERFORM 1200-CARGAR-TURNOS-I   THRU 1200-CARGAR-TURNOS-F
004770
004780     PERFORM 2010-LEER-TXN-I THRU 2010-LEER-TXN-F.
004790
004800 1000-INICIO-F. EXIT.
004810
004820*---- CARGA DE TABLA DE CLIENTES EN MEMORIA -------------------------
004830*     SE LEE TODO EL MAESTRO VIEJO DE CLIENTES UNA SOLA VEZ Y SE
004840*     COPIA A LA TABLA WT-CLI-* (EN WORKING-STORAGE); DE ESA
004850*     TABLA SE BUSCA (2110-) Y A ESA MISMA TABLA SE AGREGAN LOS
004860*     INVITADOS QUE SE DAN DE ALTA (2220-); AL FINAL DE LA CORRIDA
004870*     9100- VUELCA TODA LA TABLA AL MAESTRO NUEVO DE UN SAQUE.
004880
004890
004900*---- CARGA DEL MAESTRO DE CLIENTES EN LA TABLA WT-CLI-OCURR -----
004910 1100-CARGAR-CLIENTES-I.
004920
004930*     WS-PROX-CLI-ID ARRANCA EN 1 Y SE VA ACTUALIZANDO EN
004940*     1120- A MEDIDA QUE SE LEE CADA CLIENTE VIEJO, DE MODO QUE
004950*     AL TERMINAR LA CARGA QUEDA LISTO PARA NUMERAR AL PRIMER
004960*     INVITADO QUE SE DE DE ALTA EN ESTA CORRIDA (2220-).
004970     MOVE ZEROS TO WT-CLI-CARGADOS
004980     MOVE 1     TO WS-PROX-CLI-ID
004990
005000     OPEN INPUT MAE-CLI-VIEJO
005010*          EL PAR LEER/AGREGAR SE HACE UNA VEZ AL PRINCIPIO Y SE
005020*          CIERRA DE INMEDIATO (NO COMO EL DE TURNOS, QUE DEJA EL
005030*          NUEVO ABIERTO PARA SEGUIR ESCRIBIENDO TODA LA CORRIDA)
005040*          PORQUE LOS CLIENTES SE VUELCAN RECIEN AL FINAL (9100-).
005050     IF FS-CLV IS NOT EQUAL '00'
005060        DISPLAY '* ERROR EN OPEN MAE-CLI-VIEJO = ' FS-CLV
005070        MOVE 9999 TO RETURN-CODE
005080        SET  FS-TXI-FIN TO TRUE
005090     ELSE
005100        PERFORM 1110-LEER-CLI-VIEJO-I THRU 1110-LEER-CLI-VIEJO-F
005110        PERFORM 1120-AGREGAR-A-TABLA-I THRU 1120-AGREGAR-A-TABLA-F
005120                UNTIL FS-CLV-FIN
005130        CLOSE MAE-CLI-VIEJO
005140     END-IF.
005150
005160 1100-CARGAR-CLIENTES-F. EXIT.
005170
005180
005190*     LECTURA CLASICA VIEJO/NUEVO: '00' SIGUE, '10' ES FIN DE
005200*     ARCHIVO (SE DEJA PASAR SIN ERROR, LO RESUELVE EL PERFORM
005210*     UNTIL FS-CLV-FIN DE QUIEN LLAMA), CUALQUIER OTRO CODIGO
005220*     ES ERROR DE E/S Y DETIENE LA CORRIDA.
005230 1110-LEER-CLI-VIEJO-I.
005240
005250     READ MAE-CLI-VIEJO INTO REG-CLIENTE
005260
005270*          SE USA EVALUATE EN VEZ DE IF/ELSE PORQUE HAY TRES
005280*          CAMINOS DISTINTOS (OK, FIN, ERROR) Y NO DOS; LOS DOS
005290*          PRIMEROS NO HACEN NADA ACA PORQUE QUIEN LLAMA (1100-)
005300*          ES QUIEN DECIDE QUE HACER SEGUN FS-CLV-OK/FS-CLV-FIN.
005310     EVALUATE FS-CLV
005320        WHEN '00'
005330           CONTINUE
005340        WHEN '10'
005350           CONTINUE
005360        WHEN OTHER
005370           DISPLAY '* ERROR EN LECTURA MAE-CLI-VIEJO = ' FS-CLV
005380           MOVE 9999 TO RETURN-CODE
005390           SET FS-CLV-FIN TO TRUE
005400     END-EVALUATE.
005410
005420 1110-LEER-CLI-VIEJO-F. EXIT.
005430
005440
005450*     AGREGA EL REGISTRO LEIDO A LA TABLA EN MEMORIA Y PIDE EL
005460*     SIGUIENTE; EL INDICE WT-CLI-CARGADOS HACE DE SUBINDICE Y DE
005470*     CONTADOR DE CLIENTES CARGADOS AL MISMO TIEMPO.
005480 1120-AGREGAR-A-TABLA-I.
005490
005500*     WT-CLI-IND-INVITADO QUEDA COPIADO DEL MAESTRO TAL CUAL; UN
005510*     CLIENTE QUE ENTRO COMO INVITADO EN UNA CORRIDA ANTERIOR SIGUE
005520*     MARCADO COMO INVITADO PARA SIEMPRE, NO HAY PROMOCION A
005530*     "CLIENTE REGULAR".
005540     ADD 1 TO WT-CLI-CARGADOS
005550     MOVE CLI-ID     TO WT-CLI-ID(WT-CLI-CARGADOS)
005560     MOVE CLI-NOMBRE TO WT-CLI-NOMBRE(WT-CLI-CARGADOS)
005570     MOVE CLI-TEL    TO WT-CLI-TEL(WT-CLI-CARGADOS)
005580     MOVE CLI-EMAIL  TO WT-CLI-EMAIL(WT-CLI-CARGADOS)
005590     MOVE CLI-IND-INVITADO TO WT-CLI-IND-INVITADO(WT-CLI-CARGADOS)
005600
005610*          SE VA LLEVANDO EL MAYOR CLI-ID VISTO + 1, EN VEZ DE
005620*          USAR UN CONTADOR INDEPENDIENTE, PORQUE EL MAESTRO NO
005630*          ESTA NECESARIAMENTE COMPACTO (PUEDE TENER HUECOS POR
005640*          BAJAS); ASI NO SE REPITE NUNCA UN ID YA USADO.
005650     IF CLI-ID NOT LESS THAN WS-PROX-CLI-ID
005660        COMPUTE WS-PROX-CLI-ID = CLI-ID + 1
005670     END-IF
005680
005690     PERFORM 1110-LEER-CLI-VIEJO-I THRU 1110-LEER-CLI-VIEJO-F.
005700
005710 1120-AGREGAR-A-TABLA-F. EXIT.
005720
005730
005740*---- PASADA VIEJO/NUEVO DEL MAESTRO DE TURNOS -------------------
005750*     SE COPIA CADA REGISTRO VIEJO AL NUEVO MAESTRO Y SE ACUMULA
005760*     EL MAXIMO NUMERO DE TURNO DEL DIA Y LA CANTIDAD EN ESPERA,
005770*     DE MANERA QUE LOS NUEVOS TURNOS SE ESCRIBAN A CONTINUACION.
005780 1200-CARGAR-TURNOS-I.
005790
005800*     WS-MAX-Q-NUMERO-HOY SOLO MIRA TURNOS DE LA FECHA DE CORRIDA
005810*     (ES EL CARTEL QUE SE LE DA AL CLIENTE, REINICIA POR DIA);
005820*     WS-MAX-Q-ID ES EL ID INTERNO DE TURNO, NUNCA SE REINICIA Y
005830*     SIRVE PARA NUMERAR CUALQUIER TURNO NUEVO SIN CHOCAR CON
005840*     TURNOS DE DIAS ANTERIORES QUE SIGAN EN EL MAESTRO.
005850     MOVE ZEROS TO WS-MAX-Q-NUMERO-HOY
005860     MOVE ZEROS TO WS-MAX-Q-ID
005870*          LOS TRES SE REINICIAN EN CERO ANTES DE RECORRER EL
005880*          MAESTRO VIEJO PORQUE 1220-COPIAR-TUR-I LOS VA A IR
005890*          ACTUALIZANDO AL MAXIMO REAL ENCONTRADO.
005900     MOVE ZEROS TO WS-CONTEO-ESPERA
005910
005920     OPEN INPUT  MAE-TUR-VIEJO
005930     OPEN OUTPUT MAE-TUR-NUEVO
005940
005950*          A DIFERENCIA DEL MAESTRO DE CLIENTES, EL MAESTRO DE
005960*          TURNOS NUEVO QUEDA ABIERTO HASTA 9200-CERRAR-ARCHIVOS-I
005970*          PORQUE 2300-ALTA-TURNO-I SIGUE ESCRIBIENDO EN EL
005980*          DURANTE TODA LA CORRIDA, NO SOLO EN LA CARGA INICIAL.
005990     IF FS-TUV IS NOT EQUAL '00'
006000        DISPLAY '* ERROR EN OPEN MAE-TUR-VIEJO = ' FS-TUV
006010        MOVE 9999 TO RETURN-CODE
006020        SET  FS-TXI-FIN TO TRUE
006030     ELSE
006040        PERFORM 1210-LEER-TUR-VIEJO-I THRU 1210-LEER-TUR-VIEJO-F
006050        PERFORM 1220-COPIAR-TUR-I THRU 1220-COPIAR-TUR-F
006060                UNTIL FS-TUV-FIN
006070     END-IF.
006080
006090 1200-CARGAR-TURNOS-F. EXIT.
006100
006110
006120*     MISMO PATRON DE LECTURA VIEJO/NUEVO QUE 1110-, AHORA SOBRE
006130*     EL MAESTRO DE TURNOS; '10' (FIN DE ARCHIVO) NO ES ERROR.
006140 1210-LEER-TUR-VIEJO-I.
006150
006160     READ MAE-TUR-VIEJO INTO REG-TURNO
006170*          AL IGUAL QUE EN 1110-, EL OK Y EL FIN DE ARCHIVO NO HACEN
006180*          NADA EN ESTE PARRAFO; ES 1200-CARGAR-TURNOS-I EL QUE MIRA
006190*          FS-TUV-FIN EN SU PERFORM UNTIL PARA SABER CUANDO PARAR
006200*          DE COPIAR REGISTROS VIEJOS AL MAESTRO NUEVO.
006210
006220     EVALUATE FS-TUV
006230        WHEN '00'
006240           CONTINUE
006250        WHEN '10'
006260           CONTINUE
006270        WHEN OTHER
006280           DISPLAY '* ERROR EN LECTURA MAE-TUR-VIEJO = ' FS-TUV
006290           MOVE 9999 TO RETURN-CODE
006300           SET FS-TUV-FIN TO TRUE
006310     END-EVALUATE.
006320
006330 1210-LEER-TUR-VIEJO-F. EXIT.
006340
006350
006360*     COPIA VIEJO-A-NUEVO DEL MAESTRO DE TURNOS, REGISTRO POR
006370*     REGISTRO, ACUMULANDO DE PASO LOS TRES CONTADORES QUE VA A
006380*     NECESITAR 2300-ALTA-TURNO-I PARA NUMERAR LOS TURNOS NUEVOS
006390*     Y QUE SE MUESTRAN EN 9300-MOSTRAR-TOTALES-I.
006400 1220-COPIAR-TUR-I.
006410
006420*          SOLO SE COMPARA LA FECHA DE ALTA DEL TURNO CONTRA LA
006430*          FECHA DE CORRIDA: UN TURNO DE OTRO DIA NO DEBE
006440*          INFLUIR EN EL CARTEL NUMERICO DE HOY.
006450     IF Q-FEC-ALTA EQUAL WS-FECHA-CORRIDA
006460        AND Q-NUMERO IS GREATER THAN WS-MAX-Q-NUMERO-HOY
006470           MOVE Q-NUMERO TO WS-MAX-Q-NUMERO-HOY
006480     END-IF
006490
006500*          Q-ID VA CRECIENDO SIEMPRE, SE MIRE O NO LA FECHA, YA
006510*          QUE ES CLAVE UNICA A TRAVES DE TODOS LOS DIAS; NO
006520*          IMPORTA SI EL TURNO VIEJO ES DE HOY O DE OTRO DIA.
006530     IF Q-ID IS GREATER THAN WS-MAX-Q-ID
006540        MOVE Q-ID TO WS-MAX-Q-ID
006550     END-IF
006560
006570*          EL CONTEO DE ESPERA TAMPOCO MIRA LA FECHA: UN TURNO
006580*          "EN ESPERA" QUE QUEDO ASI DE UN DIA ANTERIOR (POR
006590*          EJEMPLO PORQUE NUNCA SE LE REGISTRO RESULTADO) SIGUE
006600*          CONTANDO, YA QUE LA COLA FISICA DEL SALON NO SE VACIA
006610*          SOLA A MEDIANOCHE.
006620     IF Q-EN-ESPERA
006630        ADD 1 TO WS-CONTEO-ESPERA
006640     END-IF
006650
006660*          EL TURNO VIEJO SE COPIA TAL CUAL AL MAESTRO NUEVO; EL
006670*          LOTE DE CHECK-IN NO MODIFICA TURNOS YA EXISTENTES.
006680     WRITE REG-TUR-NUEVO FROM REG-TURNO
006690
006700     PERFORM 1210-LEER-TUR-VIEJO-I THRU 1210-LEER-TUR-VIEJO-F.
006710
006720 1220-COPIAR-TUR-F. EXIT.
006730
006740
006750*----  CUERPO PRINCIPAL DE PROCESO -------------------------------
006760*     POR TRANSACCION SE DECIDE SI ES UN CLIENTE EXISTENTE (QUE
006770*     VIENE IDENTIFICADO, BUSINESS RULE 1) O UN INVITADO (SIN
006780*     REGISTRO PREVIO, BUSINESS RULE 3); CADA CAMINO TERMINA
006790*     SIEMPRE EN 2300-/2400- PARA DAR EL TURNO Y ESCRIBIR EL
006800*     RESULTADO, SALVO QUE SE HAYA RECHAZADO ANTES.
006810 2000-PROCESO-I.
006820*     PATRON CLASICO DE LECTURA ANTICIPADA (READ-AHEAD): LA PRIMERA
006830*     TRANSACCION SE LEYO EN 1000-INICIO-I ANTES DE ENTRAR AL
006840*     PERFORM UNTIL DE MAIN-PROGRAM-I; CADA VUELTA DE ESTE PARRAFO
006850*     PROCESA LA TRANSACCION YA EN MEMORIA Y RECIEN AL FINAL LEE LA
006860*     SIGUIENTE (2010-), QUE ES LA QUE SE VA A PROCESAR EN LA
006870*     PROXIMA VUELTA DEL PERFORM UNTIL FS-TXI-FIN.
006880
006890     IF TXI-ES-INVITADO
006900        PERFORM 2200-PROCESAR-INVITADO-I
006910           THRU 2200-PROCESAR-INVITADO-F
006920     ELSE
006930        PERFORM 2100-PROCESAR-EXISTENTE-I
006940           THRU 2100-PROCESAR-EXISTENTE-F
006950     END-IF
006960
006970     PERFORM 2010-LEER-TXN-I THRU 2010-LEER-TXN-F.
006980
006990 2000-PROCESO-F. EXIT.
007000
007010
007020 2010-LEER-TXN-I.
007030
007040*     EL CONTADOR WS-CANT-TXN-LEIDAS SOLO SUMA EN LECTURA '00'
007050*     PARA QUE NO CUENTE EL READ DE FIN DE ARCHIVO ('10') QUE
007060*     SIEMPRE SE HACE AL MENOS UNA VEZ AL TERMINAR EL LOTE.
007070     READ TXN-INGRESO INTO REG-TXN-INGRESO
007080
007090     EVALUATE FS-TXI
007100        WHEN '00'
007110           ADD 1 TO WS-CANT-TXN-LEIDAS
007120        WHEN '10'
007130           CONTINUE
007140*             '10' NO ES ERROR: LO RESUELVE FS-TXI-FIN, CONSULTADO
007150*             EN EL PERFORM UNTIL DE MAIN-PROGRAM-I.
007160        WHEN OTHER
007170           DISPLAY '* ERROR EN LECTURA TXN-INGRESO = ' FS-TXI
007180           MOVE 9999 TO RETURN-CODE
007190           SET FS-TXI-FIN TO TRUE
007200     END-EVALUATE.
007210
007220 2010-LEER-TXN-F. EXIT.
007230
007240
007250*---- INGRESO DE CLIENTE EXISTENTE (CKI-IND-INVITADO = N) -------
007260*     REGLA 1: SI NO VIENE EMAIL, SE BUSCA POR TELEFONO EN
007270*     AMBOS ARGUMENTOS DE BUSQUEDA (TELEFONO Y EMAIL).
007280 2100-PROCESAR-EXISTENTE-I.
007290
007300*     SE ARMAN DOS ARGUMENTOS DE BUSQUEDA PORQUE LA TRANSACCION
007310*     TRAE UN SOLO TELEFONO PERO LA BUSQUEDA (2110-) COMPARA
007320*     TELEFONO Y EMAIL POR SEPARADO; SI NO HAY EMAIL EN LA
007330*     TRANSACCION SE REUTILIZA EL TELEFONO COMO ARGUMENTO DE
007340*     EMAIL, QUE NUNCA VA A COINCIDIR CONTRA UN EMAIL REAL PERO
007350*     TAMPOCO ROMPE LA BUSQUEDA POR TELEFONO.
007360     MOVE TXI-TEL  TO WS-TEL-BUSQUEDA
007370     IF TXI-EMAIL EQUAL SPACES
007380        MOVE TXI-TEL TO WS-EMAIL-BUSQUEDA
007390     ELSE
007400        MOVE TXI-EMAIL TO WS-EMAIL-BUSQUEDA
007410     END-IF
007420
007430     PERFORM 2110-BUSCAR-CLIENTE-I THRU 2110-BUSCAR-CLIENTE-F
007440
007450     IF WS-IND-ENCONTRADO EQUAL 'SI'
007460        MOVE 'Y' TO RSI-IND-ACEPTADO
007470        MOVE WT-CLI-ID(IX-BUSQ) TO RSI-CLI-ID
007480        MOVE 'Existing customer checked in successfully'
007490                              TO RSI-MENSAJE
007500*          EL TEXTO DEL MENSAJE SE DEJA EN INGLES, IGUAL QUE LO
007510*          PIDE LA INTERFASE QUE LO MUESTRA; NO ES UN DESCUIDO DE
007520*          TRADUCCION, EL RESTO DE LOS COMENTARIOS DE ESTE
007530*          PROGRAMA SIGUEN EN CASTELLANO POR SER EL IDIOMA DEL
007540*          EQUIPO DE SISTEMAS.
007550        ADD 1 TO WS-CANT-EXISTENTES-OK
007560        PERFORM 2300-ALTA-TURNO-I THRU 2300-ALTA-TURNO-F
007570     ELSE
007580        MOVE 'N' TO RSI-IND-ACEPTADO
007590        MOVE ZEROS TO RSI-CLI-ID
007600*          RSI-MENSAJE (COPY CPRESSAL) TIENE EL MISMO ANCHO X(80) QUE
007610*          RSC-MENSAJE DE PGMCISAL (CR-1240); AMBOS PROGRAMAS DEJAN EL
007620*          TEXTO COMPLETO DEL MENSAJE, SIN RECORTAR.
007630*          (EL CASO SIMPLE EN MAYUSCULA/MINUSCULA SIGUE LA MISMA
007640*          CONVENCION QUE PGMCISAL PARA TODOS LOS MENSAJES DE RESULTADO
007650*          DE ESTE SISTEMA, EN LUGAR DE MAYUSCULA SOSTENIDA.)
007660        MOVE 'Customer not found with provided phone number or email'
007670                              TO RSI-MENSAJE
007680        ADD 1 TO WS-CANT-RECHAZADAS
007690     END-IF
007700
007710     PERFORM 2400-ESCRIBIR-RESULTADO-I
007720        THRU 2400-ESCRIBIR-RESULTADO-F.
007730
007740 2100-PROCESAR-EXISTENTE-F. EXIT.
007750
007760
007770*---- BUSQUEDA LINEAL POR TELEFONO O EMAIL EN LA TABLA ----------
007780*     LA TABLA ESTA ORDENADA POR CLI-ID, NO POR TELEFONO, POR LO
007790*     QUE LA BUSQUEDA ES SECUENCIAL (SEARCH SIMPLE, NO SEARCH
007800*     ALL) SOBRE EL RANGO CARGADO.
007810*
007820*     NOTA NRB (CR-2104): ESTE PARRAFO LO LLAMAN DOS CAMINOS CON
007830*     SEMANTICA DISTINTA, OJO AL TOCARLO DE NUEVO. PARA CLIENTE
007840*     EXISTENTE (2100-) WS-TEL-BUSQUEDA Y WS-EMAIL-BUSQUEDA SON
007850*     DOS VALORES POSIBLEMENTE DISTINTOS (TELEFONO Y EMAIL REALES
007860*     DE LA TRANSACCION), Y SE QUIERE ENCONTRAR AL CLIENTE SI
007870*     COINCIDE *CUALQUIERA* DE LOS DOS CONTRA LO GRABADO EN EL
007880*     MAESTRO -- DE AHI EL OR. PARA INVITADO (2200-) AMBOS
007890*     ARGUMENTOS SE CARGAN CON EL MISMO TELEFONO (VER 2200-), POR
007900*     LO QUE EL OR EN LA PRACTICA SE REDUCE A BUSCAR SOLO POR
007910*     TELEFONO; NO HACE FALTA UN PARRAFO SEPARADO PARA ESE CASO.
007920*     UN AND EN ESTE SEARCH (COMO ESTABA ANTES DE LA CR-2104) ROMPE
007930*     LOS DOS CAMINOS A LA VEZ: EN 2100- EXIGE QUE TELEFONO *Y*
007940*     EMAIL COINCIDAN SIMULTANEAMENTE (UN CLIENTE QUE CAMBIO DE
007950*     EMAIL NO SE ENCUENTRA), Y EN 2200- EXIGE QUE EL TELEFONO
007960*     COINCIDA CONTRA SI MISMO DOS VECES, LO QUE ES SIEMPRE
007970*     VERDADERO O SIEMPRE FALSO SEGUN EL PAR DE REGISTROS, SIN
007980*     DETECTAR BIEN EL DUPLICADO.
007990 2110-BUSCAR-CLIENTE-I.
008000
008010     MOVE 'NO' TO WS-IND-ENCONTRADO
008020     SET IX-CLI TO 1
008030
008040     SEARCH WT-CLI-OCURR
008050        VARYING IX-CLI
008060        AT END
008070           MOVE 'NO' TO WS-IND-ENCONTRADO
008080        WHEN IX-CLI GREATER THAN WT-CLI-CARGADOS
008090           MOVE 'NO' TO WS-IND-ENCONTRADO
008100*          CR-2104 SE CAMBIA AND POR OR: EL ALTA DE UN CLIENTE
008110*          EXISTENTE DEBE COINCIDIR POR TELEFONO *O* POR EMAIL,
008120*          IGUAL QUE EL ORIGINAL (phoneNumber = :value OR
008130*          email = :value); CON AND QUEDABAN CLIENTES SIN
008140*          ENCONTRAR Y DUPLICADOS DE INVITADO SIN DETECTAR.
008150        WHEN WT-CLI-TEL(IX-CLI)   EQUAL WS-TEL-BUSQUEDA
008160          OR WT-CLI-EMAIL(IX-CLI) EQUAL WS-EMAIL-BUSQUEDA
008170           MOVE 'SI' TO WS-IND-ENCONTRADO
008180           MOVE IX-CLI TO IX-BUSQ
008190     END-SEARCH.
008200
008210 2110-BUSCAR-CLIENTE-F. EXIT.
008220
008230
008240*---- INGRESO DE INVITADO (CKI-IND-INVITADO = Y) -----------------
008250*     BUSINESS RULE 3: UN INVITADO PRIMERO SE VALIDA (2210-, DATOS
008260*     OBLIGATORIOS), LUEGO SE CHEQUEA QUE NO SEA UN DUPLICADO DE
008270*     TELEFONO CONTRA LA MISMA TABLA QUE USA EL CLIENTE EXISTENTE
008280*     (2110-, CON EL FIX CR-2104 DE OR), Y SOLO SI PASA LAS DOS
008290*     COSAS SE LE DA DE ALTA (2220-) Y SE LE ASIGNA TURNO (2300-).
008300 2200-PROCESAR-INVITADO-I.
008310
008320     PERFORM 2210-VALIDAR-INVITADO-I THRU 2210-VALIDAR-INVITADO-F
008330
008340     IF WS-REG-VALIDO EQUAL 'SI'
008350*          EL INVITADO NO TIENE EMAIL EN LA TRANSACCION (TXI-EMAIL
008360*          NO APLICA A INVITADOS), POR ESO SE BUSCA SOLO POR
008370*          TELEFONO EN AMBOS ARGUMENTOS -- EQUIVALE A BUSCAR
008380*          UNICAMENTE POR TELEFONO EN 2110-.
008390        MOVE TXI-TEL TO WS-TEL-BUSQUEDA
008400        MOVE TXI-TEL TO WS-EMAIL-BUSQUEDA
008410        PERFORM 2110-BUSCAR-CLIENTE-I THRU 2110-BUSCAR-CLIENTE-F
008420
008430        IF WS-IND-ENCONTRADO EQUAL 'SI'
008440           MOVE 'N' TO RSI-IND-ACEPTADO
008450           MOVE ZEROS TO RSI-CLI-ID
008460           MOVE 'A customer with this phone number already exists'
008470                                 TO RSI-MENSAJE
008480           ADD 1 TO WS-CANT-RECHAZADAS
008490        ELSE
008500           PERFORM 2220-ALTA-CLIENTE-I THRU 2220-ALTA-CLIENTE-F
008510*             SE REPOSICIONA IX-BUSQ SOBRE EL INVITADO RECIEN
008520*             AGREGADO (ULTIMA POSICION DE LA TABLA); SIN ESTO
008530*             2300-ALTA-TURNO-I TOMARIA EL CLI-ID DE LA ULTIMA
008540*             BUSQUEDA EXITOSA ANTERIOR EN VEZ DEL INVITADO NUEVO.
008550           MOVE WT-CLI-CARGADOS TO IX-BUSQ
008560           MOVE 'Y' TO RSI-IND-ACEPTADO
008570           MOVE WT-CLI-ID(WT-CLI-CARGADOS) TO RSI-CLI-ID
008580           MOVE 'Guest checked in successfully' TO RSI-MENSAJE
008590           ADD 1 TO WS-CANT-INVITADOS-OK
008600           PERFORM 2300-ALTA-TURNO-I THRU 2300-ALTA-TURNO-F
008610        END-IF
008620     ELSE
008630        MOVE 'N' TO RSI-IND-ACEPTADO
008640        MOVE ZEROS TO RSI-CLI-ID
008650        MOVE 'Phone number and name are required' TO RSI-MENSAJE
008660        ADD 1 TO WS-CANT-RECHAZADAS
008670     END-IF
008680
008690     PERFORM 2400-ESCRIBIR-RESULTADO-I
008700        THRU 2400-ESCRIBIR-RESULTADO-F.
008710
008720 2200-PROCESAR-INVITADO-F. EXIT.
008730
008740
008750*---- REGLA 2: TELEFONO Y NOMBRE OBLIGATORIOS (DESPUES DE TRIM) -
008760*     EL "DESPUES DE TRIM" DEL BANNER ES HISTORICO: EL PROCESO
008770*     QUE ARMA LA TRANSACCION (FUERA DE ALCANCE DE ESTE PROGRAMA)
008780*     YA LE QUITA ESPACIOS A LOS BORDES ANTES DE GRABARLA; AQUI
008790*     SOLO QUEDA COMPARAR CONTRA SPACES.
008800 2210-VALIDAR-INVITADO-I.
008810
008820     MOVE 'SI' TO WS-REG-VALIDO
008830
008840     IF TXI-TEL EQUAL SPACES
008850        OR TXI-NOMBRE EQUAL SPACES
008860        MOVE 'NO' TO WS-REG-VALIDO
008870     END-IF.
008880
008890 2210-VALIDAR-INVITADO-F. EXIT.
008900*     NO SE VALIDA EMAIL PORQUE BUSINESS RULE 3 NO LO EXIGE PARA
008910*     INVITADOS (A DIFERENCIA DE CLIENTE EXISTENTE, DONDE EL EMAIL
008920*     ES UNA CLAVE DE BUSQUEDA ALTERNATIVA, NO UN DATO OBLIGATORIO
008930*     DE ALTA).
008940
008950
008960*---- ALTA DE NUEVO CLIENTE EN LA TABLA (SE VUELCA AL FINAL) ----
008970 2220-ALTA-CLIENTE-I.
008980
008990*     SE AGREGA EL INVITADO AL FINAL DE LA MISMA TABLA QUE YA
009000*     TENIA LOS CLIENTES CARGADOS DE 1100-, PARA QUE PUEDA
009010*     ENCONTRARLO UNA TRANSACCION POSTERIOR DE ESTA MISMA
009020*     CORRIDA (DE LO CONTRARIO UN MISMO INVITADO PODRIA HACER
009030*     CHECK-IN DOS VECES EN UN SOLO LOTE).
009040     ADD 1 TO WT-CLI-CARGADOS
009050     MOVE WS-PROX-CLI-ID        TO WT-CLI-ID(WT-CLI-CARGADOS)
009060     MOVE TXI-NOMBRE            TO WT-CLI-NOMBRE(WT-CLI-CARGADOS)
009070     MOVE TXI-TEL               TO WT-CLI-TEL(WT-CLI-CARGADOS)
009080     MOVE TXI-EMAIL             TO WT-CLI-EMAIL(WT-CLI-CARGADOS)
009090     MOVE 'Y'                   TO WT-CLI-IND-INVITADO
009100                                    (WT-CLI-CARGADOS)
009110     ADD 1 TO WS-PROX-CLI-ID.
009120
009130 2220-ALTA-CLIENTE-F. EXIT.
009140
009150
009160*---- ALTA DE TURNO (REGLAS 4, 5 Y 7) ----------------------------
009170*     LA ESPERA ESTIMADA SE CALCULA SOBRE LA CANTIDAD EN ESPERA
009180*     ANTES DE AGREGAR ESTE TURNO (REGLA 4/5); LA POSICION Y LA
009190*     RESECUENCIA COMPLETA DE TODOS LOS TURNOS EN ESPERA QUEDAN
009200*     A CARGO DE PGMTUSAL (REGLA 6).
009210*
009220*     REGLA 7 (TRAZABILIDAD DEL TURNO): EL TURNO SE GRABA CON
009230*     FECHA/HORA DE ALTA Y DE MODIFICACION IGUALES EN EL MOMENTO
009240*     DE CREARSE; LA FECHA/HORA DE MODIFICACION SOLO CAMBIA MAS
009250*     ADELANTE SI PGMESSAL LE TOCA EL ESTADO (POR EJEMPLO AL
009260*     MARCARLO COMPLETED O CANCELLED).  ESTE PROGRAMA NUNCA
009270*     MODIFICA UN TURNO YA EXISTENTE, SOLO AGREGA TURNOS NUEVOS.
009280 2300-ALTA-TURNO-I.
009290
009300*     Q-ID ES EL IDENTIFICADOR UNICO E INTERNO DEL TURNO (NUNCA
009310*     SE REUTILIZA); Q-NUMERO ES EL CARTEL QUE VE EL CLIENTE
009320*     (REINICIA CADA DIA). LOS DOS SE SACAN DE LOS MAXIMOS
009330*     ACUMULADOS EN 1220-COPIAR-TUR-I DURANTE LA CARGA INICIAL.
009340     INITIALIZE REG-TURNO
009350     ADD 1 TO WS-CANT-TURNOS-ALTA
009360
009370     ADD 1 TO WS-MAX-Q-ID
009380     MOVE WS-MAX-Q-ID           TO Q-ID
009390*          PARA CLIENTE EXISTENTE, IX-BUSQ QUEDA POSICIONADO POR LA
009400*          BUSQUEDA EXITOSA DE 2110- ANTES DE LLEGAR A ESTE PARRAFO
009410*          (VER 2100-). PARA INVITADO, LO REPOSICIONA 2200- SOBRE
009420*          LA ULTIMA FILA DE LA TABLA JUSTO DESPUES DEL ALTA (VER
009430*          2220-), QUE ES DONDE QUEDO EL INVITADO RECIEN CREADO.
009440     MOVE WT-CLI-ID(IX-BUSQ)    TO Q-CLI-ID
009450     ADD 1 TO WS-MAX-Q-NUMERO-HOY
009460     MOVE WS-MAX-Q-NUMERO-HOY   TO Q-NUMERO
009470     SET Q-EN-ESPERA            TO TRUE
009480
009490*          REGLA 4/5: LA ESPERA ESTIMADA Y LA POSICION SE CALCULAN
009500*          SOBRE WS-CONTEO-ESPERA *ANTES* DE SUMAR ESTE TURNO, YA
009510*          QUE ESE CONTADOR REFLEJA A QUIENES YA ESTABAN ESPERANDO
009520*          CUANDO ESTE CLIENTE LLEGO. QUINCE MINUTOS DE BASE SI NO
009530*          HAY NADIE ADELANTE, TREINTA POR CADA UNO EN ESPERA.
009540     IF WS-CONTEO-ESPERA EQUAL ZEROS
009550        MOVE 15 TO Q-ESPERA-ESTIMADA
009560     ELSE
009570        COMPUTE Q-ESPERA-ESTIMADA = 30 * WS-CONTEO-ESPERA
009580     END-IF
009590
009600     COMPUTE Q-POSICION = WS-CONTEO-ESPERA + 1
009610     ADD 1 TO WS-CONTEO-ESPERA
009620
009630     MOVE WS-FECHA-CORRIDA TO Q-FEC-ALTA
009640     MOVE WS-HORA-CORRIDA  TO Q-HOR-ALTA
009650     MOVE WS-FECHA-CORRIDA TO Q-FEC-MOD
009660     MOVE WS-HORA-CORRIDA  TO Q-HOR-MOD
009670
009680     WRITE REG-TUR-NUEVO FROM REG-TURNO.
009690
009700 2300-ALTA-TURNO-F. EXIT.
009710
009720
009730 2400-ESCRIBIR-RESULTADO-I.
009740*     UN REGISTRO DE RESULTADO POR CADA TRANSACCION DE ENTRADA,
009750*     ACEPTADA O RECHAZADA -- ES LA UNICA CONSTANCIA ESCRITA DE
009760*     QUE LA TRANSACCION FUE PROCESADA (REGLA 8, TRAZABILIDAD).
009770*
009780*     RSI-IND-ACEPTADO, RSI-CLI-ID Y RSI-MENSAJE YA QUEDARON
009790*     ARMADOS POR EL PARRAFO QUE LLAMA (2100- O 2200-) ANTES DE
009800*     LLEGAR ACA; ESTE PARRAFO NO DECIDE NADA, SOLO GRABA LO QUE
009810*     YA SE DECIDIO.
009820
009830*          REG-RESULT-INGRESO ES PARTE DE LA FD RES-INGRESO (COPY
009840*          CPRESSAL); COMO RES-INGRESO ES LINE SEQUENTIAL, EL
009850*          WRITE ES DIRECTO SOBRE LA 01 DE LA FD, SIN FROM.
009860     WRITE REG-RESULT-INGRESO.
009870
009880 2400-ESCRIBIR-RESULTADO-F. EXIT.
009890
009900
009910*----  CUERPO FINAL - VUELCO DE TABLA Y CIERRE -------------------
009920*     ESTE PARRAFO CORRE SIEMPRE, AUN CUANDO 1000-INICIO-I HAYA
009930*     FALLADO UN OPEN Y PUESTO FS-TXI-FIN EN TRUE DE ENTRADA: EL
009940*     VUELCO Y EL CIERRE NO HACEN DANO AUNQUE NO SE HAYA LEIDO
009950*     NINGUNA TRANSACCION, Y EL RETURN-CODE DE ERROR YA QUEDO
009960*     PUESTO DE ANTES.
009970 9999-FINAL-I.
009980
009990     PERFORM 9100-VOLCAR-CLIENTES-I THRU 9100-VOLCAR-CLIENTES-F
010000     PERFORM 9200-CERRAR-ARCHIVOS-I THRU 9200-CERRAR-ARCHIVOS-F
010010     PERFORM 9300-MOSTRAR-TOTALES-I THRU 9300-MOSTRAR-TOTALES-F.
010020
010030 9999-FINAL-F. EXIT.
010040*------------------------------------------------------------------*
010050*     FUERA DE ALCANCE DE ESTE PROGRAMA (VER TAMBIEN LA NOTA DE    *
010060*     NRB ANTES DE MAIN-PROGRAM-I):                                *
010070*       - NO HAY CHECKPOINT/RESTART A MITAD DE CORRIDA; SI SE      *
010080*         CORTA, SE RECORRE DESDE EL PRINCIPIO CON EL MISMO        *
010090*         MAESTRO VIEJO, UNA VEZ SOLUCIONADO LO QUE LA CORTO.      *
010100*       - NO SE GENERA NINGUN LISTADO IMPRESO, SOLO EL RESUMEN     *
010110*         DE CONSOLA DE 9300- Y EL ARCHIVO DE RESULTADO RES-       *
010120*         INGRESO PARA LA INTERFASE.                               *
010130*       - NO SE VALIDA FORMATO DE TELEFONO NI DE EMAIL, SOLO QUE   *
010140*         NO VENGAN EN BLANCO (2210-); LA INTERFASE QUE ARMA LA     *
010150*         TRANSACCION YA HIZO ESE CONTROL ANTES DE GENERARLA.      *
010160*------------------------------------------------------------------*
010170
010180 9100-VOLCAR-CLIENTES-I.
010190*     LA TABLA SE VUELCA DE UN SAQUE AL FINAL DE LA CORRIDA EN
010200*     VEZ DE ESCRIBIRSE TRANSACCION POR TRANSACCION, PORQUE LOS
010210*     CLIENTES EXISTENTES CARGADOS AL PRINCIPIO (1100-) TAMBIEN
010220*     TIENEN QUE QUEDAR EN EL MAESTRO NUEVO, NO SOLO LOS INVITADOS
010230*     DADOS DE ALTA EN ESTE LOTE.
010240
010250     OPEN OUTPUT MAE-CLI-NUEVO
010260     IF FS-CLN IS NOT EQUAL '00'
010270        DISPLAY '* ERROR EN OPEN MAE-CLI-NUEVO = ' FS-CLN
010280        MOVE 9999 TO RETURN-CODE
010290     ELSE
010300        SET IX-CLI TO 1
010310        PERFORM 9110-ESCRIBIR-CLI-NUEVO-I
010320           THRU 9110-ESCRIBIR-CLI-NUEVO-F
010330           UNTIL IX-CLI GREATER THAN WT-CLI-CARGADOS
010340        CLOSE MAE-CLI-NUEVO
010350     END-IF.
010360
010370 9100-VOLCAR-CLIENTES-F. EXIT.
010380
010390
010400 9110-ESCRIBIR-CLI-NUEVO-I.
010410*     CLI-NOTA NO TIENE EQUIVALENTE EN LA TABLA EN MEMORIA (NO
010420*     SE USA EN CHECK-IN), SE DEJA EN BLANCO; LA FECHA/HORA DE
010430*     ALTA QUE SE GRABA ES LA DE CORRIDA PARA *TODOS* LOS
010440*     REGISTROS, INCLUSO LOS QUE YA EXISTIAN ANTES DE HOY --
010450*     ESTO ES ACEPTABLE PORQUE EL CAMPO NO SE USA PARA AUDITORIA,
010460*     SOLO PARA ORDENAR POR ANTIGUEDAD EN LAS PANTALLAS CICS.
010470
010480     MOVE WT-CLI-ID(IX-CLI)     TO CLI-ID
010490     MOVE WT-CLI-NOMBRE(IX-CLI) TO CLI-NOMBRE
010500     MOVE WT-CLI-TEL(IX-CLI)    TO CLI-TEL
010510     MOVE WT-CLI-EMAIL(IX-CLI)  TO CLI-EMAIL
010520     MOVE SPACES                TO CLI-NOTA
010530     MOVE WT-CLI-IND-INVITADO(IX-CLI) TO CLI-IND-INVITADO
010540     MOVE WS-FECHA-CORRIDA      TO CLI-FEC-ALTA
010550     MOVE WS-HORA-CORRIDA       TO CLI-HOR-ALTA
010560*          WRITE FROM, NO WRITE DIRECTO: REG-CLIENTE ES EL AREA DE
010570*          TRABAJO (COPY CPCLISAL) Y REG-CLI-NUEVO ES LA 01 CRUDA
010580*          DE LA FD (PIC X(750)); EL FROM COPIA UNA A LA OTRA ANTES
010590*          DE ESCRIBIR, COMO EN TODA ESTA FAMILIA DE PROGRAMAS.
010600     WRITE REG-CLI-NUEVO FROM REG-CLIENTE
010610     SET IX-CLI UP BY 1.
010620
010630 9110-ESCRIBIR-CLI-NUEVO-F. EXIT.
010640
010650
010660 9200-CERRAR-ARCHIVOS-I.
010670*     MAE-CLI-VIEJO YA SE CERRO DENTRO DE 1100-CARGAR-CLIENTES-I
010680*     (NO SE NECESITA MAS DESPUES DE CARGAR LA TABLA); LOS
010690*     CUATRO QUE QUEDAN ABIERTOS HASTA EL FINAL SON LOS QUE
010700*     SE USAN DURANTE TODA LA CORRIDA, TRANSACCION POR
010710*     TRANSACCION.
010720
010730     CLOSE TXN-INGRESO
010740     CLOSE RES-INGRESO
010750*          MAE-CLI-NUEVO SE CIERRA ADENTRO DE 9100-VOLCAR-CLIENTES-I,
010760*          NO ACA, PORQUE SE ABRE Y SE CIERRA DENTRO DE ESE MISMO
010770*          PARRAFO (OPEN OUTPUT, VUELCO COMPLETO, CLOSE).
010780     CLOSE MAE-TUR-VIEJO
010790     CLOSE MAE-TUR-NUEVO.
010800
010810 9200-CERRAR-ARCHIVOS-F. EXIT.
010820
010830
010840 9300-MOSTRAR-TOTALES-I.
010850*     RESUMEN DE CONTROL POR CONSOLA, IGUAL EN ESPIRITU AL QUE
010860*     SE USABA EN LOS BATCH DE CAFETERIA (PGMVACAF/PGMIMCAF);
010870*     ESTOS CONTADORES NO SE GRABAN EN NINGUN ARCHIVO, SOLO
010880*     SIRVEN PARA QUE OPERACIONES VALIDE LA CORRIDA A SIMPLE
010890*     VISTA EN EL LISTADO DEL JOB.
010900*
010910*     NO SE ARMA UN LISTADO IMPRESO APARTE PORQUE TRANSACCIONES
010920*     LEIDAS = ACEPTADAS + RECHAZADAS SIEMPRE (ES LA CUENTA QUE
010930*     OPERACIONES REVISA), Y CUALQUIER DIFERENCIA SE NOTA A OJO
010940*     EN ESTAS CINCO LINEAS SIN NECESIDAD DE CRUZAR CONTRA OTRO
010950*     ARCHIVO.
010960
010970     DISPLAY '=============================================='
010980     DISPLAY ' PGMINSAL - TOTAL TRANSACCIONES LEIDAS    : '
010990              WS-CANT-TXN-LEIDAS
011000     DISPLAY ' PGMINSAL - INVITADOS ACEPTADOS            : '
011010              WS-CANT-INVITADOS-OK
011020     DISPLAY ' PGMINSAL - CLIENTES EXISTENTES ACEPTADOS  : '
011030              WS-CANT-EXISTENTES-OK
011040     DISPLAY ' PGMINSAL - TRANSACCIONES RECHAZADAS       : '
011050              WS-CANT-RECHAZADAS
011060     DISPLAY ' PGMINSAL - TURNOS DADOS DE ALTA            : '
011070              WS-CANT-TURNOS-ALTA
011080     DISPLAY '=============================================='.
011090
011100 9300-MOSTRAR-TOTALES-F. EXIT.
011110*------------------------------------------------------------------*
011120*     FIN DEL CUERPO DE PGMINSAL.  LAS TRES RUTINAS DE ESTE        *
011130*     PARRAFO PARA ABAJO (9100-, 9110-, 9200-, 9300-) SON LAS      *
011140*     UNICAS QUE CORREN DESPUES DE AGOTARSE LA TRANSACCION DE      *
011150*     ENTRADA; TODO LO DEMAS CORRE UNA VEZ POR TRANSACCION.        *
011160*                                                                  *
011170*     MANTENIMIENTO FUTURO A TENER EN CUENTA (NOTA DE NRB,         *
011180*     ABRIL DE 2012): SI ALUSALON ALGUNA VEZ NECESITA PROCESAR     *
011190*     MAS DE UNA SUCURSAL EN LA MISMA CORRIDA, ESTE PROGRAMA       *
011200*     TENDRIA QUE RECIBIR EL CODIGO DE SUCURSAL COMO PARAMETRO     *
011210*     DE JCL Y FILTRAR LA TABLA DE CLIENTES Y EL MAESTRO DE        *
011220*     TURNOS POR ESE CODIGO; HOY NO EXISTE ESE CAMPO NI EN EL      *
011230*     MAESTRO DE CLIENTES NI EN EL DE TURNOS, ASI QUE ES UN        *
011240*     CAMBIO DE LAYOUT, NO SOLO DE PROCEDURE DIVISION.             *
011250*------------------------------------------------------------------*
