000100*////////////////////////////////////////////////////////////////
000200*     COPY CPTXSSAL.
000300***************************************************************
000400*        LAYOUT  TRANSACCION DE CAMBIO DE ESTADO DE CITA       *
000500*        KC02788.ALUSALON.ESTADOCITA.TXN                       *
000600*        LARGO DE REGISTRO = 30 BYTES                          *
000700*        ARCHIVO SECUENCIAL, SIN CLAVE, PROCESADO EN ORDEN      *
000800*
000900*  SE AGREGA ESTA TRANSACCION PARA PODER COMPLETAR O CANCELAR
001000*  CITAS POR LOTE, SIN DEPENDER DE LA PANTALLA CICS DE
001100*  MODIFICACION DE CITAS; LLEVA SOLO LA CITA AFECTADA Y EL
001200*  ESTADO DESTINO.
001300***************************************************************
001500*  POSICION RELATIVA (001:9)  TXS-CIT-ID  (CITA A AFECTAR)
001600*  POSICION RELATIVA (010:11) TXS-ESTADO-DESTINO
001700*  POSICION RELATIVA (021:10) FILLER, RELLENO A 30
001800***************************************************************
001900 01  REG-TXN-ESTADO.
002000     03  TXS-CIT-ID              PIC 9(09)    VALUE ZEROS.
002100     03  TXS-ESTADO-DESTINO      PIC X(11)    VALUE SPACES.
002110*          CR-1231 SE AGREGAN LOS 88 DE PENDING E IN_PROGRESS:
002120*          EL DESTINO NO ESTA LIMITADO A COMPLETED/CANCELLED,
002130*          CUALQUIER ESTADO VALIDO DE CITA SE ACEPTA Y SE
002140*          TRASLADA TAL CUAL (VER PGMESSAL, 2000-PROCESO).
002150         88  TXS-A-PENDIENTE                VALUE 'PENDING    '.
002160         88  TXS-A-EN-PROCESO                VALUE 'IN_PROGRESS'.
002200         88  TXS-A-COMPLETADA              VALUE 'COMPLETED  '.
002300         88  TXS-A-CANCELADA               VALUE 'CANCELLED  '.
002400     03  FILLER                  PIC X(10)    VALUE SPACES.
002500*////////////////////////////////////////////////////////////////
