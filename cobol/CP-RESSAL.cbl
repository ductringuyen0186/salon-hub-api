000100*////////////////////////////////////////////////////////////////
000200*     COPY CPRESSAL.
000300***************************************************************
000400*        LAYOUT  LINEAS DE RESULTADO DE INGRESO Y DE CITA      *
000500*        (SALON) - ARCHIVOS DE SALIDA LINE-SEQUENTIAL          *
000600***************************************************************
000700*  REG-RESULT-INGRESO ES LA LINEA ESCRITA EN CHECKIN-RESULT-FILE
000800*  POR CADA TRANSACCION DE INGRESO PROCESADA (ACEPTADA O
000900*  RECHAZADA).
001000*  REG-RESULT-CITA ES LA LINEA ESCRITA EN APPOINTMENT-RESULT-FILE
001100*  POR CADA TRANSACCION DE RESERVA PROCESADA.
001200***************************************************************
001300 01  REG-RESULT-INGRESO.
001400     03  RSI-IND-ACEPTADO    PIC X(01)    VALUE 'N'.
001500         88  RSI-ACEPTADO                VALUE 'Y'.
001600         88  RSI-RECHAZADO               VALUE 'N'.
001700     03  RSI-CLI-ID          PIC 9(09)    VALUE ZEROS.
001800     03  RSI-MENSAJE         PIC X(80)    VALUE SPACES.
001900     03  FILLER              PIC X(09)    VALUE SPACES.
002000*
002100 01  REG-RESULT-CITA.
002200     03  RSC-IND-ACEPTADO    PIC X(01)    VALUE 'N'.
002300         88  RSC-ACEPTADO                VALUE 'Y'.
002400         88  RSC-RECHAZADO               VALUE 'N'.
002500     03  RSC-CIT-ID          PIC 9(09)    VALUE ZEROS.
002600     03  RSC-DURACION-TOTAL  PIC 9(05)    VALUE ZEROS.
002700     03  RSC-MENSAJE         PIC X(80)    VALUE SPACES.
002800     03  FILLER              PIC X(04)    VALUE SPACES.
002900*////////////////////////////////////////////////////////////////
