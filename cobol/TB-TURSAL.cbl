000100*////////////////////////////////////////////////////////////////
000200*     COPY TBTURSAL.
000300***************************************************************
000400*        TABLA EN MEMORIA DEL MAESTRO DE TURNOS (SALON)        *
000500*        USADA POR PGMTUSAL PARA RECALCULAR POSICION Y         *
000600*        ESPERA ESTIMADA DE TODOS LOS TURNOS EN ESTADO          *
000700*        WAITING (CORTE DE CONTROL UNICO) Y PARA VOLCAR EL      *
000800*        MAESTRO COMPLETO AL NUEVO ARCHIVO SIN PERDER LOS       *
000900*        TURNOS QUE NO ESTAN EN ESPERA.                         *
001000*        NO SE USA SEARCH ALL AQUI PORQUE LA TABLA NO VIENE     *
001100*        ORDENADA POR FECHA/HORA DE ALTA (VIENE POR Q-ID) Y     *
001200*        DEBE REORDENARSE EN MEMORIA - VER PGMTUSAL PARRAFO     *
001300*        2200-ORDENAR-ESPERA-I.                                 *
001400***************************************************************
001500 01  WT-TABLA-TURNOS.
001600     03  WT-TUR-TOPE             PIC 9(04) COMP VALUE 5000.
001700     03  WT-TUR-CARGADOS         PIC 9(04) COMP VALUE ZEROS.
001800     03  FILLER                  PIC X(01) VALUE SPACES.
001900     03  WT-TUR-OCURR OCCURS 5000 TIMES
002000                      INDEXED BY IX-TUR.
002100         05  WT-TUR-ID           PIC 9(09).
002200         05  WT-TUR-CLI-ID       PIC 9(09).
002300         05  WT-TUR-EMP-ID       PIC 9(09).
002400         05  WT-TUR-CIT-ID       PIC 9(09).
002500         05  WT-TUR-NUMERO       PIC 9(05).
002600         05  WT-TUR-ESTADO       PIC X(11).
002700             88  WT-TUR-EN-ESPERA          VALUE 'WAITING'.
002800         05  WT-TUR-ESPERA-ESTIMADA  PIC 9(05).
002900         05  WT-TUR-POSICION     PIC 9(05).
003000         05  WT-TUR-NOTAS        PIC X(500).
003100         05  WT-TUR-FEC-ALTA     PIC 9(08).
003200         05  WT-TUR-HOR-ALTA     PIC 9(06).
003300         05  WT-TUR-FEC-MOD      PIC 9(08).
003400         05  WT-TUR-HOR-MOD      PIC 9(06).
003500*
003600*---- ORDEN DE ESPERA (INDICES A WT-TUR-OCURR, ORDENADOS POR -----
003700*---- FEC-ALTA/HOR-ALTA ASCENDENTE - UN ELEMENTO POR TURNO EN ---
003800*---- ESTADO WAITING) --------------------------------------------
003900 01  WT-TABLA-ORDEN.
004000     03  WT-ORD-TOPE             PIC 9(04) COMP VALUE 5000.
004100     03  FILLER                  PIC X(01) VALUE SPACES.
004200     03  WT-ORD-OCURR OCCURS 5000 TIMES
004300                      INDEXED BY IX-ORD.
004400         05  WT-ORD-INDICE       PIC 9(04) COMP.
004500*////////////////////////////////////////////////////////////////
